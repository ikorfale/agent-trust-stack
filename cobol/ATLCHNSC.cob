000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.      ATLCHNSC.
000500 AUTHOR.          T NARAINSAMY.
000600 INSTALLATION.    ATLLIB - AGENT TRUST LEDGER BATCH.
000700 DATE-WRITTEN.    09 MAY 2005.
000800 DATE-COMPILED.
000900 SECURITY.        COMPANY CONFIDENTIAL.
001000*DESCRIPTION : EMAIL PROVENANCE CHAIN SCORE.  CALLED ONCE PER
001100*              RECONSTRUCTED THREAD BY ATLNITE0 AFTER THE
001200*              LEDGER STORE HAS WALKED THE IN-REPLY-TO CHAIN
001300*              FROM LEAF TO ROOT AND COUNTED THE GOOD LINKS
001400*              AND THE CONSISTENTLY SIGNED MESSAGES.
001500*-----------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:
001700*-----------------------------------------------------------------*
001800* MOD.#  INIT   DATE        DESCRIPTION
001900* ------ ------ ----------  -----------------------------------
002000* ATL001 TNARAIN 09/05/2005 - INITIAL VERSION                     ATL001  
002100* ATL002 MPIDCK  11/08/2016 - ROUNDING STANDARDISED TO HALF-UP    ATL002  
002200*                             AT 4 DECIMALS PER SHOP STANDARD     ATL002  
002300*                             SA-118                              ATL002  
002400* ATL003 VENL29  08/03/2026 - NEW TRUST LEDGER BATCH - RETROFIT   ATL003  
002500*                             OF THIS CALCULATOR FOR THE AGENT    ATL003  
002600*                             TRUST LEDGER PROJECT                ATL003  
002700*-----------------------------------------------------------------*
002800 EJECT
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100*****************************************************************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-AS400.
003400 OBJECT-COMPUTER. IBM-AS400.
003500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800*NO FILES - PURE CALCULATION ROUTINE.
003900*
004000 DATA DIVISION.
004100 FILE SECTION.
004200*
004300 WORKING-STORAGE SECTION.
004400 01  FILLER                  PIC X(24) VALUE
004500     "** PROGRAM ATLCHNSC  **".
004600*
004700 01  WK-S-ROUND-AREA.
004800     05  WK-S-ROUND-SIGNED    PIC S9(1)V9(4)  COMP-3.
004900     05  WK-S-ROUND-UNSIGNED REDEFINES WK-S-ROUND-SIGNED
005000                             PIC S9(1)V9(4).
005100     05  FILLER               PIC X(2).
005200*
005300 01  WK-S-LINK-AREA.
005400     05  WK-S-LINK-DENOM      PIC S9(5)  COMP-3.
005500     05  WK-S-LINK-DENOM-R REDEFINES WK-S-LINK-DENOM
005600                             PIC S9(5).
005700     05  FILLER               PIC X(2).
005800*
005900 01  WK-S-SCORE-AREA.
006000     05  WK-S-SCORE-HALF-L    PIC S9(1)V9(4)  COMP-3.
006100     05  WK-S-SCORE-HALF-S    PIC S9(1)V9(4)  COMP-3.
006200     05  WK-S-SCORE-HALF-S-R REDEFINES WK-S-SCORE-HALF-S
006300                             PIC S9(1)V9(4).
006400     05  FILLER               PIC X(2).
006500*
006600 LINKAGE SECTION.
006700 COPY ATLCHNP.
006800 EJECT
006900*****************************************************************
007000 PROCEDURE DIVISION USING WK-C-CHNP-RECORD.
007100*****************************************************************
007200 MAIN-MODULE.
007300     PERFORM A000-CALCULATE-CHAIN-SCORE
007400        THRU A099-CALCULATE-CHAIN-SCORE-EX.
007500     GOBACK.
007600*
007700*-----------------------------------------------------------------*
007800 A000-CALCULATE-CHAIN-SCORE.
007900*    MET-5 CHAINSCORE = 0.5*L + 0.5*S.
008000*-----------------------------------------------------------------*
008100     PERFORM B100-CALC-LINK-INTEGRITY.
008200     PERFORM B200-CALC-SIGNER-CONSISTENCY.
008300     COMPUTE WK-S-SCORE-HALF-L ROUNDED =
008400             0.5 * WK-C-CHNP-LINK-INTEG
008500     COMPUTE WK-S-SCORE-HALF-S ROUNDED =
008600             0.5 * WK-C-CHNP-SIGNR-CONS
008700     COMPUTE WK-C-CHNP-CHAIN-SCOR ROUNDED =
008800             WK-S-SCORE-HALF-L + WK-S-SCORE-HALF-S.
008900 A099-CALCULATE-CHAIN-SCORE-EX.
009000     EXIT.
009100*
009200*-----------------------------------------------------------------*
009300 B100-CALC-LINK-INTEGRITY.
009400*    L = GOOD-LINKS / (N-1); L = 1.0 WHEN N = 1.
009500*-----------------------------------------------------------------*
009600     IF WK-C-CHNP-MSG-COUNT = 1
009700         MOVE 1.0000 TO WK-C-CHNP-LINK-INTEG
009800     ELSE
009900         COMPUTE WK-S-LINK-DENOM = WK-C-CHNP-MSG-COUNT - 1
010000         COMPUTE WK-S-ROUND-SIGNED ROUNDED =
010100                 WK-C-CHNP-GOOD-LINKS / WK-S-LINK-DENOM
010200         MOVE WK-S-ROUND-SIGNED TO WK-C-CHNP-LINK-INTEG
010300     END-IF.
010400*
010500*-----------------------------------------------------------------*
010600 B200-CALC-SIGNER-CONSISTENCY.
010700*    S = CONSISTENT-MESSAGES / N.
010800*-----------------------------------------------------------------*
010900     IF WK-C-CHNP-MSG-COUNT = ZERO
011000         MOVE ZERO TO WK-C-CHNP-SIGNR-CONS
011100     ELSE
011200         COMPUTE WK-S-ROUND-SIGNED ROUNDED =
011300                 WK-C-CHNP-CONSISTNT / WK-C-CHNP-MSG-COUNT
011400         MOVE WK-S-ROUND-SIGNED TO WK-C-CHNP-SIGNR-CONS
011500     END-IF.
