000100* ATLHYGP.cpybk
000200* LINKAGE PARAMETER RECORD FOR CALL 'ATLHYG01' - THE HYGIENE
000300* GATES VALIDATOR.  THE CALLING PARAGRAPH SETS THE FUNCTION
000400* CODE AND THE GENERIC INPUT FIELDS IT NEEDS FOR THAT CHECK;
000500* ATLHYG01 RETURNS ONE ISSUE CODE/SEVERITY PAIR PER CALL.
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* MOD.#  INIT   DATE        DESCRIPTION
001000* ------ ------ ----------  -----------------------------------
001100* ATL001 VENL29 08/03/2026 - NEW TRUST LEDGER BATCH - INITIAL     ATL001  
001200*                            VERSION OF HYGIENE PARM              ATL001  
001300*----------------------------------------------------------------*ATL001  
001400 01  WK-C-HYGP-RECORD.
001500     05  WK-C-HYGP-FUNCTION      PIC X(4).
001600*                        EMAL/DKIM/HASH/TMSP/METR/PROM/
001700*                        DELV/EMSG/CONS/CHNK FUNCTION CODE
001800     05  WK-C-HYGP-INPUT.
001900         10  WK-C-HYGP-FLD1       PIC X(64).
002000*                        PRIMARY TEXT FIELD FOR THE CHECK
002100         10  WK-C-HYGP-FLD2       PIC X(64).
002200*                        SECONDARY TEXT FIELD (DOMAIN/PARENT)
002300         10  WK-C-HYGP-TS1        PIC X(19).
002400*                        PRIMARY TIMESTAMP
002500         10  WK-C-HYGP-TS2        PIC X(19).
002600*                        COMPARISON TIMESTAMP (PARENT/PROMISE)
002700         10  WK-C-HYGP-NUM1       PIC S9(9)V99 COMP-3.
002800*                        PRIMARY NUMERIC FIELD
002900         10  WK-C-HYGP-NUM2       PIC S9(9)V99 COMP-3.
003000*                        SECONDARY NUMERIC FIELD
003100         10  WK-C-HYGP-NUM3       PIC S9(1)V9(4) COMP-3.
003200*                        RATIO FIELD, 0-1, FOR HYG-5
003300         10  WK-C-HYGP-RUN-DATE   PIC X(8).
003400*                        RUN DATE, CCYYMMDD, FOR HYG-4
003500         10  FILLER               PIC X(4).
003600     05  WK-C-HYGP-OUTPUT.
003700         10  WK-C-HYGP-ISSUE-CD   PIC X(30).
003800*                        ISSUE CODE, E.G. EMAIL-FORMAT
003900         10  WK-C-HYGP-SEVERITY   PIC X(8).
004000*                        WARNING / ERROR / CRITICAL / SPACES
004100         10  WK-C-HYGP-VALID-SW   PIC X(1).
004200*                        Y WHEN NO ISSUE RAISED, ELSE N
004300         10  FILLER               PIC X(3).
