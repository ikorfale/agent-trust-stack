000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.      ATLATTN0.
000500 AUTHOR.          R PEREZ.
000600 INSTALLATION.    ATLLIB - AGENT TRUST LEDGER BATCH.
000700 DATE-WRITTEN.    17 FEB 1994.
000800 DATE-COMPILED.
000900 SECURITY.        COMPANY CONFIDENTIAL.
001000*DESCRIPTION : ATTESTATION CHAIN MANAGER.  CALLED ONCE PER
001100*              DISTINCT SUBJECT DID FOUND ON THE LEDGER.  LOOKS
001200*              UP EVERY ATTESTATION ISSUED TO THE SUBJECT,
001300*              CHECKS EACH ONE'S VALIDITY WINDOW, WALKS EACH
001400*              ONE'S PARENT CHAIN BACK TO A ROOT, AND RETURNS
001500*              VALID ONLY IF THE SUBJECT HAS AT LEAST ONE
001600*              ATTESTATION AND EVERY ONE OF THEM IS UNREVOKED,
001700*              IN-WINDOW, AND CHAINS UNBROKEN TO A ROOT.
001800*
001900*              THE RESIDENT TABLE (ATLATTT.cpy) IS BUILT AND
002000*              REVOKE-PROPAGATED BY THE LEDGER STORE BEFORE THE
002100*              FIRST CALL OF A RUN - THIS ROUTINE DOES NOT
002200*              MODIFY THE TABLE, IT ONLY WALKS IT.
002300*-----------------------------------------------------------------*
002400* HISTORY OF MODIFICATION:
002500*-----------------------------------------------------------------*
002600* MOD.#  INIT   DATE        DESCRIPTION
002700* ------ ------ ----------  -----------------------------------
002800* ATL001 RPEREZ  17/02/1994 - INITIAL VERSION - WINDOW CHECK ONLY ATL001  
002900* ATL002 RPEREZ  30/11/1995 - ADDED PARENT CHAIN WALK TO ROOT     ATL002  
003000* ATL003 KBOATS  02/12/1998 - Y2K REMEDIATION - TIMESTAMP         ATL003  
003100*                             COMPARISONS ARE STRAIGHT X(19)      ATL003  
003200*                             STRING COMPARES, REVIEWED/NO        ATL003  
003300*                             CHANGE REQUIRED                     ATL003  
003400* ATL004 SVENKAT 08/05/2001 - ADDED TRANSITIVE REVOCATION CHECK   ATL004  
003500*                             (A REVOKED PARENT NOW INVALIDATES   ATL004  
003600*                             EVERY ATTESTATION BELOW IT)         ATL004  
003700* ATL005 MPIDCK  19/09/2013 - CHAIN WALK NOW GUARDS AGAINST A     ATL005  
003800*                             CIRCULAR PARENT REFERENCE - REQUEST ATL005  
003900*                             #1774                               ATL005  
004000* ATL006 VENL29  08/03/2026 - NEW TRUST LEDGER BATCH - RETROFIT   ATL006  
004100*                             OF THIS MANAGER FOR THE AGENT       ATL006  
004200*                             TRUST LEDGER PROJECT                ATL006  
004300* ATL007 TMPJZM  09/08/2026 - ATT-2 WAS WRONGLY SCORING A       ATL007  
004400*                             SUBJECT VALID THE MOMENT ANY ONE  ATL007  
004500*                             OF ITS ATTESTATIONS CHAINED       ATL007  
004600*                             CLEAN - CHANGED THE SWITCH SO    ATL007  
004700*                             EVERY ATTESTATION FOR THE SUBJECT ATL007  
004800*                             MUST PASS; ALSO ADDED THE        ATL007  
004900*                             ANCESTOR WINDOW CHECK TO D100 -  ATL007  
005000*                             A PARENT OUT OF ITS NOT-BEFORE/  ATL007  
005100*                             NOT-AFTER RANGE NOW BREAKS THE   ATL007  
005200*                             CHAIN THE SAME AS A REVOKED ONE  ATL007  
005300*-----------------------------------------------------------------*
005400 EJECT
005500*****************************************************************
005600 ENVIRONMENT DIVISION.
005700*****************************************************************
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-AS400.
006000 OBJECT-COMPUTER. IBM-AS400.
006100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*NO FILES - TABLE IS PASSED BY REFERENCE BY THE CALLER.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900 WORKING-STORAGE SECTION.
007000 01  FILLER                  PIC X(24) VALUE
007100     "** PROGRAM ATLATTN0  **".
007200*
007300 01  WK-N-WORK-AREA.
007400     05  WK-N-WALK-DEPTH      PIC 9(4)   COMP.
007500     05  WK-N-MAX-DEPTH       PIC 9(4)   COMP VALUE 2000.
007600*                        GUARDS AGAINST A CIRCULAR PARENT CHAIN
007700     05  FILLER               PIC X(4).
007800*
007900 01  WK-C-WALK-AREA.
008000     05  WK-C-CURRENT-ID      PIC X(40).
008100     05  WK-C-CHAIN-VALID-SW  PIC X(1).
008200         88  WK-C-CHAIN-VALID        VALUE "Y".
008300         88  WK-C-CHAIN-BROKEN        VALUE "N".
008400     05  WK-C-CHAIN-VALID-R REDEFINES WK-C-CHAIN-VALID-SW
008500                             PIC X(1).
008600     05  WK-C-FOUND-PARENT-SW PIC X(1).
008700         88  WK-C-FOUND-PARENT        VALUE "Y".
008800         88  WK-C-NOT-FOUND-PARENT    VALUE "N".
008900     05  WK-C-FOUND-PARENT-R REDEFINES WK-C-FOUND-PARENT-SW
009000                             PIC X(1).
009100     05  FILLER               PIC X(2).
009200*
009300 01  WK-C-ALL-VALID-SW        PIC X(1).
009400     88  WK-C-ALL-CHAIN-VALID        VALUE "Y".
009500     88  WK-C-NOT-ALL-VALID        VALUE "N".
009600 01  WK-C-ALL-VALID-R REDEFINES WK-C-ALL-VALID-SW
009700                             PIC X(1).
009800*
009900 LINKAGE SECTION.
010000 COPY ATLATTP.
010100 COPY ATLATTT.
010200 EJECT
010300*****************************************************************
010400 PROCEDURE DIVISION USING WK-C-ATTP-RECORD
010500                           ATLATTN-TABLE-AREA.
010600*****************************************************************
010700 MAIN-MODULE.
010800     PERFORM A000-EVALUATE-SUBJECT
010900        THRU A099-EVALUATE-SUBJECT-EX.
011000     GOBACK.
011100*
011200*-----------------------------------------------------------------*
011300 A000-EVALUATE-SUBJECT.
011400*    ATT-2 - THE SUBJECT MUST HAVE AT LEAST ONE ATTESTATION AND
011500*    EVERY ONE OF THEM MUST BE IN WINDOW, NOT REVOKED, NOT
011600*    EFFECTIVELY REVOKED, AND CHAIN TO A ROOT - ONE FAILURE
011700*    ANYWHERE IN THE SET FAILS THE WHOLE SUBJECT.
011800*-----------------------------------------------------------------*
011900     MOVE ZERO  TO WK-C-ATTP-ATTEST-CT.
012000     MOVE "Y"   TO WK-C-ALL-VALID-SW.
012100     PERFORM B100-SCAN-TABLE-FOR-SUBJECT
012200        THRU B199-SCAN-TABLE-FOR-SUBJECT-EX
012300        VARYING ATLATTN-IDX FROM 1 BY 1
012400          UNTIL ATLATTN-IDX > ATLATTN-TABLE-COUNT.
012500     IF WK-C-ATTP-ATTEST-CT > ZERO AND WK-C-ALL-CHAIN-VALID
012600         MOVE "VALID"   TO WK-C-ATTP-RESULT
012700     ELSE
012800         MOVE "INVALID" TO WK-C-ATTP-RESULT
012900     END-IF.
013000 A099-EVALUATE-SUBJECT-EX.
013100     EXIT.
013200*
013300*-----------------------------------------------------------------*
013400 B100-SCAN-TABLE-FOR-SUBJECT.
013500*-----------------------------------------------------------------*
013600     IF ATLATTN-T-SUBJECT (ATLATTN-IDX) NOT = WK-C-ATTP-SUBJECT
013700         GO TO B199-SCAN-TABLE-FOR-SUBJECT-EX
013800     END-IF.
013900     ADD 1 TO WK-C-ATTP-ATTEST-CT.
014000*
014100*    ATT-1 VALIDITY WINDOW.
014200     IF ATLATTN-T-NOT-BEFORE (ATLATTN-IDX) > WK-C-ATTP-RUN-TS
014300         MOVE "N" TO WK-C-ALL-VALID-SW
014400         GO TO B199-SCAN-TABLE-FOR-SUBJECT-EX
014500     END-IF.
014600     IF ATLATTN-T-NOT-AFTER (ATLATTN-IDX) < WK-C-ATTP-RUN-TS
014700         MOVE "N" TO WK-C-ALL-VALID-SW
014800         GO TO B199-SCAN-TABLE-FOR-SUBJECT-EX
014900     END-IF.
015000*
015100*    ATT-3 - THIS ENTRY AND ITS WHOLE LINEAGE MUST BE UNREVOKED.
015200     IF ATLATTN-T-REVOKED-SW (ATLATTN-IDX) = "Y"
015300         MOVE "N" TO WK-C-ALL-VALID-SW
015400         GO TO B199-SCAN-TABLE-FOR-SUBJECT-EX
015500     END-IF.
015600     IF ATLATTN-T-EFF-REVOKE (ATLATTN-IDX) = "Y"
015700         MOVE "N" TO WK-C-ALL-VALID-SW
015800         GO TO B199-SCAN-TABLE-FOR-SUBJECT-EX
015900     END-IF.
016000*
016100*    ATT-2 CHAIN-TO-ROOT WALK - A BROKEN CHAIN FAILS THIS ONE
016200*    ATTESTATION, WHICH FAILS THE WHOLE SUBJECT.
016300     PERFORM C100-WALK-CHAIN-TO-ROOT
016400        THRU C199-WALK-CHAIN-TO-ROOT-EX.
016500     IF WK-C-CHAIN-BROKEN
016600         MOVE "N" TO WK-C-ALL-VALID-SW
016700     END-IF.
016800 B199-SCAN-TABLE-FOR-SUBJECT-EX.
016900     EXIT.
017000*
017100*-----------------------------------------------------------------*
017200 C100-WALK-CHAIN-TO-ROOT.
017300*    FOLLOWS ATLATTN-T-PARENT-ID UP THROUGH THE TABLE UNTIL A
017400*    ROOT (PARENT-ID = SPACES) IS REACHED.  ANY BROKEN LINK,
017500*    REVOKED ANCESTOR, OR EXCESSIVE DEPTH FAILS THE CHAIN.
017600*-----------------------------------------------------------------*
017700     MOVE "Y" TO WK-C-CHAIN-VALID-SW.
017800     MOVE ZERO TO WK-N-WALK-DEPTH.
017900     MOVE ATLATTN-T-PARENT-ID (ATLATTN-IDX) TO WK-C-CURRENT-ID.
018000*
018100     PERFORM C110-WALK-ONE-LINK
018200        THRU C119-WALK-ONE-LINK-EX
018300        UNTIL WK-C-CURRENT-ID = SPACES
018400           OR WK-C-CHAIN-BROKEN
018500           OR WK-N-WALK-DEPTH > WK-N-MAX-DEPTH.
018600*
018700     IF WK-N-WALK-DEPTH > WK-N-MAX-DEPTH
018800         MOVE "N" TO WK-C-CHAIN-VALID-SW
018900     END-IF.
019000 C199-WALK-CHAIN-TO-ROOT-EX.
019100     EXIT.
019200*
019300*-----------------------------------------------------------------*
019400 C110-WALK-ONE-LINK.
019500*-----------------------------------------------------------------*
019600     ADD 1 TO WK-N-WALK-DEPTH.
019700     MOVE "N" TO WK-C-FOUND-PARENT-SW.
019800     PERFORM D100-FIND-ATTESTATION-BY-ID
019900        THRU D199-FIND-ATTESTATION-BY-ID-EX
020000        VARYING ATLATTN-SDX FROM 1 BY 1
020100          UNTIL ATLATTN-SDX > ATLATTN-TABLE-COUNT
020200             OR WK-C-FOUND-PARENT.
020300     IF WK-C-NOT-FOUND-PARENT
020400         MOVE "N" TO WK-C-CHAIN-VALID-SW
020500     END-IF.
020600 C119-WALK-ONE-LINK-EX.
020700     EXIT.
020800*
020900*-----------------------------------------------------------------*
021000 D100-FIND-ATTESTATION-BY-ID.
021100*    ATT-2 - THE PARENT MUST EXIST AND BE VALID PER ATT-1, I.E.
021200*    UNREVOKED AND IN ITS OWN NOT-BEFORE/NOT-AFTER WINDOW - NOT
021300*    JUST UNREVOKED.
021400*-----------------------------------------------------------------*
021500     IF ATLATTN-T-ID (ATLATTN-SDX) NOT = WK-C-CURRENT-ID
021600         GO TO D199-FIND-ATTESTATION-BY-ID-EX
021700     END-IF.
021800     MOVE "Y" TO WK-C-FOUND-PARENT-SW.
021900     IF ATLATTN-T-REVOKED-SW (ATLATTN-SDX) = "Y"
022000         MOVE "N" TO WK-C-CHAIN-VALID-SW
022100     END-IF.
022200     IF ATLATTN-T-NOT-BEFORE (ATLATTN-SDX) > WK-C-ATTP-RUN-TS
022300         MOVE "N" TO WK-C-CHAIN-VALID-SW
022400     END-IF.
022500     IF ATLATTN-T-NOT-AFTER (ATLATTN-SDX) < WK-C-ATTP-RUN-TS
022600         MOVE "N" TO WK-C-CHAIN-VALID-SW
022700     END-IF.
022800     MOVE ATLATTN-T-PARENT-ID (ATLATTN-SDX) TO WK-C-CURRENT-ID.
022900 D199-FIND-ATTESTATION-BY-ID-EX.
023000     EXIT.
