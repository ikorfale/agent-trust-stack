000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.      ATLNITE0.
000500 AUTHOR.          M PIDCOCK.
000600 INSTALLATION.    ATLLIB - AGENT TRUST LEDGER BATCH.
000700 DATE-WRITTEN.    02 JAN 1989.
000800 DATE-COMPILED.
000900 SECURITY.        COMPANY CONFIDENTIAL.
001000*DESCRIPTION : NIGHTLY DRIVER FOR THE AGENT TRUST LEDGER BATCH.
001100*              LOADS PROMISES, DELIVERIES, RECOURSES,
001200*              DEPENDENCIES, DISTORTIONS, EMAILS, INCIDENTS AND
001300*              ATTESTATIONS; RUNS EVERY RECORD THROUGH THE
001400*              HYGIENE GATES (ATLHYG01); REBUILDS PROMISE TO
001500*              DELIVERY TO RECOURSE PROVENANCE; CALLS ATLMETRC
001600*              FOR THE PER-AGENT TRUST METRICS, ATLCHNSC FOR
001700*              THE EMAIL CHAIN SCORE, ATLPDR00 FOR INCIDENT
001800*              CLASSIFICATION/RECOURSE, AND ATLATTN0 FOR
001900*              ATTESTATION CHAIN VERIFICATION; THEN PRINTS THE
002000*              TRUST REPORT AND WRITES THE EXCEPTIONS AND
002100*              INCIDENT-ACTIONS FILES.
002200*-----------------------------------------------------------------*
002300* HISTORY OF MODIFICATION:
002400*-----------------------------------------------------------------*
002500* MOD.#  INIT   DATE        DESCRIPTION
002600* ------ ------ ----------  -----------------------------------
002700* ATL001 MPIDCK  02/01/1989 - INITIAL VERSION - NIGHTLY TRANSFER  ATL001  
002800*                             RECONCILIATION DRIVER, OPENED THE   ATL001  
002900*                             DAILY EXTRACT FILES AND PRINTED     ATL001  
003000*                             THE RECONCILIATION REPORT           ATL001  
003100* ATL002 RPEREZ   14/11/1990 - ADDED CONTROL BREAK ON ACCOUNT FOR ATL002  
003200*                             THE DETAIL AND SUMMARY LINES        ATL002  
003300* ATL003 VLAF29   19/02/1994 - ADDED CHAIN-OF-CUSTODY SECTION FOR ATL003  
003400*                             WIRES AWAITING CONFIRMATION         ATL003  
003500* ATL004 RPEREZ   30/11/1995 - ADDED PARENT-REFERENCE WALK TO THE ATL004  
003600*                             CHAIN-OF-CUSTODY SECTION            ATL004  
003700* ATL005 KBOATS   08/12/1998 - Y2K REMEDIATION - RUN DATE AND     ATL005  
003800*                             WINDOW CALCULATIONS REWORKED TO     ATL005  
003900*                             FOUR-DIGIT CENTURY, JULIAN ROUTINE  ATL005  
004000*                             RE-TESTED FOR CENTURY ROLLOVER      ATL005  
004100* ATL006 TNARAIN  27/01/2003 - ADDED EXCEPTION REPORT AND         ATL006  
004200*                             SEVERITY TOTALS TO THE FOOTER       ATL006  
004300* ATL007 TNARAIN  11/05/2005 - ADDED EMAIL CHAIN SCORE SECTION    ATL007  
004400* ATL008 SVENKAT  15/07/2010 - ADDED CLASSIFICATION/RECOURSE      ATL008  
004500*                             CALL-OUT FOR ESCALATED ITEMS        ATL008  
004600* ATL009 MPIDCK   19/09/2013 - GUARDED THE CHAIN-OF-CUSTODY WALK  ATL009  
004700*                             AGAINST A CIRCULAR REFERENCE -      ATL009  
004800*                             REQUEST #1774                       ATL009  
004900* ATL010 SVENKAT  17/03/2009 - ADDED DELIVERY-BEFORE-PROMISE      ATL010  
005000*                             CONSISTENCY CHECK TO THE LOAD PASS  ATL010  
005100* ATL011 VENL29   08/03/2026 - NEW TRUST LEDGER BATCH - PROGRAM   ATL011  
005200*                             RETROFITTED IN FULL AS THE NIGHTLY  ATL011  
005300*                             DRIVER FOR THE AGENT TRUST LEDGER   ATL011  
005400*                             PROJECT; RECONCILIATION LOGIC       ATL011  
005500*                             REPLACED BY PROMISE/DELIVERY/       ATL011  
005600*                             RECOURSE PROVENANCE, TRUST METRICS, ATL011  
005700*                             RECOURSE DISPATCH AND ATTESTATION   ATL011  
005800*                             CHAIN VERIFICATION                  ATL011  
005900* ATL012 TMPJZM   22/04/2026 - DEPENDENCY RECLEN RECONCILED WITH  ATL012  
006000*                             UPSTREAM WORKFLOW-WEIGHT FEED AFTER ATL012  
006100*                             E-REQUEST 50118                     ATL012  
006200* ATL013 TMPJZM   09/08/2026 - HYG-10 WAS SILENTLY SKIPPING      ATL013  
006300*                             THE CHAIN SECTION WHEN THE EMAIL  ATL013  
006400*                             TABLE WAS EMPTY - NOW CALLS       ATL013  
006500*                             ATLHYG01 FUNCTION CHEM SO AN      ATL013  
006600*                             EXCEPTIONS RECORD (CHAIN-EMPTY)   ATL013  
006700*                             IS RAISED INSTEAD - REQUEST #2231 ATL013  
006800* ATL014 TMPJZM  09/08/2026 - B210-CALL-HYGIENE FLAGGED A RECORD  ATL014  
006900*                            INVALID ON A MERE WARNING - NOW ONLY ATL014  
007000*                            ERROR/CRITICAL SEVERITY SETS THE     ATL014  
007100*                            SWITCH, PER HYG-11; ALSO C200 NEVER  ATL014  
007200*                            GATED THE PROMISE OUTCOME UPDATE ON  ATL014  
007300*                            THE DELIVERYS OWN ISSUES AND NEVER   ATL014  
007400*                            TALLIED INTO THE VALID/INVALID GRAND ATL014  
007500*                            TOTALS - BOTH NOW FIXED - REQUEST    ATL014  
007600*                            #2231                                ATL014  
007700* ATL015 TMPJZM  09/08/2026 - C200 TALLIED VALID/INVALID BEFORE   ATL015  
007800                            THE ORPHAN AND DBPR CHECKS RAN, SO A  ATL015  
007900                            BAD PROMISE-ID OR AN OUT-OF-ORDER     ATL015  
008000                            DELIVERY STILL COUNTED AS VALID -     ATL015  
008100                            MOVED THE TALLY TO AFTER BOTH CHECKS  ATL015  
008200                            RESOLVE.  ALSO L200-WALK-ONE-LINK'S   ATL015  
008300                            CHRF CALL COMPARED A FOUND PARENT'S   ATL015  
008400                            OWN MSGID AGAINST ITSELF, SO CHAIN-   ATL015  
008500                            REFERENCE-BROKEN COULD NEVER FIRE - ITATL015  
008600                            NOW FIRES WHEN NO PARENT IS FOUND AT  ATL015  
008700                            ALL, THE ONLY CASE A REFERENCE CAN    ATL015  
008800                            ACTUALLY BREAK - REQUEST #2231        ATL015  
008900*-----------------------------------------------------------------*
009000 EJECT
009100*****************************************************************
009200 ENVIRONMENT DIVISION.
009300*****************************************************************
009400 CONFIGURATION SECTION.
009500 SOURCE-COMPUTER. IBM-AS400.
009600 OBJECT-COMPUTER. IBM-AS400.
009700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
009800                UPSI-0 IS UPSI-SWITCH-0
009900                  ON  STATUS IS U0-ON
010000                  OFF STATUS IS U0-OFF.
010100 INPUT-OUTPUT SECTION.
010200 FILE-CONTROL.
010300     SELECT ATLPROM ASSIGN TO DATABASE-ATLPROM
010400         ORGANIZATION IS SEQUENTIAL
010500         FILE STATUS IS WK-C-FILE-STATUS.
010600     SELECT ATLDELV ASSIGN TO DATABASE-ATLDELV
010700         ORGANIZATION IS SEQUENTIAL
010800         FILE STATUS IS WK-C-FILE-STATUS.
010900     SELECT ATLRECR ASSIGN TO DATABASE-ATLRECR
011000         ORGANIZATION IS SEQUENTIAL
011100         FILE STATUS IS WK-C-FILE-STATUS.
011200     SELECT ATLDEPN ASSIGN TO DATABASE-ATLDEPN
011300         ORGANIZATION IS SEQUENTIAL
011400         FILE STATUS IS WK-C-FILE-STATUS.
011500     SELECT ATLDIST ASSIGN TO DATABASE-ATLDIST
011600         ORGANIZATION IS SEQUENTIAL
011700         FILE STATUS IS WK-C-FILE-STATUS.
011800     SELECT ATLEMAL ASSIGN TO DATABASE-ATLEMAL
011900         ORGANIZATION IS SEQUENTIAL
012000         FILE STATUS IS WK-C-FILE-STATUS.
012100     SELECT ATLINCD ASSIGN TO DATABASE-ATLINCD
012200         ORGANIZATION IS SEQUENTIAL
012300         FILE STATUS IS WK-C-FILE-STATUS.
012400     SELECT ATLATST ASSIGN TO DATABASE-ATLATST
012500         ORGANIZATION IS SEQUENTIAL
012600         FILE STATUS IS WK-C-FILE-STATUS.
012700     SELECT ATLRPT  ASSIGN TO DATABASE-ATLRPT
012800         ORGANIZATION IS SEQUENTIAL
012900         FILE STATUS IS WK-C-FILE-STATUS.
013000     SELECT ATLEXCP ASSIGN TO DATABASE-ATLEXCP
013100         ORGANIZATION IS SEQUENTIAL
013200         FILE STATUS IS WK-C-FILE-STATUS.
013300     SELECT ATLACTN ASSIGN TO DATABASE-ATLACTN
013400         ORGANIZATION IS SEQUENTIAL
013500         FILE STATUS IS WK-C-FILE-STATUS.
013600*
013700 DATA DIVISION.
013800 FILE SECTION.
013900*
014000 FD  ATLPROM
014100     LABEL RECORDS ARE OMITTED
014200     DATA RECORD IS ATLPROM-IO-AREA.
014300 01  ATLPROM-IO-AREA.
014400     COPY ATLPROM.
014500*
014600 FD  ATLDELV
014700     LABEL RECORDS ARE OMITTED
014800     DATA RECORD IS ATLDELV-IO-AREA.
014900 01  ATLDELV-IO-AREA.
015000     COPY ATLDELV.
015100*
015200 FD  ATLRECR
015300     LABEL RECORDS ARE OMITTED
015400     DATA RECORD IS ATLRECR-IO-AREA.
015500 01  ATLRECR-IO-AREA.
015600     COPY ATLRECR.
015700*
015800 FD  ATLDEPN
015900     LABEL RECORDS ARE OMITTED
016000     DATA RECORD IS ATLDEPN-IO-AREA.
016100 01  ATLDEPN-IO-AREA.
016200     COPY ATLDEPN.
016300*
016400 FD  ATLDIST
016500     LABEL RECORDS ARE OMITTED
016600     DATA RECORD IS ATLDIST-IO-AREA.
016700 01  ATLDIST-IO-AREA.
016800     COPY ATLDIST.
016900*
017000 FD  ATLEMAL
017100     LABEL RECORDS ARE OMITTED
017200     DATA RECORD IS ATLEMAL-IO-AREA.
017300 01  ATLEMAL-IO-AREA.
017400     COPY ATLEMAL.
017500*
017600 FD  ATLINCD
017700     LABEL RECORDS ARE OMITTED
017800     DATA RECORD IS ATLINCD-IO-AREA.
017900 01  ATLINCD-IO-AREA.
018000     COPY ATLINCD.
018100*
018200 FD  ATLATST
018300     LABEL RECORDS ARE OMITTED
018400     DATA RECORD IS ATLATST-IO-AREA.
018500 01  ATLATST-IO-AREA.
018600     COPY ATLATST.
018700*
018800 FD  ATLRPT
018900     LABEL RECORDS ARE OMITTED
019000     DATA RECORD IS ATLRPT-IO-AREA.
019100 01  ATLRPT-IO-AREA           PIC X(132).
019200*
019300 FD  ATLEXCP
019400     LABEL RECORDS ARE OMITTED
019500     DATA RECORD IS ATLEXCP-IO-AREA.
019600 01  ATLEXCP-IO-AREA.
019700     COPY ATLEXCP.
019800*
019900 FD  ATLACTN
020000     LABEL RECORDS ARE OMITTED
020100     DATA RECORD IS ATLACTN-IO-AREA.
020200 01  ATLACTN-IO-AREA.
020300     COPY ATLACTN.
020400*
020500 WORKING-STORAGE SECTION.
020600 01  FILLER                  PIC X(24) VALUE
020700     "** PROGRAM ATLNITE0  **".
020800*
020900 COPY ATLCMWS.
021000 COPY ATLFSTC.
021100 COPY ATLRPTL.
021200*
021300*-----------------------------------------------------------------*
021400* RESIDENT ATTESTATION TABLE - BUILT HERE, PASSED BY REFERENCE TO
021500* ATLATTN0 FOR THE PER-SUBJECT CHAIN WALK.
021600*-----------------------------------------------------------------*
021700 COPY ATLATTT.
021800*
021900*-----------------------------------------------------------------*
022000* RESIDENT PROMISE TABLE - LOADED SORTED BY AGENT-ID/TIMESTAMP
022100* (THE FILE'S OWN SORT ORDER), WHICH DOUBLES AS THE CONTROL-BREAK
022200* SEQUENCE FOR THE AGENT DETAIL SECTION.  IDX DRIVES THE DETAIL
022300* SECTION SCAN; SDX IS THE SEARCH INDEX USED BY THE DELIVERY AND
022400* RECOURSE LOAD PASSES TO LOCATE A PROMISE BY KEY (A LINEAR SCAN,
022500* NOT A BINARY SEARCH, SINCE THE FILE IS NOT PROMISE-ID ORDERED).
022600*-----------------------------------------------------------------*
022700 01  WK-C-PROM-TABLE-AREA.
022800     05  WK-N-PROM-COUNT       PIC 9(5) COMP VALUE ZERO.
022900     05  WK-C-PROM-TABLE       OCCURS 2000 TIMES
023000                                INDEXED BY WK-X-PROM-IDX
023100                                           WK-X-PROM-SDX.
023200         10  WK-C-PROM-T-ID        PIC X(24).
023300         10  WK-C-PROM-T-AGENT     PIC X(30).
023400         10  WK-C-PROM-T-TIER      PIC X(8).
023500         10  WK-C-PROM-T-TS        PIC X(19).
023600         10  WK-C-PROM-T-TEXT      PIC X(39).
023700         10  WK-C-PROM-T-VALID-SW  PIC X(1).
023800         10  WK-C-PROM-T-INWIN-SW  PIC X(1).
023900         10  WK-C-PROM-T-OUTCOME   PIC X(9) VALUE "NONE".
024000         10  WK-C-PROM-T-DLV-TS    PIC X(19).
024100         10  WK-S-PROM-T-DLV-AMT   PIC S9(9)V99 COMP-3.
024200         10  WK-S-PROM-T-EXP-AMT   PIC S9(9)V99 COMP-3.
024300         10  WK-N-PROM-T-RECR-CT   PIC 9(5) COMP VALUE ZERO.
024400         10  FILLER                PIC X(4).
024500*
024600*-----------------------------------------------------------------*
024700* RESIDENT EMAIL TABLE - LOADED FOR THE CHAIN RECONSTRUCTION.
024800* IDX DRIVES THE LEAF-DETECTION SCAN; SDX IS THE SEARCH INDEX
024900* REUSED BOTH BY THE CHILD LOOKUP UNDER THE LEAF SCAN AND, LATER
025000* AND SEPARATELY, BY THE PARENT LOOKUP IN THE CHAIN WALK - THE
025100* TWO USES NEVER NEST, SO ONE SEARCH INDEX SERVES BOTH.
025200*-----------------------------------------------------------------*
025300 01  WK-C-EMAL-TABLE-AREA.
025400     05  WK-N-EMAL-COUNT       PIC 9(5) COMP VALUE ZERO.
025500     05  WK-C-EMAL-TABLE       OCCURS 2000 TIMES
025600                                INDEXED BY WK-X-EMAL-IDX
025700                                           WK-X-EMAL-SDX.
025800         10  WK-C-EMAL-T-MSGID     PIC X(40).
025900         10  WK-C-EMAL-T-INREPLY   PIC X(40).
026000         10  WK-C-EMAL-T-FROM      PIC X(40).
026100         10  WK-C-EMAL-T-TO        PIC X(40).
026200         10  WK-C-EMAL-T-TS        PIC X(19).
026300         10  WK-C-EMAL-T-SIGNER    PIC X(30).
026400         10  WK-C-EMAL-T-BHASH     PIC X(64).
026500         10  WK-C-EMAL-T-HHASH     PIC X(64).
026600         10  WK-C-EMAL-T-LEAF-SW   PIC X(1).
026700         10  FILLER                PIC X(4).
026800*
026900 01  WK-N-JULIAN-WORK.
027000     05  WK-N-JW-CC            PIC 9(2)  COMP.
027100     05  WK-N-JW-YY            PIC 9(2)  COMP.
027200     05  WK-N-JW-MM            PIC 9(2)  COMP.
027300     05  WK-N-JW-DD            PIC 9(2)  COMP.
027400     05  WK-N-JW-CCYY          PIC 9(4)  COMP.
027500     05  WK-N-JW-A             PIC S9(9) COMP.
027600     05  WK-N-JW-Y             PIC S9(9) COMP.
027700     05  WK-N-JW-M             PIC S9(9) COMP.
027800     05  WK-N-JW-JDN           PIC S9(9) COMP.
027900     05  WK-N-JW-START-JDN     PIC S9(9) COMP.
028000     05  WK-N-JW-L             PIC S9(9) COMP.
028100     05  WK-N-JW-N             PIC S9(9) COMP.
028200     05  WK-N-JW-I             PIC S9(9) COMP.
028300     05  WK-N-JW-J             PIC S9(9) COMP.
028400     05  WK-N-JW-OUT-DD        PIC 9(2)  COMP.
028500     05  WK-N-JW-OUT-MM        PIC 9(2)  COMP.
028600     05  WK-N-JW-OUT-CCYY      PIC 9(4)  COMP.
028700     05  FILLER                PIC X(4).
028800*
028900 01  WK-C-WINDOW-START-DATE.
029000     05  WK-C-WSD-CCYY         PIC 9(4).
029100     05  WK-C-WSD-MM           PIC 9(2).
029200     05  WK-C-WSD-DD           PIC 9(2).
029300     05  FILLER                PIC X(2).
029400 01  WK-C-WINDOW-START-R REDEFINES WK-C-WINDOW-START-DATE
029500                             PIC X(10).
029600*
029700 01  WK-C-MATCH-KEY           PIC X(24).
029800 01  WK-C-PROM-FOUND-SW       PIC X(1).
029900     88  WK-C-PROM-FOUND             VALUE "Y".
030000     88  WK-C-PROM-NOT-FOUND         VALUE "N".
030100*
030200 01  WK-N-ANY-ERROR-WORK.
030300     05  WK-C-ANY-ERROR-SW     PIC X(1).
030400         88  WK-C-RECORD-HAS-ERROR    VALUE "Y".
030500         88  WK-C-RECORD-CLEAN        VALUE "N".
030600     05  FILLER                PIC X(3).
030700*
030800*-----------------------------------------------------------------*
030900* SYSTEM-WIDE ACCUMULATORS.  DI, MDR AND RECOVERY ARE COMPUTED
031000* ONCE PER RUN, OVER ALL IN-WINDOW RECORDS, AND THE SAME VALUE IS
031100* PASSED TO ATLMETRC FOR EVERY AGENT - THE SOURCE SYSTEM DOES NOT
031200* BREAK THESE THREE METRICS OUT BY AGENT.
031300*-----------------------------------------------------------------*
031400 01  WK-S-SYSTEM-TOTALS.
031500     05  WK-S-SY-DEP-SUM-WT    PIC S9(7)V9(4) COMP-3 VALUE ZERO.
031600     05  WK-S-SY-DEP-SUM-NM    PIC S9(7)V9(4) COMP-3 VALUE ZERO.
031700     05  WK-N-SY-INWIN-PROM    PIC 9(7)       COMP   VALUE ZERO.
031800     05  WK-N-SY-INWIN-DIST    PIC 9(7)       COMP   VALUE ZERO.
031900     05  WK-N-SY-DIST-CORR     PIC 9(7)       COMP   VALUE ZERO.
032000     05  WK-N-SY-DIST-PART     PIC 9(7)       COMP   VALUE ZERO.
032100     05  FILLER                PIC X(4).
032200*
032300 01  WK-N-AGENT-BREAK-AREA.
032400     05  WK-C-AB-CURRENT-AGENT PIC X(30).
032500     05  WK-S-AB-SUM-CREDIT    PIC S9(7)V9(4) COMP-3 VALUE ZERO.
032600     05  WK-S-AB-SUM-WEIGHT    PIC S9(7)V9(4) COMP-3 VALUE ZERO.
032700     05  WK-N-AB-TOT-PROM      PIC 9(7)       COMP   VALUE ZERO.
032800     05  WK-N-AB-DELIVERED     PIC 9(7)       COMP   VALUE ZERO.
032900     05  WK-N-AB-FAILED        PIC 9(7)       COMP   VALUE ZERO.
033000     05  WK-N-AB-PARTIAL       PIC 9(7)       COMP   VALUE ZERO.
033100     05  WK-N-AB-RECOURSES     PIC 9(7)       COMP   VALUE ZERO.
033200     05  FILLER                PIC X(4).
033300*
033400 01  WK-N-WEIGHT-WORK         PIC S9(1)V9(4) COMP-3.
033500*
033600 01  WK-N-INCIDENT-COUNTS.
033700     05  WK-N-IC-LOW           PIC 9(7) COMP VALUE ZERO.
033800     05  WK-N-IC-MEDIUM        PIC 9(7) COMP VALUE ZERO.
033900     05  WK-N-IC-HIGH          PIC 9(7) COMP VALUE ZERO.
034000     05  WK-N-IC-CRITICAL      PIC 9(7) COMP VALUE ZERO.
034100     05  WK-N-IC-ACTIONS       PIC 9(7) COMP VALUE ZERO.
034200     05  FILLER                PIC X(4).
034300*
034400 01  WK-N-REVOKE-WORK.
034500     05  WK-N-RV-CHANGED-CT    PIC 9(5) COMP VALUE ZERO.
034600     05  WK-N-RV-PASS-CT       PIC 9(3) COMP VALUE ZERO.
034700     05  WK-N-RV-MAX-PASS      PIC 9(3) COMP VALUE 50.
034800     05  FILLER                PIC X(4).
034900*
035000 01  WK-N-SUBJECT-TABLE-AREA.
035100     05  WK-N-SUBJ-COUNT       PIC 9(5) COMP VALUE ZERO.
035200     05  WK-C-SUBJ-TABLE       OCCURS 2000 TIMES
035300                                INDEXED BY WK-X-SUBJ-IDX
035400                                           WK-X-SUBJ-SDX
035500                                PIC X(30).
035600     05  FILLER                PIC X(4).
035700*
035800 01  WK-N-CHAIN-WORK-AREA.
035900     05  WK-N-CW-LENGTH        PIC 9(5) COMP.
036000     05  WK-N-CW-GOOD-LINKS    PIC 9(5) COMP.
036100     05  WK-N-CW-CONSISTNT     PIC 9(5) COMP.
036200     05  WK-N-CW-DEPTH         PIC 9(5) COMP.
036300     05  WK-N-CW-MAX-DEPTH     PIC 9(5) COMP VALUE 2000.
036400     05  WK-N-CW-SIGNER-SUB    PIC 9(5) COMP.
036500     05  WK-C-CW-LEAF-MSGID    PIC X(40).
036600     05  WK-C-CW-CURRENT-ID    PIC X(40).
036700     05  WK-C-CW-PARENT-ID     PIC X(40).
036800     05  WK-C-CW-FOUND-SW      PIC X(1).
036900         88  WK-C-CW-FOUND-PARENT    VALUE "Y".
037000         88  WK-C-CW-NO-PARENT       VALUE "N".
037100     05  FILLER                PIC X(4).
037200*
037300 01  WK-C-DOMAIN-WORK-AREA.
037400     05  WK-N-DW-AT-POS        PIC 9(3) COMP.
037500     05  WK-N-DW-DOT-POS       PIC 9(3) COMP.
037600     05  WK-C-DW-DOMAIN-1      PIC X(40).
037700     05  WK-C-DW-DOMAIN-2      PIC X(40).
037800     05  FILLER                PIC X(4).
037900*
038000*-----------------------------------------------------------------*
038100* STAGING AREA FOR THE EXCEPTION WRITER (B210) - THE LOCATION AND
038200* RECORD-KEY VALUES THE CALLING PARAGRAPH WANTS ON ANY EXCEPTION
038300* RAISED BY THE HYGIENE CALL THAT FOLLOWS.
038400*-----------------------------------------------------------------*
038500 01  WK-C-EXCP-STAGING-AREA.
038600     05  WK-C-EXCP-LOCATION    PIC X(20).
038700     05  WK-C-EXCP-RECKEY      PIC X(24).
038800     05  FILLER                PIC X(4).
038900*
039000*-----------------------------------------------------------------*
039100* ADDITIONAL CHAIN-WALK CARRY FIELD - THE TIMESTAMP OF THE
039200* MESSAGE CURRENTLY HELD AS WK-C-CW-CURRENT-ID, NEEDED BY THE
039300* HYG-10 CHAIN-TIMESTAMP CHECK ON THE NEXT LINK WALKED.
039400*-----------------------------------------------------------------*
039500 01  WK-C-CHAIN-WALK-CARRY-AREA.
039600     05  WK-C-CW-CURRENT-TS         PIC X(19).
039700     05  FILLER                     PIC X(4).
039800*
039900*-----------------------------------------------------------------*
040000* GRAND-TOTALS PRINT STAGING AND THE INCIDENT-ACTION SUBSCRIPT.
040100*-----------------------------------------------------------------*
040200 01  WK-C-TOTAL-PRINT-AREA.
040300     05  WK-C-TOTAL-LABEL      PIC X(36).
040400     05  WK-N-TOTAL-VALUE      PIC 9(9) COMP.
040500     05  FILLER                PIC X(4).
040600 01  WK-N-ACTION-SUB           PIC 9(2) COMP.
040700*
040800 LINKAGE SECTION.
040900 COPY ATLHYGP.
041000 COPY ATLMETP.
041100 COPY ATLCHNP.
041200 COPY ATLPDRP.
041300 COPY ATLATTP.
041400 EJECT
041500*****************************************************************
041600 PROCEDURE DIVISION.
041700*****************************************************************
041800 MAIN-MODULE.
041900     PERFORM A000-INITIALIZE
042000        THRU A099-INITIALIZE-EX.
042100     PERFORM B000-LOAD-PROMISES
042200        THRU B099-LOAD-PROMISES-EX.
042300     PERFORM C000-LOAD-DELIVERIES
042400        THRU C099-LOAD-DELIVERIES-EX.
042500     PERFORM D000-LOAD-RECOURSES
042600        THRU D099-LOAD-RECOURSES-EX.
042700     PERFORM E000-LOAD-DEPENDENCIES
042800        THRU E099-LOAD-DEPENDENCIES-EX.
042900     PERFORM F000-LOAD-DISTORTIONS
043000        THRU F099-LOAD-DISTORTIONS-EX.
043100     PERFORM G000-LOAD-EMAILS
043200        THRU G099-LOAD-EMAILS-EX.
043300     PERFORM H000-LOAD-ATTESTATIONS
043400        THRU H099-LOAD-ATTESTATIONS-EX.
043500     PERFORM J000-PROPAGATE-REVOCATION
043600        THRU J099-PROPAGATE-REVOCATION-EX.
043700     PERFORM K000-PRINT-AGENT-SECTIONS
043800        THRU K099-PRINT-AGENT-SECTIONS-EX.
043900     PERFORM L000-PRINT-CHAIN-SECTION
044000        THRU L099-PRINT-CHAIN-SECTION-EX.
044100     PERFORM M000-PRINT-ATTEST-SECTION
044200        THRU M099-PRINT-ATTEST-SECTION-EX.
044300     PERFORM N000-PROCESS-INCIDENTS
044400        THRU N099-PROCESS-INCIDENTS-EX.
044500     PERFORM P000-PRINT-GRAND-TOTALS
044600        THRU P099-PRINT-GRAND-TOTALS-EX.
044700     PERFORM Q000-TERMINATE
044800        THRU Q099-TERMINATE-EX.
044900     GOBACK.
045000*
045100*-----------------------------------------------------------------*
045200 A000-INITIALIZE.
045300*-----------------------------------------------------------------*
045400     OPEN INPUT  ATLPROM ATLDELV ATLRECR ATLDEPN ATLDIST
045500                 ATLEMAL ATLINCD ATLATST.
045600     OPEN OUTPUT ATLRPT ATLEXCP ATLACTN.
045700     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.
045800     MOVE WK-C-RUN-DATE TO WK-C-HYGP-RUN-DATE.
045900     STRING WK-C-RUN-CEN WK-C-RUN-YY "-" WK-C-RUN-MM "-"
046000            WK-C-RUN-DD "T23:59:59"
046100         DELIMITED BY SIZE INTO WK-C-WINDOW-END.
046200     PERFORM A100-CALC-WINDOW-START
046300        THRU A199-CALC-WINDOW-START-EX.
046400     MOVE ZERO  TO WK-N-PAGE-NO.
046500     MOVE 99    TO WK-N-LINE-NO.
046600*                        FORCES A HEADER BEFORE THE FIRST LINE
046700 A099-INITIALIZE-EX.
046800     EXIT.
046900*
047000*-----------------------------------------------------------------*
047100 A100-CALC-WINDOW-START.
047200*    WINDOW START = RUN DATE MINUS 30 DAYS, VIA JULIAN DAY
047300*    NUMBER ARITHMETIC - NO INTRINSIC FUNCTIONS, PER SHOP
047400*    STANDARD SA-118 (SAME TECHNIQUE AS ATLHYG01 B450/B460).
047500*-----------------------------------------------------------------*
047600     MOVE WK-C-RUN-DATE (1:4) TO WK-N-JW-CCYY.
047700     MOVE WK-C-RUN-DATE (5:2) TO WK-N-JW-MM.
047800     MOVE WK-C-RUN-DATE (7:2) TO WK-N-JW-DD.
047900     COMPUTE WK-N-JW-A = (14 - WK-N-JW-MM) / 12
048000     COMPUTE WK-N-JW-Y = WK-N-JW-CCYY + 4800 - WK-N-JW-A
048100     COMPUTE WK-N-JW-M = WK-N-JW-MM + (12 * WK-N-JW-A) - 3
048200     COMPUTE WK-N-JW-JDN =
048300             WK-N-JW-DD
048400           + ((153 * WK-N-JW-M) + 2) / 5
048500           + (365 * WK-N-JW-Y)
048600           + (WK-N-JW-Y / 4)
048700           - (WK-N-JW-Y / 100)
048800           + (WK-N-JW-Y / 400)
048900           - 32045.
049000     COMPUTE WK-N-JW-START-JDN = WK-N-JW-JDN - 30.
049100*
049200*    FLIEGEL/VAN FLANDERN INVERSE - JULIAN DAY NUMBER BACK TO
049300*    A CIVIL CCYY/MM/DD.
049400     COMPUTE WK-N-JW-L = WK-N-JW-START-JDN + 68569
049500     COMPUTE WK-N-JW-N = (4 * WK-N-JW-L) / 146097
049600     COMPUTE WK-N-JW-L = WK-N-JW-L - ((146097 * WK-N-JW-N + 3) / 4)
049700     COMPUTE WK-N-JW-I = (4000 * (WK-N-JW-L + 1)) / 1461001
049800     COMPUTE WK-N-JW-L = WK-N-JW-L - ((1461 * WK-N-JW-I) / 4) + 31
049900     COMPUTE WK-N-JW-J = (80 * WK-N-JW-L) / 2447
050000     COMPUTE WK-N-JW-OUT-DD = WK-N-JW-L - ((2447 * WK-N-JW-J) / 80)
050100     COMPUTE WK-N-JW-L = WK-N-JW-J / 11
050200     COMPUTE WK-N-JW-OUT-MM = WK-N-JW-J + 2 - (12 * WK-N-JW-L)
050300     COMPUTE WK-N-JW-OUT-CCYY =
050400             (100 * (WK-N-JW-N - 49)) + WK-N-JW-I + WK-N-JW-L.
050500     MOVE WK-N-JW-OUT-CCYY TO WK-C-WSD-CCYY.
050600     MOVE WK-N-JW-OUT-MM   TO WK-C-WSD-MM.
050700     MOVE WK-N-JW-OUT-DD   TO WK-C-WSD-DD.
050800     STRING WK-C-WSD-CCYY "-" WK-C-WSD-MM "-" WK-C-WSD-DD
050900            "T00:00:00"
051000         DELIMITED BY SIZE INTO WK-C-WINDOW-START.
051100 A199-CALC-WINDOW-START-EX.
051200     EXIT.
051300 EJECT
051400*-----------------------------------------------------------------*
051500* B-SERIES - LOAD PROMISES.  HYG-6.
051600*-----------------------------------------------------------------*
051700 B000-LOAD-PROMISES.
051800     MOVE "Y" TO WK-C-MORE-RECORDS-SW.
051900     PERFORM B100-READ-PROMISE.
052000     PERFORM B200-PROCESS-ONE-PROMISE
052100        THRU B299-PROCESS-ONE-PROMISE-EX
052200        UNTIL WK-C-NO-MORE-RECORDS.
052300 B099-LOAD-PROMISES-EX.
052400     EXIT.
052500*
052600*-----------------------------------------------------------------*
052700 B100-READ-PROMISE.
052800*-----------------------------------------------------------------*
052900     READ ATLPROM
053000         AT END MOVE "N" TO WK-C-MORE-RECORDS-SW
053100         NOT AT END ADD 1 TO WK-N-GT-PROMISES-READ
053200     END-READ.
053300 B199-READ-PROMISE-EX.
053400     EXIT.
053500*
053600*-----------------------------------------------------------------*
053700 B200-PROCESS-ONE-PROMISE.
053800*-----------------------------------------------------------------*
053900     MOVE "N" TO WK-C-ANY-ERROR-SW.
054000     MOVE "PROMISES"      TO WK-C-EXCP-LOCATION.
054100     MOVE ATLPROM-ID      TO WK-C-EXCP-RECKEY.
054200*
054300     MOVE "BLNK"          TO WK-C-HYGP-FUNCTION.
054400     MOVE ATLPROM-AGENT-ID TO WK-C-HYGP-FLD1.
054500     MOVE "AGENT-ID-INVALID" TO WK-C-HYGP-FLD2.
054600     PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX.
054700*
054800     MOVE "TIER"          TO WK-C-HYGP-FUNCTION.
054900     MOVE ATLPROM-IMPACT-TIER TO WK-C-HYGP-FLD1.
055000     PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX.
055100*
055200     MOVE "BLNK"          TO WK-C-HYGP-FUNCTION.
055300     MOVE ATLPROM-TEXT    TO WK-C-HYGP-FLD1.
055400     MOVE "PROMISE-TEXT-INVALID" TO WK-C-HYGP-FLD2.
055500     PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX.
055600*
055700     MOVE "TMSP"          TO WK-C-HYGP-FUNCTION.
055800     MOVE ATLPROM-TIMESTAMP TO WK-C-HYGP-TS1.
055900     PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX.
056000*
056100     IF WK-C-RECORD-HAS-ERROR
056200         ADD 1 TO WK-N-GT-INVALID-RECORDS
056300     ELSE
056400         ADD 1 TO WK-N-GT-VALID-RECORDS
056500     END-IF.
056600*
056700     ADD 1 TO WK-N-PROM-COUNT.
056800     MOVE ATLPROM-ID        TO WK-C-PROM-T-ID (WK-N-PROM-COUNT).
056900     MOVE ATLPROM-AGENT-ID  TO
057000                            WK-C-PROM-T-AGENT (WK-N-PROM-COUNT).
057100     MOVE ATLPROM-IMPACT-TIER TO
057200                            WK-C-PROM-T-TIER (WK-N-PROM-COUNT).
057300     MOVE ATLPROM-TIMESTAMP TO WK-C-PROM-T-TS (WK-N-PROM-COUNT).
057400     MOVE ATLPROM-TEXT      TO WK-C-PROM-T-TEXT (WK-N-PROM-COUNT).
057500     IF WK-C-RECORD-HAS-ERROR
057600         MOVE "N" TO WK-C-PROM-T-VALID-SW (WK-N-PROM-COUNT)
057700     ELSE
057800         MOVE "Y" TO WK-C-PROM-T-VALID-SW (WK-N-PROM-COUNT)
057900     END-IF.
058000     IF ATLPROM-TIMESTAMP >= WK-C-WINDOW-START
058100    AND ATLPROM-TIMESTAMP <= WK-C-WINDOW-END
058200         MOVE "Y" TO WK-C-PROM-T-INWIN-SW (WK-N-PROM-COUNT)
058300         ADD 1 TO WK-N-SY-INWIN-PROM
058400     ELSE
058500         MOVE "N" TO WK-C-PROM-T-INWIN-SW (WK-N-PROM-COUNT)
058600     END-IF.
058700     MOVE "NONE" TO WK-C-PROM-T-OUTCOME (WK-N-PROM-COUNT).
058800     MOVE SPACES TO WK-C-PROM-T-DLV-TS (WK-N-PROM-COUNT).
058900     MOVE ZERO   TO WK-S-PROM-T-DLV-AMT (WK-N-PROM-COUNT)
059000                    WK-S-PROM-T-EXP-AMT (WK-N-PROM-COUNT)
059100                    WK-N-PROM-T-RECR-CT (WK-N-PROM-COUNT).
059200*
059300     PERFORM B100-READ-PROMISE.
059400 B299-PROCESS-ONE-PROMISE-EX.
059500     EXIT.
059600*
059700*-----------------------------------------------------------------*
059800 B210-CALL-HYGIENE.
059900*    SHARED CALL/EXCEPTION-WRITE STEP FOR EVERY HYGIENE CHECK
060000*    MADE FROM THE LOAD PASSES.  WK-C-HYGP-FLD1/2/TS1/TS2/NUM1/
060100*    NUM2/NUM3 ARE SET BY THE CALLER BEFORE THIS IS PERFORMED.
060200*    HYG-11 - A WARNING NEVER INVALIDATES THE RECORD, SO
060300*    WK-C-ANY-ERROR-SW ONLY GOES TO "Y" ON ERROR/CRITICAL - SEE
060400*    REQUEST #2231.
060500*-----------------------------------------------------------------*
060600     CALL "ATLHYG01" USING WK-C-HYGP-RECORD.
060700     IF WK-C-HYGP-VALID-SW = "N"
060800         IF WK-C-HYGP-SEVERITY = "ERROR"
060900        OR WK-C-HYGP-SEVERITY = "CRITICAL"
061000             MOVE "Y" TO WK-C-ANY-ERROR-SW
061100         END-IF
061200         MOVE WK-C-HYGP-ISSUE-CD  TO ATLEXCP-ISSUE-CODE
061300         MOVE WK-C-HYGP-SEVERITY  TO ATLEXCP-SEVERITY
061400         MOVE WK-C-EXCP-LOCATION  TO ATLEXCP-LOCATION
061500         MOVE WK-C-EXCP-RECKEY    TO ATLEXCP-RECORD-KEY
061600         MOVE SPACES              TO ATLEXCP-DETAIL
061700         WRITE ATLEXCP-IO-AREA.
061800         EVALUATE WK-C-HYGP-SEVERITY
061900             WHEN "WARNING"  ADD 1 TO WK-N-GT-WARNINGS
062000             WHEN "ERROR"    ADD 1 TO WK-N-GT-ERRORS
062100             WHEN "CRITICAL" ADD 1 TO WK-N-GT-CRITICALS
062200         END-EVALUATE
062300     END-IF.
062400 B219-CALL-HYGIENE-EX.
062500     EXIT.
062600 EJECT
062700*-----------------------------------------------------------------*
062800* C-SERIES - LOAD DELIVERIES, MATCH TO PROMISE.  HYG-7/HYG-9.
062900*-----------------------------------------------------------------*
063000 C000-LOAD-DELIVERIES.
063100     MOVE "Y" TO WK-C-MORE-RECORDS-SW.
063200     PERFORM C100-READ-DELIVERY.
063300     PERFORM C200-PROCESS-ONE-DELIVERY
063400        THRU C299-PROCESS-ONE-DELIVERY-EX
063500        UNTIL WK-C-NO-MORE-RECORDS.
063600 C099-LOAD-DELIVERIES-EX.
063700     EXIT.
063800*
063900*-----------------------------------------------------------------*
064000 C100-READ-DELIVERY.
064100*-----------------------------------------------------------------*
064200     READ ATLDELV
064300         AT END MOVE "N" TO WK-C-MORE-RECORDS-SW
064400         NOT AT END ADD 1 TO WK-N-GT-DELIVERIES-READ
064500     END-READ.
064600 C199-READ-DELIVERY-EX.
064700     EXIT.
064800*
064900*-----------------------------------------------------------------*
065000 C200-PROCESS-ONE-DELIVERY.
065100*-----------------------------------------------------------------*
065200     MOVE "N" TO WK-C-ANY-ERROR-SW.
065300*
065400     MOVE "BLNK"           TO WK-C-HYGP-FUNCTION.
065500     MOVE ATLDELV-PROMISE-ID TO WK-C-HYGP-FLD1.
065600     MOVE "PROMISE-ID-INVALID" TO WK-C-HYGP-FLD2.
065700     MOVE "DELIVERIES"     TO WK-C-EXCP-LOCATION.
065800     MOVE ATLDELV-ID       TO WK-C-EXCP-RECKEY.
065900     PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX.
066000*
066100     MOVE "OUTC"           TO WK-C-HYGP-FUNCTION.
066200     MOVE ATLDELV-OUTCOME  TO WK-C-HYGP-FLD1.
066300     PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX.
066400*
066500     IF ATLDELV-OUTCOME = "PARTIAL  "
066600         MOVE "PAMT"           TO WK-C-HYGP-FUNCTION
066700         MOVE ATLDELV-DELIV-AMT TO WK-C-HYGP-NUM1
066800         MOVE ATLDELV-EXPECT-AMT TO WK-C-HYGP-NUM2
066900         PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX
067000         MOVE "DEXC"           TO WK-C-HYGP-FUNCTION
067100         PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX
067200     END-IF.
067300*
067400     MOVE "TMSP"           TO WK-C-HYGP-FUNCTION.
067500     MOVE ATLDELV-TIMESTAMP TO WK-C-HYGP-TS1.
067600     PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX.
067700*
067800*
067900*    HYG-11 - THE GRAND-TOTALS TALLY MUST WAIT UNTIL THE ORPHAN
068000*    AND DBPR CHECKS BELOW HAVE HAD THEIR SAY, OR A BAD PROMISE-
068100*    ID OR AN OUT-OF-SEQUENCE DELIVERY STILL COUNTS AS VALID -
068200*    SEE REQUEST #2231.
068300     MOVE ATLDELV-PROMISE-ID TO WK-C-MATCH-KEY.
068400     PERFORM C300-FIND-PROMISE-BY-ID
068500        THRU C399-FIND-PROMISE-BY-ID-EX.
068600     IF WK-C-PROM-NOT-FOUND
068700         MOVE "Y"                 TO WK-C-ANY-ERROR-SW
068800         MOVE "ORPHAN-DELIVERY"   TO ATLEXCP-ISSUE-CODE
068900         MOVE "ERROR"             TO ATLEXCP-SEVERITY
069000         MOVE "DELIVERIES"        TO ATLEXCP-LOCATION
069100         MOVE ATLDELV-ID          TO ATLEXCP-RECORD-KEY
069200         MOVE SPACES              TO ATLEXCP-DETAIL
069300         WRITE ATLEXCP-IO-AREA
069400         ADD 1 TO WK-N-GT-ERRORS
069500     ELSE
069600         MOVE "DBPR"           TO WK-C-HYGP-FUNCTION
069700         MOVE ATLDELV-TIMESTAMP TO WK-C-HYGP-TS1
069800         MOVE WK-C-PROM-T-TS (WK-X-PROM-SDX) TO WK-C-HYGP-TS2
069900         MOVE "DELIVERIES"     TO WK-C-EXCP-LOCATION
070000         MOVE ATLDELV-ID       TO WK-C-EXCP-RECKEY
070100         PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX
070200*        HYG-11/HYG-7 - AN ERROR OR CRITICAL ISSUE ON THIS
070300*        DELIVERY KEEPS IT OUT OF THE PROMISE OUTCOME - THE
070400*        METRICS UNIT MUST NEVER SEE IT - REQUEST #2231.
070500         IF WK-C-RECORD-CLEAN
070600        AND ATLDELV-TIMESTAMP >= WK-C-PROM-T-DLV-TS
070700                                   (WK-X-PROM-SDX)
070800             MOVE ATLDELV-OUTCOME TO
070900                  WK-C-PROM-T-OUTCOME (WK-X-PROM-SDX)
071000             MOVE ATLDELV-TIMESTAMP TO
071100                  WK-C-PROM-T-DLV-TS (WK-X-PROM-SDX)
071200             MOVE ATLDELV-DELIV-AMT TO
071300                  WK-S-PROM-T-DLV-AMT (WK-X-PROM-SDX)
071400             MOVE ATLDELV-EXPECT-AMT TO
071500                  WK-S-PROM-T-EXP-AMT (WK-X-PROM-SDX)
071600         END-IF
071700     END-IF.
071800*
071900     IF WK-C-RECORD-HAS-ERROR
072000         ADD 1 TO WK-N-GT-INVALID-RECORDS
072100     ELSE
072200         ADD 1 TO WK-N-GT-VALID-RECORDS
072300     END-IF.
072400*
072500     PERFORM C100-READ-DELIVERY.
072600 C299-PROCESS-ONE-DELIVERY-EX.
072700     EXIT.
072800*
072900*-----------------------------------------------------------------*
073000 C300-FIND-PROMISE-BY-ID.
073100*    LINEAR SEARCH - THE PROMISE TABLE IS AGENT-ID/TIMESTAMP
073200*    ORDERED ON THE FILE, NOT PROMISE-ID ORDERED, SO THIS IS NOT
073300*    A BINARY SEARCH.  SEE ALSO D300 BELOW (SAME TECHNIQUE, USED
073400*    FOR RECOURSES).
073500*-----------------------------------------------------------------*
073600     SET WK-X-PROM-SDX TO 1.
073700     SEARCH WK-C-PROM-TABLE
073800         AT END MOVE "N" TO WK-C-PROM-FOUND-SW
073900         WHEN WK-C-PROM-T-ID (WK-X-PROM-SDX) = WK-C-MATCH-KEY
074000             MOVE "Y" TO WK-C-PROM-FOUND-SW
074100     END-SEARCH.
074200 C399-FIND-PROMISE-BY-ID-EX.
074300     EXIT.
074400 EJECT
074500*-----------------------------------------------------------------*
074600* D-SERIES - LOAD RECOURSES, MATCH TO PROMISE.
074700*-----------------------------------------------------------------*
074800 D000-LOAD-RECOURSES.
074900     MOVE "Y" TO WK-C-MORE-RECORDS-SW.
075000     PERFORM D100-READ-RECOURSE.
075100     PERFORM D200-PROCESS-ONE-RECOURSE
075200        THRU D299-PROCESS-ONE-RECOURSE-EX
075300        UNTIL WK-C-NO-MORE-RECORDS.
075400 D099-LOAD-RECOURSES-EX.
075500     EXIT.
075600*
075700*-----------------------------------------------------------------*
075800 D100-READ-RECOURSE.
075900*-----------------------------------------------------------------*
076000     READ ATLRECR
076100         AT END MOVE "N" TO WK-C-MORE-RECORDS-SW
076200         NOT AT END ADD 1 TO WK-N-GT-RECOURSES-READ
076300     END-READ.
076400 D199-READ-RECOURSE-EX.
076500     EXIT.
076600*
076700*-----------------------------------------------------------------*
076800 D200-PROCESS-ONE-RECOURSE.
076900*    NO FIELD-LEVEL HYGIENE RULE GOVERNS THE RECOURSE RECORD -
077000*    ITS ONLY USE IS TO CREDIT THE RELATED PROMISE'S PDR WEIGHT
077100*    (MET-2).
077200*-----------------------------------------------------------------*
077300     MOVE ATLRECR-PROMISE-ID TO WK-C-MATCH-KEY.
077400     PERFORM C300-FIND-PROMISE-BY-ID
077500        THRU C399-FIND-PROMISE-BY-ID-EX.
077600     IF WK-C-PROM-NOT-FOUND
077700         MOVE "ORPHAN-RECOURSE"   TO ATLEXCP-ISSUE-CODE
077800         MOVE "ERROR"             TO ATLEXCP-SEVERITY
077900         MOVE "RECOURSES"         TO ATLEXCP-LOCATION
078000         MOVE ATLRECR-ID          TO ATLEXCP-RECORD-KEY
078100         MOVE SPACES              TO ATLEXCP-DETAIL
078200         WRITE ATLEXCP-IO-AREA
078300         ADD 1 TO WK-N-GT-ERRORS
078400     ELSE
078500         ADD 1 TO WK-N-PROM-T-RECR-CT (WK-X-PROM-SDX)
078600     END-IF.
078700     PERFORM D100-READ-RECOURSE.
078800 D299-PROCESS-ONE-RECOURSE-EX.
078900     EXIT.
079000 EJECT
079100*-----------------------------------------------------------------*
079200* E-SERIES - LOAD DEPENDENCIES, ACCUMULATE DI (MET-3).  HYG-5.
079300*-----------------------------------------------------------------*
079400 E000-LOAD-DEPENDENCIES.
079500     MOVE "Y" TO WK-C-MORE-RECORDS-SW.
079600     PERFORM E100-READ-DEPENDENCY.
079700     PERFORM E200-PROCESS-ONE-DEPENDENCY
079800        THRU E299-PROCESS-ONE-DEPENDENCY-EX
079900        UNTIL WK-C-NO-MORE-RECORDS.
080000 E099-LOAD-DEPENDENCIES-EX.
080100     EXIT.
080200*
080300*-----------------------------------------------------------------*
080400 E100-READ-DEPENDENCY.
080500*-----------------------------------------------------------------*
080600     READ ATLDEPN
080700         AT END MOVE "N" TO WK-C-MORE-RECORDS-SW
080800         NOT AT END ADD 1 TO WK-N-GT-DEPENDENCIES-READ
080900     END-READ.
081000 E199-READ-DEPENDENCY-EX.
081100     EXIT.
081200*
081300*-----------------------------------------------------------------*
081400 E200-PROCESS-ONE-DEPENDENCY.
081500*-----------------------------------------------------------------*
081600     MOVE "N" TO WK-C-ANY-ERROR-SW.
081700     MOVE "DEPENDENCIES" TO WK-C-EXCP-LOCATION.
081800     MOVE ATLDEPN-ID     TO WK-C-EXCP-RECKEY.
081900*
082000     MOVE "METR"             TO WK-C-HYGP-FUNCTION.
082100     MOVE ATLDEPN-WEIGHT     TO WK-C-HYGP-NUM3.
082200     PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX.
082300     MOVE ATLDEPN-FAIL-RATE  TO WK-C-HYGP-NUM3.
082400     PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX.
082500     MOVE ATLDEPN-FALLBACK   TO WK-C-HYGP-NUM3.
082600     PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX.
082700*
082800     IF WK-C-RECORD-HAS-ERROR
082900         ADD 1 TO WK-N-GT-INVALID-RECORDS
083000     ELSE
083100         ADD 1 TO WK-N-GT-VALID-RECORDS
083200         IF ATLDEPN-TIMESTAMP >= WK-C-WINDOW-START
083300        AND ATLDEPN-TIMESTAMP <= WK-C-WINDOW-END
083400             ADD ATLDEPN-WEIGHT TO WK-S-SY-DEP-SUM-WT
083500             COMPUTE WK-N-WEIGHT-WORK ROUNDED =
083600                     ATLDEPN-WEIGHT * ATLDEPN-FAIL-RATE
083700                   * (1 - ATLDEPN-FALLBACK)
083800             ADD WK-N-WEIGHT-WORK TO WK-S-SY-DEP-SUM-NM
083900         END-IF
084000     END-IF.
084100*
084200     PERFORM E100-READ-DEPENDENCY.
084300 E299-PROCESS-ONE-DEPENDENCY-EX.
084400     EXIT.
084500 EJECT
084600*-----------------------------------------------------------------*
084700* F-SERIES - LOAD DISTORTIONS, ACCUMULATE MDR/RECOVERY INPUTS.
084800*-----------------------------------------------------------------*
084900 F000-LOAD-DISTORTIONS.
085000     MOVE "Y" TO WK-C-MORE-RECORDS-SW.
085100     PERFORM F100-READ-DISTORTION.
085200     PERFORM F200-PROCESS-ONE-DISTORTION
085300        THRU F299-PROCESS-ONE-DISTORTION-EX
085400        UNTIL WK-C-NO-MORE-RECORDS.
085500 F099-LOAD-DISTORTIONS-EX.
085600     EXIT.
085700*
085800*-----------------------------------------------------------------*
085900 F100-READ-DISTORTION.
086000*-----------------------------------------------------------------*
086100     READ ATLDIST
086200         AT END MOVE "N" TO WK-C-MORE-RECORDS-SW
086300         NOT AT END ADD 1 TO WK-N-GT-DISTORTIONS-READ
086400     END-READ.
086500 F199-READ-DISTORTION-EX.
086600     EXIT.
086700*
086800*-----------------------------------------------------------------*
086900 F200-PROCESS-ONE-DISTORTION.
087000*    NO FIELD-LEVEL HYGIENE RULE GOVERNS THE DISTORTION RECORD.
087100*-----------------------------------------------------------------*
087200     IF ATLDIST-TIMESTAMP >= WK-C-WINDOW-START
087300    AND ATLDIST-TIMESTAMP <= WK-C-WINDOW-END
087400         ADD 1 TO WK-N-SY-INWIN-DIST
087500         EVALUATE ATLDIST-CORR-STAT
087600             WHEN "CORRECTED"
087700                 ADD 1 TO WK-N-SY-DIST-CORR
087800             WHEN "PARTIAL  "
087900                 ADD 1 TO WK-N-SY-DIST-PART
088000         END-EVALUATE
088100     END-IF.
088200     PERFORM F100-READ-DISTORTION.
088300 F299-PROCESS-ONE-DISTORTION-EX.
088400     EXIT.
088500 EJECT
088600*-----------------------------------------------------------------*
088700* G-SERIES - LOAD EMAILS.  HYG-8.
088800*-----------------------------------------------------------------*
088900 G000-LOAD-EMAILS.
089000     MOVE "Y" TO WK-C-MORE-RECORDS-SW.
089100     PERFORM G100-READ-EMAIL.
089200     PERFORM G200-PROCESS-ONE-EMAIL
089300        THRU G299-PROCESS-ONE-EMAIL-EX
089400        UNTIL WK-C-NO-MORE-RECORDS.
089500     PERFORM G400-MARK-LEAVES
089600        THRU G499-MARK-LEAVES-EX
089700        VARYING WK-X-EMAL-IDX FROM 1 BY 1
089800           UNTIL WK-X-EMAL-IDX > WK-N-EMAL-COUNT.
089900 G099-LOAD-EMAILS-EX.
090000     EXIT.
090100*
090200*-----------------------------------------------------------------*
090300 G100-READ-EMAIL.
090400*-----------------------------------------------------------------*
090500     READ ATLEMAL
090600         AT END MOVE "N" TO WK-C-MORE-RECORDS-SW
090700         NOT AT END ADD 1 TO WK-N-GT-EMAILS-READ
090800     END-READ.
090900 G199-READ-EMAIL-EX.
091000     EXIT.
091100*
091200*-----------------------------------------------------------------*
091300 G200-PROCESS-ONE-EMAIL.
091400*-----------------------------------------------------------------*
091500     MOVE "N" TO WK-C-ANY-ERROR-SW.
091600     MOVE "EMAILS"      TO WK-C-EXCP-LOCATION.
091700     MOVE ATLEMAL-MSG-ID TO WK-C-EXCP-RECKEY.
091800*
091900     MOVE "BLNK"        TO WK-C-HYGP-FUNCTION.
092000     MOVE ATLEMAL-MSG-ID TO WK-C-HYGP-FLD1.
092100     MOVE "MESSAGE-ID-INVALID" TO WK-C-HYGP-FLD2.
092200     PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX.
092300*
092400     MOVE "EMAL"        TO WK-C-HYGP-FUNCTION.
092500     MOVE ATLEMAL-FROM-ADDR TO WK-C-HYGP-FLD1.
092600     PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX.
092700     MOVE ATLEMAL-TO-ADDR TO WK-C-HYGP-FLD1.
092800     PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX.
092900*
093000     MOVE "DKIM"        TO WK-C-HYGP-FUNCTION.
093100     MOVE ATLEMAL-SIGNER TO WK-C-HYGP-FLD1.
093200     PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX.
093300*
093400     MOVE "HASH"        TO WK-C-HYGP-FUNCTION.
093500     MOVE ATLEMAL-BODY-HASH TO WK-C-HYGP-FLD1.
093600     PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX.
093700     MOVE ATLEMAL-HDR-HASH TO WK-C-HYGP-FLD1.
093800     PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX.
093900*
094000     MOVE "TMSP"        TO WK-C-HYGP-FUNCTION.
094100     MOVE ATLEMAL-TIMESTAMP TO WK-C-HYGP-TS1.
094200     PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX.
094300*
094400     IF WK-C-RECORD-HAS-ERROR
094500         ADD 1 TO WK-N-GT-INVALID-RECORDS
094600     ELSE
094700         ADD 1 TO WK-N-GT-VALID-RECORDS
094800     END-IF.
094900*
095000     ADD 1 TO WK-N-EMAL-COUNT.
095100     MOVE ATLEMAL-MSG-ID    TO WK-C-EMAL-T-MSGID (WK-N-EMAL-COUNT).
095200     MOVE ATLEMAL-IN-REPLY-TO TO
095300                            WK-C-EMAL-T-INREPLY (WK-N-EMAL-COUNT).
095400     MOVE ATLEMAL-FROM-ADDR TO WK-C-EMAL-T-FROM (WK-N-EMAL-COUNT).
095500     MOVE ATLEMAL-TO-ADDR   TO WK-C-EMAL-T-TO (WK-N-EMAL-COUNT).
095600     MOVE ATLEMAL-TIMESTAMP TO WK-C-EMAL-T-TS (WK-N-EMAL-COUNT).
095700     MOVE ATLEMAL-SIGNER    TO WK-C-EMAL-T-SIGNER (WK-N-EMAL-COUNT).
095800     MOVE ATLEMAL-BODY-HASH TO WK-C-EMAL-T-BHASH (WK-N-EMAL-COUNT).
095900     MOVE ATLEMAL-HDR-HASH  TO WK-C-EMAL-T-HHASH (WK-N-EMAL-COUNT).
096000     MOVE "Y"               TO
096100                            WK-C-EMAL-T-LEAF-SW (WK-N-EMAL-COUNT).
096200*
096300     PERFORM G100-READ-EMAIL.
096400 G299-PROCESS-ONE-EMAIL-EX.
096500     EXIT.
096600*
096700*-----------------------------------------------------------------*
096800 G400-MARK-LEAVES.
096900*    A MESSAGE IS NOT A THREAD LEAF WHEN SOME OTHER MESSAGE'S
097000*    IN-REPLY-TO POINTS BACK AT IT.
097100*-----------------------------------------------------------------*
097200     SET WK-X-EMAL-SDX TO 1.
097300     SEARCH WK-C-EMAL-TABLE
097400         AT END CONTINUE
097500         WHEN WK-C-EMAL-T-INREPLY (WK-X-EMAL-SDX) =
097600              WK-C-EMAL-T-MSGID (WK-X-EMAL-IDX)
097700             MOVE "N" TO WK-C-EMAL-T-LEAF-SW (WK-X-EMAL-IDX)
097800     END-SEARCH.
097900 G499-MARK-LEAVES-EX.
098000     EXIT.
098100 EJECT
098200*-----------------------------------------------------------------*
098300* H-SERIES - LOAD ATTESTATIONS.
098400*-----------------------------------------------------------------*
098500 H000-LOAD-ATTESTATIONS.
098600     MOVE "Y" TO WK-C-MORE-RECORDS-SW.
098700     PERFORM H100-READ-ATTESTATION.
098800     PERFORM H200-PROCESS-ONE-ATTESTATION
098900        THRU H299-PROCESS-ONE-ATTESTATION-EX
099000        UNTIL WK-C-NO-MORE-RECORDS.
099100 H099-LOAD-ATTESTATIONS-EX.
099200     EXIT.
099300*
099400*-----------------------------------------------------------------*
099500 H100-READ-ATTESTATION.
099600*-----------------------------------------------------------------*
099700     READ ATLATST
099800         AT END MOVE "N" TO WK-C-MORE-RECORDS-SW
099900         NOT AT END ADD 1 TO WK-N-GT-ATTESTS-READ
100000     END-READ.
100100 H199-READ-ATTESTATION-EX.
100200     EXIT.
100300*
100400*-----------------------------------------------------------------*
100500 H200-PROCESS-ONE-ATTESTATION.
100600*    NO FIELD-LEVEL HYGIENE RULE GOVERNS THE ATTESTATION RECORD -
100700*    ATT-1/ATT-2/ATT-3 ARE EVALUATED BY ATLATTN0 ONCE PER SUBJECT.
100800*-----------------------------------------------------------------*
100900     ADD 1 TO ATLATTN-TABLE-COUNT.
101000     MOVE ATLATST-ID         TO
101100          ATLATTN-T-ID (ATLATTN-TABLE-COUNT).
101200     MOVE ATLATST-ISSUER     TO
101300          ATLATTN-T-ISSUER (ATLATTN-TABLE-COUNT).
101400     MOVE ATLATST-SUBJECT    TO
101500          ATLATTN-T-SUBJECT (ATLATTN-TABLE-COUNT).
101600     MOVE ATLATST-PARENT-ID  TO
101700          ATLATTN-T-PARENT-ID (ATLATTN-TABLE-COUNT).
101800     MOVE ATLATST-NOT-BEFORE TO
101900          ATLATTN-T-NOT-BEFORE (ATLATTN-TABLE-COUNT).
102000     MOVE ATLATST-NOT-AFTER  TO
102100          ATLATTN-T-NOT-AFTER (ATLATTN-TABLE-COUNT).
102200     MOVE ATLATST-REVOKED-SW TO
102300          ATLATTN-T-REVOKED-SW (ATLATTN-TABLE-COUNT).
102400     MOVE ATLATST-REVOKED-SW TO
102500          ATLATTN-T-EFF-REVOKE (ATLATTN-TABLE-COUNT).
102600*
102700     PERFORM H100-READ-ATTESTATION.
102800 H299-PROCESS-ONE-ATTESTATION-EX.
102900     EXIT.
103000 EJECT
103100*-----------------------------------------------------------------*
103200* J-SERIES - ATT-3 TRANSITIVE REVOCATION.  A FIXED-POINT PASS
103300* OVER THE TABLE - WHEN AN ENTRY'S PARENT IS EFFECTIVELY REVOKED,
103400* THE ENTRY BECOMES EFFECTIVELY REVOKED TOO.  REPEATED UNTIL A
103500* PASS CHANGES NOTHING, BOUNDED AGAINST A CIRCULAR CHAIN.
103600*-----------------------------------------------------------------*
103700 J000-PROPAGATE-REVOCATION.
103800     MOVE ZERO TO WK-N-RV-PASS-CT.
103900     MOVE 1    TO WK-N-RV-CHANGED-CT.
104000     PERFORM J100-ONE-PROPAGATION-PASS
104100        THRU J199-ONE-PROPAGATION-PASS-EX
104200        UNTIL WK-N-RV-CHANGED-CT = ZERO
104300           OR WK-N-RV-PASS-CT > WK-N-RV-MAX-PASS.
104400 J099-PROPAGATE-REVOCATION-EX.
104500     EXIT.
104600*
104700*-----------------------------------------------------------------*
104800 J100-ONE-PROPAGATION-PASS.
104900*-----------------------------------------------------------------*
105000     ADD 1 TO WK-N-RV-PASS-CT.
105100     MOVE ZERO TO WK-N-RV-CHANGED-CT.
105200     PERFORM J200-CHECK-ONE-ENTRY
105300        THRU J299-CHECK-ONE-ENTRY-EX
105400        VARYING ATLATTN-IDX FROM 1 BY 1
105500           UNTIL ATLATTN-IDX > ATLATTN-TABLE-COUNT.
105600 J199-ONE-PROPAGATION-PASS-EX.
105700     EXIT.
105800*
105900*-----------------------------------------------------------------*
106000 J200-CHECK-ONE-ENTRY.
106100*-----------------------------------------------------------------*
106200     IF ATLATTN-T-EFF-REVOKE (ATLATTN-IDX) = "Y"
106300    OR  ATLATTN-T-PARENT-ID (ATLATTN-IDX) = SPACES
106400         GO TO J299-CHECK-ONE-ENTRY-EX
106500     END-IF.
106600     SET ATLATTN-SDX TO 1.
106700     SEARCH ATLATTN-TABLE-ENTRY
106800         AT END CONTINUE
106900         WHEN ATLATTN-T-ID (ATLATTN-SDX) =
107000              ATLATTN-T-PARENT-ID (ATLATTN-IDX)
107100             IF ATLATTN-T-EFF-REVOKE (ATLATTN-SDX) = "Y"
107200                 MOVE "Y" TO ATLATTN-T-EFF-REVOKE (ATLATTN-IDX)
107300                 ADD 1 TO WK-N-RV-CHANGED-CT
107400             END-IF
107500     END-SEARCH.
107600 J299-CHECK-ONE-ENTRY-EX.
107700     EXIT.
107800 EJECT
107900*-----------------------------------------------------------------*
108000* K-SERIES - CONTROL BREAK OVER THE PROMISE TABLE (SORTED BY
108100* AGENT-ID/TIMESTAMP ON LOAD).  ACCUMULATES MET-2/PRV-1/PRV-2 PER
108200* AGENT, CALLS ATLMETRC AT EACH BREAK, AND PRINTS THE AGENT
108300* DETAIL SECTION.
108400*-----------------------------------------------------------------*
108500 K000-PRINT-AGENT-SECTIONS.
108600     IF WK-N-PROM-COUNT = ZERO
108700         GO TO K099-PRINT-AGENT-SECTIONS-EX
108800     END-IF.
108900     PERFORM K900-PRINT-SECTION-HEADER
109000        THRU K999-PRINT-SECTION-HEADER-EX.
109100     MOVE WK-C-PROM-T-AGENT (1) TO WK-C-AB-CURRENT-AGENT.
109200     PERFORM K100-RESET-AGENT-ACCUMULATORS
109300        THRU K199-RESET-AGENT-ACCUMULATORS-EX.
109400     PERFORM K200-ACCUMULATE-ONE-PROMISE
109500        THRU K299-ACCUMULATE-ONE-PROMISE-EX
109600        VARYING WK-X-PROM-IDX FROM 1 BY 1
109700           UNTIL WK-X-PROM-IDX > WK-N-PROM-COUNT.
109800     PERFORM K300-CLOSE-AGENT-GROUP
109900        THRU K399-CLOSE-AGENT-GROUP-EX.
110000 K099-PRINT-AGENT-SECTIONS-EX.
110100     EXIT.
110200*
110300*-----------------------------------------------------------------*
110400 K100-RESET-AGENT-ACCUMULATORS.
110500*-----------------------------------------------------------------*
110600     MOVE ZERO TO WK-S-AB-SUM-CREDIT WK-S-AB-SUM-WEIGHT
110700                  WK-N-AB-TOT-PROM   WK-N-AB-DELIVERED
110800                  WK-N-AB-FAILED     WK-N-AB-PARTIAL
110900                  WK-N-AB-RECOURSES.
111000 K199-RESET-AGENT-ACCUMULATORS-EX.
111100     EXIT.
111200*
111300*-----------------------------------------------------------------*
111400 K200-ACCUMULATE-ONE-PROMISE.
111500*-----------------------------------------------------------------*
111600     IF WK-C-PROM-T-AGENT (WK-X-PROM-IDX) NOT =
111700        WK-C-AB-CURRENT-AGENT
111800         PERFORM K300-CLOSE-AGENT-GROUP
111900            THRU K399-CLOSE-AGENT-GROUP-EX
112000         MOVE WK-C-PROM-T-AGENT (WK-X-PROM-IDX) TO
112100              WK-C-AB-CURRENT-AGENT
112200         PERFORM K100-RESET-AGENT-ACCUMULATORS
112300            THRU K199-RESET-AGENT-ACCUMULATORS-EX
112400     END-IF.
112500*
112600     ADD 1 TO WK-N-AB-TOT-PROM.
112700     ADD WK-N-PROM-T-RECR-CT (WK-X-PROM-IDX) TO WK-N-AB-RECOURSES.
112800*
112900     EVALUATE WK-C-PROM-T-OUTCOME (WK-X-PROM-IDX)
113000         WHEN "DELIVERED"
113100             ADD 1 TO WK-N-AB-DELIVERED
113200         WHEN "FAILED   "
113300             ADD 1 TO WK-N-AB-FAILED
113400         WHEN "PARTIAL  "
113500             ADD 1 TO WK-N-AB-PARTIAL
113600     END-EVALUATE.
113700*
113800     IF WK-C-PROM-T-INWIN-SW (WK-X-PROM-IDX) = "Y"
113900    AND WK-C-PROM-T-VALID-SW (WK-X-PROM-IDX) = "Y"
114000         PERFORM K400-ACCUMULATE-PDR
114100            THRU K499-ACCUMULATE-PDR-EX
114200     END-IF.
114300 K299-ACCUMULATE-ONE-PROMISE-EX.
114400     EXIT.
114500*
114600*-----------------------------------------------------------------*
114700 K400-ACCUMULATE-PDR.
114800*    MET-1/MET-2 - IMPACT WEIGHT AND CREDIT FOR ONE PROMISE.
114900*-----------------------------------------------------------------*
115000     EVALUATE WK-C-PROM-T-TIER (WK-X-PROM-IDX)
115100         WHEN "CRITICAL" MOVE 1.0000 TO WK-N-WEIGHT-WORK
115200         WHEN "HIGH    " MOVE 0.8000 TO WK-N-WEIGHT-WORK
115300         WHEN "MEDIUM  " MOVE 0.5000 TO WK-N-WEIGHT-WORK
115400         WHEN OTHER      MOVE 0.2000 TO WK-N-WEIGHT-WORK
115500     END-EVALUATE.
115600*
115700     EVALUATE WK-C-PROM-T-OUTCOME (WK-X-PROM-IDX)
115800         WHEN "NONE"
115900             GO TO K499-ACCUMULATE-PDR-EX
116000         WHEN "DELIVERED"
116100             ADD WK-N-WEIGHT-WORK TO WK-S-AB-SUM-CREDIT
116200         WHEN "PARTIAL  "
116300             IF WK-S-PROM-T-EXP-AMT (WK-X-PROM-IDX) = ZERO
116400                 CONTINUE
116500             ELSE
116600                 COMPUTE WK-S-AB-SUM-CREDIT ROUNDED =
116700                         WK-S-AB-SUM-CREDIT
116800                       + (WK-N-WEIGHT-WORK *
116900                          (WK-S-PROM-T-DLV-AMT (WK-X-PROM-IDX) /
117000                           WK-S-PROM-T-EXP-AMT (WK-X-PROM-IDX)))
117100             END-IF
117200         WHEN "FAILED   "
117300             IF WK-N-PROM-T-RECR-CT (WK-X-PROM-IDX) > ZERO
117400                 COMPUTE WK-S-AB-SUM-CREDIT ROUNDED =
117500                         WK-S-AB-SUM-CREDIT
117600                       + (WK-N-WEIGHT-WORK * 0.25)
117700             END-IF
117800     END-EVALUATE.
117900     ADD WK-N-WEIGHT-WORK TO WK-S-AB-SUM-WEIGHT.
118000 K499-ACCUMULATE-PDR-EX.
118100     EXIT.
118200*
118300*-----------------------------------------------------------------*
118400 K300-CLOSE-AGENT-GROUP.
118500*    CALLS ATLMETRC FOR THE CLOSED AGENT AND PRINTS ITS SECTION.
118600*-----------------------------------------------------------------*
118700     IF WK-N-AB-TOT-PROM = ZERO
118800         GO TO K399-CLOSE-AGENT-GROUP-EX
118900     END-IF.
119000     MOVE WK-S-AB-SUM-CREDIT   TO WK-C-METP-SUM-CREDIT.
119100     MOVE WK-S-AB-SUM-WEIGHT   TO WK-C-METP-SUM-WEIGHT.
119200     MOVE WK-N-SY-INWIN-PROM   TO WK-C-METP-INTERACTNS.
119300     MOVE WK-N-SY-INWIN-DIST   TO WK-C-METP-DISTORTNS.
119400     MOVE WK-N-SY-DIST-CORR    TO WK-C-METP-CORRECTED.
119500     MOVE WK-N-SY-DIST-PART    TO WK-C-METP-PART-CORR.
119600     MOVE WK-S-SY-DEP-SUM-WT   TO WK-C-METP-DEP-SUM-WT.
119700     MOVE WK-S-SY-DEP-SUM-NM   TO WK-C-METP-DEP-SUM-NM.
119800     MOVE WK-N-AB-TOT-PROM     TO WK-C-METP-TOT-PROM.
119900     MOVE WK-N-AB-DELIVERED    TO WK-C-METP-DLV-CT.
120000     CALL "ATLMETRC" USING WK-C-METP-RECORD.
120100*
120200     ADD 1 TO WK-N-GT-AGENTS-REPORTED.
120300     PERFORM K500-PRINT-AGENT-BREAK
120400        THRU K599-PRINT-AGENT-BREAK-EX.
120500 K399-CLOSE-AGENT-GROUP-EX.
120600     EXIT.
120700*
120800*-----------------------------------------------------------------*
120900 K500-PRINT-AGENT-BREAK.
121000*-----------------------------------------------------------------*
121100     MOVE SPACES TO RL-AGENT-BREAK.
121200     MOVE WK-C-AB-CURRENT-AGENT TO RL-AB-AGENT-ID.
121300     PERFORM K700-WRITE-REPORT-LINE
121400        THRU K799-WRITE-REPORT-LINE-EX.
121500*
121600     MOVE SPACES       TO RL-METRICS-LINE.
121700     MOVE WK-C-METP-PDR      TO RL-MT-PDR.
121800     MOVE WK-C-METP-DI       TO RL-MT-DI.
121900     MOVE WK-C-METP-MDR      TO RL-MT-MDR.
122000     MOVE WK-C-METP-RECOVERY TO RL-MT-RECOVERY.
122100     PERFORM K700-WRITE-REPORT-LINE
122200        THRU K799-WRITE-REPORT-LINE-EX.
122300*
122400     MOVE SPACES       TO RL-STATS-LINE.
122500     MOVE WK-N-AB-TOT-PROM  TO RL-ST-TOTAL-PROM.
122600     MOVE WK-N-AB-DELIVERED TO RL-ST-DELIVERED.
122700     MOVE WK-N-AB-FAILED    TO RL-ST-FAILED.
122800     MOVE WK-N-AB-PARTIAL   TO RL-ST-PARTIAL.
122900     MOVE WK-N-AB-RECOURSES TO RL-ST-RECOURSES.
123000     MOVE WK-C-METP-DLV-RATE TO RL-ST-DLV-RATE.
123100     PERFORM K700-WRITE-REPORT-LINE
123200        THRU K799-WRITE-REPORT-LINE-EX.
123300 K599-PRINT-AGENT-BREAK-EX.
123400     EXIT.
123500*
123600*-----------------------------------------------------------------*
123700 K700-WRITE-REPORT-LINE.
123800*    COMMON REPORT-LINE WRITER FOR THE WHOLE PROGRAM - WK-C-PRINT
123900*    -RECORD IS MOVED BY THE CALLER, THIS PARAGRAPH HANDLES THE
124000*    PAGE BREAK AND HEADER REPRINT.
124100*-----------------------------------------------------------------*
124200     IF WK-N-LINE-NO >= WK-N-LINES-PER-PAGE
124300         PERFORM K800-PRINT-PAGE-HEADER
124400            THRU K899-PRINT-PAGE-HEADER-EX
124500     END-IF.
124600     ADD 1 TO WK-N-LINE-NO.
124700 K799-WRITE-REPORT-LINE-EX.
124800     EXIT.
124900*
125000*-----------------------------------------------------------------*
125100 K800-PRINT-PAGE-HEADER.
125200*-----------------------------------------------------------------*
125300     ADD 1 TO WK-N-PAGE-NO.
125400     MOVE SPACES TO RL-PAGE-HEADER-1.
125500     MOVE WK-C-RUN-CEN TO RL-H1-RUNDATE (1:2).
125600     MOVE WK-C-RUN-YY  TO RL-H1-RUNDATE (3:2).
125700     MOVE "-"          TO RL-H1-RUNDATE (5:1).
125800     MOVE WK-C-RUN-MM  TO RL-H1-RUNDATE (6:2).
125900     MOVE "-"          TO RL-H1-RUNDATE (8:1).
126000     MOVE WK-C-RUN-DD  TO RL-H1-RUNDATE (9:2).
126100     MOVE WK-N-PAGE-NO TO RL-H1-PAGE-NO.
126200     WRITE ATLRPT-IO-AREA FROM RL-PAGE-HEADER-1.
126300     MOVE ZERO TO WK-N-LINE-NO.
126400 K899-PRINT-PAGE-HEADER-EX.
126500     EXIT.
126600*
126700*-----------------------------------------------------------------*
126800 K900-PRINT-SECTION-HEADER.
126900*-----------------------------------------------------------------*
127000     IF WK-N-LINE-NO >= WK-N-LINES-PER-PAGE
127100         PERFORM K800-PRINT-PAGE-HEADER
127200            THRU K899-PRINT-PAGE-HEADER-EX
127300     END-IF.
127400     MOVE SPACES TO RL-SECTION-HEADER.
127500     MOVE "AGENT TRUST METRIC DETAIL" TO RL-SH-TEXT.
127600     WRITE ATLRPT-IO-AREA FROM RL-SECTION-HEADER.
127700     ADD 1 TO WK-N-LINE-NO.
127800 K999-PRINT-SECTION-HEADER-EX.
127900     EXIT.
128000 EJECT
128100*-----------------------------------------------------------------*
128200* L-SERIES - EMAIL CHAIN SCORE SECTION (MET-5).  HYG-10.
128300*-----------------------------------------------------------------*
128400 L000-PRINT-CHAIN-SECTION.
128500     IF WK-N-EMAL-COUNT = ZERO
128600         MOVE "EMAILS" TO WK-C-EXCP-LOCATION
128700         MOVE "***NO EMAILS ON FILE***" TO WK-C-EXCP-RECKEY
128800         MOVE "CHEM"   TO WK-C-HYGP-FUNCTION
128900         PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX
129000         GO TO L099-PRINT-CHAIN-SECTION-EX
129100     END-IF.
129200     MOVE SPACES TO RL-SECTION-HEADER.
129300     MOVE "EMAIL PROVENANCE CHAIN SCORES" TO RL-SH-TEXT.
129400     PERFORM K700-WRITE-REPORT-LINE
129500        THRU K799-WRITE-REPORT-LINE-EX.
129600     WRITE ATLRPT-IO-AREA FROM RL-SECTION-HEADER.
129700     PERFORM L100-PROCESS-ONE-LEAF
129800        THRU L199-PROCESS-ONE-LEAF-EX
129900        VARYING WK-X-EMAL-IDX FROM 1 BY 1
130000           UNTIL WK-X-EMAL-IDX > WK-N-EMAL-COUNT.
130100 L099-PRINT-CHAIN-SECTION-EX.
130200     EXIT.
130300*
130400*-----------------------------------------------------------------*
130500 L100-PROCESS-ONE-LEAF.
130600*-----------------------------------------------------------------*
130700     IF WK-C-EMAL-T-LEAF-SW (WK-X-EMAL-IDX) NOT = "Y"
130800         GO TO L199-PROCESS-ONE-LEAF-EX
130900     END-IF.
131000*
131100     MOVE 1     TO WK-N-CW-LENGTH.
131200     MOVE ZERO  TO WK-N-CW-GOOD-LINKS WK-N-CW-DEPTH.
131300     MOVE WK-C-EMAL-T-MSGID (WK-X-EMAL-IDX) TO WK-C-CW-LEAF-MSGID.
131400     MOVE WK-C-EMAL-T-MSGID (WK-X-EMAL-IDX) TO WK-C-CW-CURRENT-ID.
131500     MOVE WK-C-EMAL-T-TS (WK-X-EMAL-IDX)     TO WK-C-CW-CURRENT-TS.
131600     MOVE ZERO  TO WK-N-CW-CONSISTNT.
131700     SET WK-N-CW-SIGNER-SUB TO WK-X-EMAL-IDX.
131800     PERFORM L300-CHECK-SIGNER-CONSISTENCY
131900        THRU L399-CHECK-SIGNER-CONSISTENCY-EX.
132000     MOVE WK-C-EMAL-T-INREPLY (WK-X-EMAL-IDX) TO WK-C-CW-PARENT-ID.
132100*
132200     PERFORM L200-WALK-ONE-LINK
132300        THRU L299-WALK-ONE-LINK-EX
132400        UNTIL WK-C-CW-PARENT-ID = SPACES
132500           OR WK-N-CW-DEPTH > WK-N-CW-MAX-DEPTH.
132600*
132700     MOVE WK-C-CW-LEAF-MSGID TO WK-C-CHNP-RECORD.
132800     MOVE WK-N-CW-LENGTH     TO WK-C-CHNP-MSG-COUNT.
132900     MOVE WK-N-CW-GOOD-LINKS TO WK-C-CHNP-GOOD-LINKS.
133000     MOVE WK-N-CW-CONSISTNT  TO WK-C-CHNP-CONSISTNT.
133100     CALL "ATLCHNSC" USING WK-C-CHNP-RECORD.
133200*
133300     MOVE SPACES         TO RL-CHAIN-LINE.
133400     MOVE WK-C-CW-LEAF-MSGID TO RL-CH-LEAF.
133500     MOVE WK-N-CW-LENGTH     TO RL-CH-LENGTH.
133600     MOVE WK-C-CHNP-LINK-INTEG TO RL-CH-LINK-INTEG.
133700     MOVE WK-C-CHNP-SIGNR-CONS TO RL-CH-SIGNER-CONS.
133800     MOVE WK-C-CHNP-CHAIN-SCOR TO RL-CH-CHAIN-SCORE.
133900     PERFORM K700-WRITE-REPORT-LINE
134000        THRU K799-WRITE-REPORT-LINE-EX.
134100     WRITE ATLRPT-IO-AREA FROM RL-CHAIN-LINE.
134200 L199-PROCESS-ONE-LEAF-EX.
134300     EXIT.
134400*
134500*-----------------------------------------------------------------*
134600 L200-WALK-ONE-LINK.
134700*    HYG-10 CHAIN-REFERENCE-BROKEN/CHAIN-TIMESTAMP-ORDER, AND THE
134800*    SAME TWO TESTS SERVE MET-5'S "GOOD LINK" DEFINITION.  THE
134900*    PARENT IS LOCATED BY MATCHING MESSAGE-ID TO THIS MESSAGE'S
135000*    OWN IN-REPLY-TO, SO A REFERENCE CAN ONLY BREAK WHEN NO SUCH
135100*    PARENT EXISTS AT ALL - THAT IS WHEN CHRF NOW FIRES, NOT ON
135200*    EVERY STEP OF A WALK THAT ALREADY MATCHED - REQUEST #2231.
135300*-----------------------------------------------------------------*
135400     ADD 1 TO WK-N-CW-DEPTH.
135500     SET WK-X-EMAL-SDX TO 1.
135600     MOVE "N" TO WK-C-CW-FOUND-SW.
135700     SEARCH WK-C-EMAL-TABLE
135800         AT END CONTINUE
135900         WHEN WK-C-EMAL-T-MSGID (WK-X-EMAL-SDX) =
136000              WK-C-CW-PARENT-ID
136100             MOVE "Y" TO WK-C-CW-FOUND-SW
136200     END-SEARCH.
136300*
136400     IF WK-C-CW-NO-PARENT
136500         MOVE "CHRF"              TO WK-C-HYGP-FUNCTION
136600         MOVE WK-C-CW-PARENT-ID   TO WK-C-HYGP-FLD1
136700         MOVE SPACES              TO WK-C-HYGP-FLD2
136800         MOVE "EMAILS"            TO WK-C-EXCP-LOCATION
136900         MOVE WK-C-CW-CURRENT-ID  TO WK-C-EXCP-RECKEY
137000         PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX
137100         MOVE SPACES TO WK-C-CW-PARENT-ID
137200         GO TO L299-WALK-ONE-LINK-EX
137300     END-IF.
137400*
137500     ADD 1 TO WK-N-CW-LENGTH.
137600*
137700     MOVE "CHTS"              TO WK-C-HYGP-FUNCTION.
137800     MOVE WK-C-CW-CURRENT-TS  TO WK-C-HYGP-TS1.
137900     MOVE WK-C-EMAL-T-TS (WK-X-EMAL-SDX) TO WK-C-HYGP-TS2.
138000     MOVE "EMAILS"            TO WK-C-EXCP-LOCATION.
138100     MOVE WK-C-CW-CURRENT-ID  TO WK-C-EXCP-RECKEY.
138200     PERFORM B210-CALL-HYGIENE THRU B219-CALL-HYGIENE-EX.
138300*
138400     IF WK-C-HYGP-VALID-SW = "Y"
138500         ADD 1 TO WK-N-CW-GOOD-LINKS
138600     END-IF.
138700*
138800     MOVE WK-C-EMAL-T-MSGID (WK-X-EMAL-SDX) TO WK-C-CW-CURRENT-ID.
138900     MOVE WK-C-EMAL-T-TS (WK-X-EMAL-SDX)    TO WK-C-CW-CURRENT-TS.
139000     SET WK-N-CW-SIGNER-SUB TO WK-X-EMAL-SDX.
139100     PERFORM L300-CHECK-SIGNER-CONSISTENCY
139200        THRU L399-CHECK-SIGNER-CONSISTENCY-EX.
139300     MOVE WK-C-EMAL-T-INREPLY (WK-X-EMAL-SDX) TO
139400          WK-C-CW-PARENT-ID.
139500 L299-WALK-ONE-LINK-EX.
139600     EXIT.
139700*
139800*-----------------------------------------------------------------*
139900 L300-CHECK-SIGNER-CONSISTENCY.
140000*    MET-5 S - DOMAIN AFTER THE FIRST "." OF SIGNER MUST EQUAL
140100*    DOMAIN AFTER THE "@" OF FROM-ADDR FOR THE MESSAGE AT
140200*    WK-N-CW-SIGNER-SUB, SET BY THE CALLER BEFORE THE PERFORM
140300*    (A PERFORM DOES NOT PASS PARAMETERS, SO THE SUBSCRIPT IS
140400*    CARRIED IN WORKING-STORAGE LIKE ANY OTHER SHARED FIELD).
140500*-----------------------------------------------------------------*
140600     MOVE SPACES TO WK-C-DW-DOMAIN-1 WK-C-DW-DOMAIN-2.
140700     MOVE ZERO   TO WK-N-DW-DOT-POS WK-N-DW-AT-POS.
140800     INSPECT WK-C-EMAL-T-SIGNER (WK-N-CW-SIGNER-SUB)
140900         TALLYING WK-N-DW-DOT-POS
141000         FOR CHARACTERS BEFORE INITIAL ".".
141100     IF WK-C-EMAL-T-SIGNER (WK-N-CW-SIGNER-SUB) (WK-N-DW-DOT-POS
141200        + 1: 1) = "."
141300         MOVE WK-C-EMAL-T-SIGNER (WK-N-CW-SIGNER-SUB)
141400              (WK-N-DW-DOT-POS + 2: 29 - WK-N-DW-DOT-POS)
141500           TO WK-C-DW-DOMAIN-1
141600     END-IF.
141700     INSPECT WK-C-EMAL-T-FROM (WK-N-CW-SIGNER-SUB)
141800         TALLYING WK-N-DW-AT-POS
141900         FOR CHARACTERS BEFORE INITIAL "@".
142000     IF WK-C-EMAL-T-FROM (WK-N-CW-SIGNER-SUB) (WK-N-DW-AT-POS +
142100        1: 1) = "@"
142200         MOVE WK-C-EMAL-T-FROM (WK-N-CW-SIGNER-SUB)
142300              (WK-N-DW-AT-POS + 2: 39 - WK-N-DW-AT-POS)
142400           TO WK-C-DW-DOMAIN-2
142500     END-IF.
142600     IF WK-C-DW-DOMAIN-1 = WK-C-DW-DOMAIN-2 AND
142700        WK-C-DW-DOMAIN-1 NOT = SPACES
142800         ADD 1 TO WK-N-CW-CONSISTNT
142900     END-IF.
143000 L399-CHECK-SIGNER-CONSISTENCY-EX.
143100     EXIT.
143200 EJECT
143300*-----------------------------------------------------------------*
143400* M-SERIES - ATTESTATION SECTION (ATT-1/ATT-2/ATT-3).
143500*-----------------------------------------------------------------*
143600 M000-PRINT-ATTEST-SECTION.
143700     IF ATLATTN-TABLE-COUNT = ZERO
143800         GO TO M099-PRINT-ATTEST-SECTION-EX
143900     END-IF.
144000     MOVE SPACES TO RL-SECTION-HEADER.
144100     MOVE "ATTESTATION CHAIN VERIFICATION" TO RL-SH-TEXT.
144200     PERFORM K700-WRITE-REPORT-LINE
144300        THRU K799-WRITE-REPORT-LINE-EX.
144400     WRITE ATLRPT-IO-AREA FROM RL-SECTION-HEADER.
144500*
144600     MOVE ZERO TO WK-N-SUBJ-COUNT.
144700     PERFORM M100-BUILD-SUBJECT-LIST
144800        THRU M199-BUILD-SUBJECT-LIST-EX
144900        VARYING ATLATTN-IDX FROM 1 BY 1
145000           UNTIL ATLATTN-IDX > ATLATTN-TABLE-COUNT.
145100     PERFORM M300-EVALUATE-ONE-SUBJECT
145200        THRU M399-EVALUATE-ONE-SUBJECT-EX
145300        VARYING WK-X-SUBJ-IDX FROM 1 BY 1
145400           UNTIL WK-X-SUBJ-IDX > WK-N-SUBJ-COUNT.
145500 M099-PRINT-ATTEST-SECTION-EX.
145600     EXIT.
145700*
145800*-----------------------------------------------------------------*
145900 M100-BUILD-SUBJECT-LIST.
146000*    ONE ENTRY PER DISTINCT SUBJECT DID, FIRST-SEEN ORDER.
146100*-----------------------------------------------------------------*
146200     SET WK-X-SUBJ-SDX TO 1.
146300     MOVE "N" TO WK-C-PROM-FOUND-SW.
146400     SEARCH WK-C-SUBJ-TABLE
146500         AT END CONTINUE
146600         WHEN WK-C-SUBJ-TABLE (WK-X-SUBJ-SDX) =
146700              ATLATTN-T-SUBJECT (ATLATTN-IDX)
146800             MOVE "Y" TO WK-C-PROM-FOUND-SW
146900     END-SEARCH.
147000     IF WK-C-PROM-NOT-FOUND
147100         ADD 1 TO WK-N-SUBJ-COUNT
147200         MOVE ATLATTN-T-SUBJECT (ATLATTN-IDX) TO
147300              WK-C-SUBJ-TABLE (WK-N-SUBJ-COUNT)
147400     END-IF.
147500 M199-BUILD-SUBJECT-LIST-EX.
147600     EXIT.
147700*
147800*-----------------------------------------------------------------*
147900 M300-EVALUATE-ONE-SUBJECT.
148000*-----------------------------------------------------------------*
148100     MOVE WK-C-SUBJ-TABLE (WK-X-SUBJ-IDX) TO WK-C-ATTP-SUBJECT.
148200     STRING WK-C-RUN-CEN WK-C-RUN-YY "-" WK-C-RUN-MM "-"
148300            WK-C-RUN-DD "T00:00:00"
148400         DELIMITED BY SIZE INTO WK-C-ATTP-RUN-TS.
148500     CALL "ATLATTN0" USING WK-C-ATTP-RECORD ATLATTN-TABLE-AREA.
148600*
148700     MOVE SPACES       TO RL-ATTEST-LINE.
148800     MOVE WK-C-SUBJ-TABLE (WK-X-SUBJ-IDX) TO RL-AT-SUBJECT.
148900     MOVE WK-C-ATTP-ATTEST-CT TO RL-AT-COUNT.
149000     MOVE WK-C-ATTP-RESULT    TO RL-AT-STATUS.
149100     PERFORM K700-WRITE-REPORT-LINE
149200        THRU K799-WRITE-REPORT-LINE-EX.
149300     WRITE ATLRPT-IO-AREA FROM RL-ATTEST-LINE.
149400 M399-EVALUATE-ONE-SUBJECT-EX.
149500     EXIT.
149600 EJECT
149700*-----------------------------------------------------------------*
149800* N-SERIES - INCIDENTS, RECOURSE ENGINE DISPATCH.
149900*-----------------------------------------------------------------*
150000 N000-PROCESS-INCIDENTS.
150100     MOVE SPACES TO RL-SECTION-HEADER.
150200     MOVE "INCIDENT CLASSIFICATION AND RECOURSE" TO RL-SH-TEXT.
150300     PERFORM K700-WRITE-REPORT-LINE
150400        THRU K799-WRITE-REPORT-LINE-EX.
150500     WRITE ATLRPT-IO-AREA FROM RL-SECTION-HEADER.
150600*
150700     MOVE "Y" TO WK-C-MORE-RECORDS-SW.
150800     PERFORM N100-READ-INCIDENT.
150900     PERFORM N200-PROCESS-ONE-INCIDENT
151000        THRU N299-PROCESS-ONE-INCIDENT-EX
151100        UNTIL WK-C-NO-MORE-RECORDS.
151200     PERFORM N500-PRINT-INCIDENT-SECTION
151300        THRU N599-PRINT-INCIDENT-SECTION-EX.
151400 N099-PROCESS-INCIDENTS-EX.
151500     EXIT.
151600*
151700*-----------------------------------------------------------------*
151800 N100-READ-INCIDENT.
151900*-----------------------------------------------------------------*
152000     READ ATLINCD
152100         AT END MOVE "N" TO WK-C-MORE-RECORDS-SW
152200         NOT AT END ADD 1 TO WK-N-GT-INCIDENTS-READ
152300     END-READ.
152400 N199-READ-INCIDENT-EX.
152500     EXIT.
152600*
152700*-----------------------------------------------------------------*
152800 N200-PROCESS-ONE-INCIDENT.
152900*-----------------------------------------------------------------*
153000     MOVE ATLINCD-AFFECTED    TO WK-C-PDRP-AFFECTED.
153100     MOVE ATLINCD-BREACH-SW   TO WK-C-PDRP-BREACH-SW.
153200     MOVE ATLINCD-FIN-IMPACT  TO WK-C-PDRP-FIN-IMPACT.
153300     CALL "ATLPDR00" USING WK-C-PDRP-RECORD.
153400*
153500     EVALUATE WK-C-PDRP-SEVERITY
153600         WHEN "LOW     " ADD 1 TO WK-N-IC-LOW
153700         WHEN "MEDIUM  " ADD 1 TO WK-N-IC-MEDIUM
153800         WHEN "HIGH    " ADD 1 TO WK-N-IC-HIGH
153900         WHEN "CRITICAL" ADD 1 TO WK-N-IC-CRITICAL
154000     END-EVALUATE.
154100*
154200     PERFORM N300-WRITE-ONE-ACTION
154300        THRU N399-WRITE-ONE-ACTION-EX
154400        VARYING WK-N-ACTION-SUB FROM 1 BY 1
154500           UNTIL WK-N-ACTION-SUB > WK-C-PDRP-ACTION-CT.
154600*
154700     PERFORM N100-READ-INCIDENT.
154800 N299-PROCESS-ONE-INCIDENT-EX.
154900     EXIT.
155000*
155100*-----------------------------------------------------------------*
155200 N300-WRITE-ONE-ACTION.
155300*-----------------------------------------------------------------*
155400     MOVE ATLINCD-ID          TO ATLACTN-INCIDENT-ID.
155500     MOVE WK-C-PDRP-SEVERITY  TO ATLACTN-SEVERITY.
155600     MOVE WK-C-PDRP-PRIORITY  TO ATLACTN-PRIORITY.
155700     MOVE WK-C-PDRP-REMED-COST TO ATLACTN-REMED-COST.
155800     MOVE WK-C-PDRP-ACTIONS (WK-N-ACTION-SUB) TO ATLACTN-ACTION.
155900     WRITE ATLACTN-IO-AREA.
156000     ADD 1 TO WK-N-IC-ACTIONS.
156100 N399-WRITE-ONE-ACTION-EX.
156200     EXIT.
156300*
156400*-----------------------------------------------------------------*
156500 N500-PRINT-INCIDENT-SECTION.
156600*-----------------------------------------------------------------*
156700     MOVE SPACES      TO RL-INCIDENT-LINE.
156800     MOVE "LOW     "  TO RL-IN-SEV.
156900     MOVE WK-N-IC-LOW TO RL-IN-COUNT.
157000     MOVE WK-N-IC-ACTIONS TO RL-IN-ACTIONS.
157100     PERFORM K700-WRITE-REPORT-LINE THRU K799-WRITE-REPORT-LINE-EX.
157200     WRITE ATLRPT-IO-AREA FROM RL-INCIDENT-LINE.
157300*
157400     MOVE SPACES          TO RL-INCIDENT-LINE.
157500     MOVE "MEDIUM  "      TO RL-IN-SEV.
157600     MOVE WK-N-IC-MEDIUM  TO RL-IN-COUNT.
157700     MOVE ZERO            TO RL-IN-ACTIONS.
157800     PERFORM K700-WRITE-REPORT-LINE THRU K799-WRITE-REPORT-LINE-EX.
157900     WRITE ATLRPT-IO-AREA FROM RL-INCIDENT-LINE.
158000*
158100     MOVE SPACES          TO RL-INCIDENT-LINE.
158200     MOVE "HIGH    "      TO RL-IN-SEV.
158300     MOVE WK-N-IC-HIGH    TO RL-IN-COUNT.
158400     PERFORM K700-WRITE-REPORT-LINE THRU K799-WRITE-REPORT-LINE-EX.
158500     WRITE ATLRPT-IO-AREA FROM RL-INCIDENT-LINE.
158600*
158700     MOVE SPACES          TO RL-INCIDENT-LINE.
158800     MOVE "CRITICAL"      TO RL-IN-SEV.
158900     MOVE WK-N-IC-CRITICAL TO RL-IN-COUNT.
159000     PERFORM K700-WRITE-REPORT-LINE THRU K799-WRITE-REPORT-LINE-EX.
159100     WRITE ATLRPT-IO-AREA FROM RL-INCIDENT-LINE.
159200 N599-PRINT-INCIDENT-SECTION-EX.
159300     EXIT.
159400 EJECT
159500*-----------------------------------------------------------------*
159600* P-SERIES - GRAND TOTALS FOOTER.
159700*-----------------------------------------------------------------*
159800 P000-PRINT-GRAND-TOTALS.
159900     MOVE SPACES TO RL-SECTION-HEADER.
160000     MOVE "GRAND TOTALS" TO RL-SH-TEXT.
160100     PERFORM K700-WRITE-REPORT-LINE
160200        THRU K799-WRITE-REPORT-LINE-EX.
160300     WRITE ATLRPT-IO-AREA FROM RL-SECTION-HEADER.
160400*
160500     MOVE "PROMISES READ"        TO WK-C-TOTAL-LABEL.
160600     MOVE WK-N-GT-PROMISES-READ  TO WK-N-TOTAL-VALUE.
160700     PERFORM P100-PRINT-ONE-TOTAL THRU P199-PRINT-ONE-TOTAL-EX.
160800     MOVE "DELIVERIES READ"      TO WK-C-TOTAL-LABEL.
160900     MOVE WK-N-GT-DELIVERIES-READ TO WK-N-TOTAL-VALUE.
161000     PERFORM P100-PRINT-ONE-TOTAL THRU P199-PRINT-ONE-TOTAL-EX.
161100     MOVE "RECOURSES READ"       TO WK-C-TOTAL-LABEL.
161200     MOVE WK-N-GT-RECOURSES-READ TO WK-N-TOTAL-VALUE.
161300     PERFORM P100-PRINT-ONE-TOTAL THRU P199-PRINT-ONE-TOTAL-EX.
161400     MOVE "DEPENDENCIES READ"    TO WK-C-TOTAL-LABEL.
161500     MOVE WK-N-GT-DEPENDENCIES-READ TO WK-N-TOTAL-VALUE.
161600     PERFORM P100-PRINT-ONE-TOTAL THRU P199-PRINT-ONE-TOTAL-EX.
161700     MOVE "DISTORTIONS READ"     TO WK-C-TOTAL-LABEL.
161800     MOVE WK-N-GT-DISTORTIONS-READ TO WK-N-TOTAL-VALUE.
161900     PERFORM P100-PRINT-ONE-TOTAL THRU P199-PRINT-ONE-TOTAL-EX.
162000     MOVE "EMAILS READ"          TO WK-C-TOTAL-LABEL.
162100     MOVE WK-N-GT-EMAILS-READ    TO WK-N-TOTAL-VALUE.
162200     PERFORM P100-PRINT-ONE-TOTAL THRU P199-PRINT-ONE-TOTAL-EX.
162300     MOVE "INCIDENTS READ"       TO WK-C-TOTAL-LABEL.
162400     MOVE WK-N-GT-INCIDENTS-READ TO WK-N-TOTAL-VALUE.
162500     PERFORM P100-PRINT-ONE-TOTAL THRU P199-PRINT-ONE-TOTAL-EX.
162600     MOVE "ATTESTATIONS READ"    TO WK-C-TOTAL-LABEL.
162700     MOVE WK-N-GT-ATTESTS-READ   TO WK-N-TOTAL-VALUE.
162800     PERFORM P100-PRINT-ONE-TOTAL THRU P199-PRINT-ONE-TOTAL-EX.
162900     MOVE "VALID RECORDS"        TO WK-C-TOTAL-LABEL.
163000     MOVE WK-N-GT-VALID-RECORDS  TO WK-N-TOTAL-VALUE.
163100     PERFORM P100-PRINT-ONE-TOTAL THRU P199-PRINT-ONE-TOTAL-EX.
163200     MOVE "INVALID RECORDS"      TO WK-C-TOTAL-LABEL.
163300     MOVE WK-N-GT-INVALID-RECORDS TO WK-N-TOTAL-VALUE.
163400     PERFORM P100-PRINT-ONE-TOTAL THRU P199-PRINT-ONE-TOTAL-EX.
163500     MOVE "EXCEPTIONS - WARNING"  TO WK-C-TOTAL-LABEL.
163600     MOVE WK-N-GT-WARNINGS        TO WK-N-TOTAL-VALUE.
163700     PERFORM P100-PRINT-ONE-TOTAL THRU P199-PRINT-ONE-TOTAL-EX.
163800     MOVE "EXCEPTIONS - ERROR"    TO WK-C-TOTAL-LABEL.
163900     MOVE WK-N-GT-ERRORS          TO WK-N-TOTAL-VALUE.
164000     PERFORM P100-PRINT-ONE-TOTAL THRU P199-PRINT-ONE-TOTAL-EX.
164100     MOVE "EXCEPTIONS - CRITICAL" TO WK-C-TOTAL-LABEL.
164200     MOVE WK-N-GT-CRITICALS       TO WK-N-TOTAL-VALUE.
164300     PERFORM P100-PRINT-ONE-TOTAL THRU P199-PRINT-ONE-TOTAL-EX.
164400     MOVE "AGENTS REPORTED"       TO WK-C-TOTAL-LABEL.
164500     MOVE WK-N-GT-AGENTS-REPORTED TO WK-N-TOTAL-VALUE.
164600     PERFORM P100-PRINT-ONE-TOTAL THRU P199-PRINT-ONE-TOTAL-EX.
164700 P099-PRINT-GRAND-TOTALS-EX.
164800     EXIT.
164900*
165000*-----------------------------------------------------------------*
165100 P100-PRINT-ONE-TOTAL.
165200*-----------------------------------------------------------------*
165300     MOVE SPACES          TO RL-TOTAL-LINE.
165400     MOVE WK-C-TOTAL-LABEL TO RL-TL-LABEL.
165500     MOVE WK-N-TOTAL-VALUE TO RL-TL-VALUE.
165600     PERFORM K700-WRITE-REPORT-LINE
165700        THRU K799-WRITE-REPORT-LINE-EX.
165800     WRITE ATLRPT-IO-AREA FROM RL-TOTAL-LINE.
165900 P199-PRINT-ONE-TOTAL-EX.
166000     EXIT.
166100 EJECT
166200*-----------------------------------------------------------------*
166300* Q-SERIES - TERMINATION.
166400*-----------------------------------------------------------------*
166500 Q000-TERMINATE.
166600     CLOSE ATLPROM ATLDELV ATLRECR ATLDEPN ATLDIST ATLEMAL
166700           ATLINCD ATLATST ATLRPT ATLEXCP ATLACTN.
166800 Q099-TERMINATE-EX.
166900     EXIT.
