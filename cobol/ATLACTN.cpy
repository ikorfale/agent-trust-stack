000100* ATLACTN.cpybk
000200* O FORMAT: ATLACTN  TO FILE INCIDENT-ACTIONS  OF LIBRARY ATLLIB
000300*----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*----------------------------------------------------------------*
000600* MOD.#  INIT   DATE        DESCRIPTION
000700* ------ ------ ----------  -----------------------------------
000800* ATL001 VENL29 08/03/2026 - NEW TRUST LEDGER BATCH - INCIDENT    ATL001  
000900*                            ACTION RECORD, INITIAL VERSION       ATL001  
001000*----------------------------------------------------------------*ATL001  
001100     05  ATLACTN-RECORD          PIC X(74).
001200     05  ATLACTN-R REDEFINES ATLACTN-RECORD.
001300         10  ATLACTN-INCIDENT-ID PIC X(24).
001400*                        INCIDENT KEY THIS ACTION CAME FROM
001500         10  ATLACTN-SEVERITY    PIC X(8).
001600*                        LOW / MEDIUM / HIGH / CRITICAL
001700         10  ATLACTN-PRIORITY    PIC 9(7).
001800*                        COMPUTED DISPATCH PRIORITY
001900         10  ATLACTN-REMED-COST  PIC 9(9)V99.
002000*                        ESTIMATED REMEDIATION COST
002100         10  ATLACTN-ACTION      PIC X(24).
002200*                        E.G. SUSPEND, ROLLBACK, MONITOR
