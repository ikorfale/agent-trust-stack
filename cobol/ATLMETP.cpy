000100* ATLMETP.cpybk
000200* LINKAGE PARAMETER RECORD FOR CALL 'ATLMETRC' - THE METRICS
000300* CALCULATOR.  ATLNITE0 ACCUMULATES THE SUMS WHILE IT WALKS
000400* THE IN-WINDOW TABLES AND PASSES THE TOTALS IN HERE ONCE PER
000500* AGENT CONTROL-BREAK GROUP; ATLMETRC RETURNS PDR/DI/MDR/
000600* RECOVERY AND THE PROVENANCE DELIVERY RATE.
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*----------------------------------------------------------------*
001000* MOD.#  INIT   DATE        DESCRIPTION
001100* ------ ------ ----------  -----------------------------------
001200* ATL001 VENL29 08/03/2026 - NEW TRUST LEDGER BATCH - INITIAL     ATL001  
001300*                            VERSION OF METRICS PARM              ATL001  
001400*----------------------------------------------------------------*ATL001  
001500 01  WK-C-METP-RECORD.
001600     05  WK-C-METP-INPUT.
001700         10  WK-C-METP-SUM-CREDIT PIC S9(7)V9(4) COMP-3.
001800*                        SIGMA C - WEIGHTED PROMISE CREDIT
001900         10  WK-C-METP-SUM-WEIGHT PIC S9(7)V9(4) COMP-3.
002000*                        SIGMA W - WEIGHTED PROMISE TOTAL
002100         10  WK-C-METP-INTERACTNS PIC 9(7) COMP.
002200*                        COUNT OF IN-WINDOW PROMISES
002300         10  WK-C-METP-DISTORTNS  PIC 9(7) COMP.
002400*                        COUNT OF IN-WINDOW DISTORTIONS
002500         10  WK-C-METP-CORRECTED  PIC 9(7) COMP.
002600*                        DISTORTIONS FULLY CORRECTED
002700         10  WK-C-METP-PART-CORR  PIC 9(7) COMP.
002800*                        DISTORTIONS PARTIALLY CORRECTED
002900         10  WK-C-METP-DEP-SUM-WT PIC S9(7)V9(4) COMP-3.
003000*                        SIGMA WEIGHT OVER DEPENDENCIES
003100         10  WK-C-METP-DEP-SUM-NM PIC S9(7)V9(4) COMP-3.
003200*                        SIGMA WEIGHT*FAILRATE*(1-FALLBACK)
003300         10  WK-C-METP-TOT-PROM   PIC 9(7) COMP.
003400*                        TOTAL PROMISES FOR THE AGENT
003500         10  WK-C-METP-DLV-CT     PIC 9(7) COMP.
003600*                        PROMISES WHOSE LATEST DELIVERY = OK
003700         10  FILLER               PIC X(4).
003800     05  WK-C-METP-OUTPUT.
003900         10  WK-C-METP-PDR        PIC 9V9(4).
004000         10  WK-C-METP-DI         PIC 9V9(4).
004100         10  WK-C-METP-MDR        PIC 9V9(4).
004200         10  WK-C-METP-RECOVERY   PIC 9V9(4).
004300         10  WK-C-METP-DLV-RATE   PIC 9V9(4).
004400         10  FILLER               PIC X(5).
