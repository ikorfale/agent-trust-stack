000100* ATLPDRP.cpybk
000200* LINKAGE PARAMETER RECORD FOR CALL 'ATLPDR00' - THE POLICY
000300* DRIVEN RECOURSE ENGINE.  ONE CALL PER INCIDENT RECORD.  THE
000400* ACTION TABLE HOLDS THE PROCEDURE STEPS IN EMIT ORDER - AT
000500* MOST 3 STEPS PER PDR-4.
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* MOD.#  INIT   DATE        DESCRIPTION
001000* ------ ------ ----------  -----------------------------------
001100* ATL001 VENL29 08/03/2026 - NEW TRUST LEDGER BATCH - INITIAL     ATL001  
001200*                            VERSION OF RECOURSE PARM             ATL001  
001300*----------------------------------------------------------------*ATL001  
001400 01  WK-C-PDRP-RECORD.
001500     05  WK-C-PDRP-INPUT.
001600         10  WK-C-PDRP-AFFECTED   PIC 9(7).
001700*                        AFFECTED-USERS FROM THE INCIDENT
001800         10  WK-C-PDRP-BREACH-SW  PIC X(1).
001900*                        DATA-BREACH FLAG, Y/N
002000         10  WK-C-PDRP-FIN-IMPACT PIC S9(9)V99 COMP-3.
002100*                        FINANCIAL-IMPACT FROM THE INCIDENT
002200         10  FILLER               PIC X(4).
002300     05  WK-C-PDRP-OUTPUT.
002400         10  WK-C-PDRP-SEVERITY   PIC X(8).
002500*                        LOW / MEDIUM / HIGH / CRITICAL
002600         10  WK-C-PDRP-PRIORITY   PIC 9(7).
002700*                        PDR-2 PRIORITY
002800         10  WK-C-PDRP-REMED-COST PIC S9(9)V99 COMP-3.
002900*                        PDR-3 REMEDIATION COST ESTIMATE
003000         10  WK-C-PDRP-ACTION-CT  PIC 9(2) COMP.
003100*                        NUMBER OF ACTIONS FILLED BELOW
003200         10  WK-C-PDRP-ACTIONS    OCCURS 3 TIMES
003300                                  PIC X(24).
003400*                        ACTIONS IN PROCEDURE ORDER
003500         10  FILLER               PIC X(5).
