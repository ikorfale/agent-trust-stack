000100*----------------------------------------------------------------*
000200* ATLCMWS.cpybk
000300* COMMON WORKING STORAGE FOR THE AGENT TRUST LEDGER NIGHTLY
000400* BATCH SUITE (ATLNITE0 AND ITS CALLED ROUTINES).  COPY THIS
000500* BOOK INTO WORKING-STORAGE OF EVERY ATL PROGRAM SO THE RUN
000600* DATE, THE 30-DAY WINDOW AND THE REPORT PAGE CONTROLS STAY
000700* IN STEP ACROSS THE WHOLE SUITE.
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000*----------------------------------------------------------------*
001100* MOD.#  INIT   DATE        DESCRIPTION
001200* ------ ------ ----------  -----------------------------------
001300* ATL001 VENL29 08/03/2026 - NEW TRUST LEDGER BATCH - INITIAL     ATL001  
001400*                            VERSION OF COMMON WORK AREA          ATL001  
001500*----------------------------------------------------------------*ATL001  
001600 77  WK-N-PAGE-NO            PIC 9(4)       COMP VALUE ZERO.
001700 77  WK-N-LINE-NO            PIC 9(4)       COMP VALUE ZERO.
001800 77  WK-N-LINES-PER-PAGE     PIC 9(4)       COMP VALUE 58.
001900 77  WK-C-MORE-RECORDS-SW    PIC X(1)       VALUE "Y".
002000     88  WK-C-MORE-RECORDS            VALUE "Y".
002100     88  WK-C-NO-MORE-RECORDS         VALUE "N".
002200*
002300 01  WK-C-RUN-DATE-AREA.
002400     05  WK-C-RUN-DATE       PIC X(8).
002500     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
002600         10  WK-C-RUN-CEN    PIC X(2).
002700         10  WK-C-RUN-YY     PIC X(2).
002800         10  WK-C-RUN-MM     PIC X(2).
002900         10  WK-C-RUN-DD     PIC X(2).
003000     05  FILLER              PIC X(2).
003100*
003200 01  WK-C-WINDOW-AREA.
003300     05  WK-C-WINDOW-END     PIC X(19).
003400     05  WK-C-WINDOW-START   PIC X(19).
003500     05  FILLER              PIC X(2).
003600*
003700 01  WK-C-TIMESTAMP-WORK.
003800     05  WK-C-TSW-VALUE      PIC X(19).
003900     05  WK-C-TSW-SPLIT REDEFINES WK-C-TSW-VALUE.
004000         10  WK-C-TSW-DATE-PART  PIC X(10).
004100         10  WK-C-TSW-T          PIC X(1).
004200         10  WK-C-TSW-TIME-PART  PIC X(8).
004300     05  FILLER              PIC X(1).
004400*
004500 01  WK-S-RATIO-WORK.
004600     05  WK-S-RATIO-SIGNED   PIC S9(1)V9(4)  COMP-3.
004700     05  WK-S-RATIO-DISPLAY REDEFINES WK-S-RATIO-SIGNED
004800                             PIC S9(1)V9(4).
004900     05  FILLER              PIC X(1).
005000*
005100 01  WK-C-GRAND-TOTALS.
005200     05  WK-N-GT-PROMISES-READ      PIC 9(9)  COMP VALUE ZERO.
005300     05  WK-N-GT-DELIVERIES-READ    PIC 9(9)  COMP VALUE ZERO.
005400     05  WK-N-GT-RECOURSES-READ     PIC 9(9)  COMP VALUE ZERO.
005500     05  WK-N-GT-DEPENDENCIES-READ  PIC 9(9)  COMP VALUE ZERO.
005600     05  WK-N-GT-DISTORTIONS-READ   PIC 9(9)  COMP VALUE ZERO.
005700     05  WK-N-GT-EMAILS-READ        PIC 9(9)  COMP VALUE ZERO.
005800     05  WK-N-GT-INCIDENTS-READ     PIC 9(9)  COMP VALUE ZERO.
005900     05  WK-N-GT-ATTESTS-READ       PIC 9(9)  COMP VALUE ZERO.
006000     05  WK-N-GT-VALID-RECORDS      PIC 9(9)  COMP VALUE ZERO.
006100     05  WK-N-GT-INVALID-RECORDS    PIC 9(9)  COMP VALUE ZERO.
006200     05  WK-N-GT-WARNINGS           PIC 9(9)  COMP VALUE ZERO.
006300     05  WK-N-GT-ERRORS             PIC 9(9)  COMP VALUE ZERO.
006400     05  WK-N-GT-CRITICALS          PIC 9(9)  COMP VALUE ZERO.
006500     05  WK-N-GT-AGENTS-REPORTED    PIC 9(9)  COMP VALUE ZERO.
006600     05  FILLER                     PIC X(4).
006700*----------------------------------------------------------------*
