000100* ATLRECR.cpybk
000200* I-O FORMAT: ATLRECR  FROM FILE RECOURSES  OF LIBRARY ATLLIB
000300*----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*----------------------------------------------------------------*
000600* MOD.#  INIT   DATE        DESCRIPTION
000700* ------ ------ ----------  -----------------------------------
000800* ATL001 VENL29 08/03/2026 - NEW TRUST LEDGER BATCH - RECOURSE    ATL001  
000900*                            RECORD, INITIAL VERSION              ATL001  
001000*----------------------------------------------------------------*ATL001  
001100     05  ATLRECR-RECORD          PIC X(110).
001200     05  ATLRECR-R REDEFINES ATLRECR-RECORD.
001300         10  ATLRECR-ID          PIC X(24).
001400*                        RECOURSE UNIQUE KEY
001500         10  ATLRECR-PROMISE-ID  PIC X(24).
001600*                        RELATED PROMISE
001700         10  ATLRECR-ACTION      PIC X(20).
001800*                        E.G. RETRY_DELIVERY
001900         10  ATLRECR-RESOLUTION  PIC X(23).
002000*                        E.G. RESOLVED_AFTER_RETRY
002100         10  ATLRECR-TIMESTAMP   PIC X(19).
002200*                        RECOURSE TIME
