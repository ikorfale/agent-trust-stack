000100* ATLDEPN.cpybk
000200* I-O FORMAT: ATLDEPN  FROM FILE DEPENDENCIES  OF LIBRARY ATLLIB
000300*
000400* NOTE - THE FIELD LIST BELOW TOTALS 82 BYTES (24+24+5+5+5+19).
000500*        TAKE THE FIELD LIST AS THE RECORD TRUTH - THE RECLEN
000600*        ON THE JCL / SPEC SHEET SHOWS 80, PRESUMABLY ROUNDED
000700*        FROM AN EARLIER REVISION OF THE WEIGHT FIELDS - AND
000800*        CUT THE FD/COPYBOOK AT 82 SO NOTHING GETS TRUNCATED.
000900*----------------------------------------------------------------*
001000* HISTORY OF MODIFICATION:
001100*----------------------------------------------------------------*
001200* MOD.#  INIT   DATE        DESCRIPTION
001300* ------ ------ ----------  -----------------------------------
001400* ATL001 VENL29 08/03/2026 - NEW TRUST LEDGER BATCH - DEPENDENCY  ATL001  
001500*                            RECORD, INITIAL VERSION              ATL001  
001600* ATL004 TMPJZM 22/04/2026 - E-REQUEST 50118 - RECLEN CONFIRMED   ATL004  
001700*                            AT 82 AFTER RECON WITH UPSTREAM      ATL004  
001800*                            WORKFLOW-WEIGHT COPYBOOK             ATL004  
001900*----------------------------------------------------------------*ATL004  
002000     05  ATLDEPN-RECORD          PIC X(82).
002100     05  ATLDEPN-R REDEFINES ATLDEPN-RECORD.
002200         10  ATLDEPN-ID          PIC X(24).
002300*                        DEPENDENCY UNIQUE KEY
002400         10  ATLDEPN-WORKFLOW-ID PIC X(24).
002500*                        OWNING WORKFLOW
002600         10  ATLDEPN-WEIGHT      PIC 9V9(4).
002700*                        WEIGHT OF WORKFLOW IN SYSTEM, 0-1
002800         10  ATLDEPN-FAIL-RATE   PIC 9V9(4).
002900*                        HISTORICAL FAILURE RATE, 0-1
003000         10  ATLDEPN-FALLBACK    PIC 9V9(4).
003100*                        QUALITY OF FALLBACK ALTERNATIVES, 0-1
003200         10  ATLDEPN-TIMESTAMP   PIC X(19).
003300*                        REGISTRATION TIME
