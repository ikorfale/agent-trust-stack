000100* ATLDELV.cpybk
000200* I-O FORMAT: ATLDELV  FROM FILE DELIVERIES  OF LIBRARY ATLLIB
000300*----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*----------------------------------------------------------------*
000600* MOD.#  INIT   DATE        DESCRIPTION
000700* ------ ------ ----------  -----------------------------------
000800* ATL001 VENL29 08/03/2026 - NEW TRUST LEDGER BATCH - DELIVERY    ATL001  
000900*                            RECORD, INITIAL VERSION              ATL001  
001000*----------------------------------------------------------------*ATL001  
001100     05  ATLDELV-RECORD          PIC X(100).
001200     05  ATLDELV-R REDEFINES ATLDELV-RECORD.
001300         10  ATLDELV-ID          PIC X(24).
001400*                        DELIVERY UNIQUE KEY
001500         10  ATLDELV-PROMISE-ID  PIC X(24).
001600*                        PROMISE BEING FULFILLED
001700         10  ATLDELV-OUTCOME     PIC X(9).
001800*                        DELIVERED / FAILED / PARTIAL
001900         10  ATLDELV-TIMESTAMP   PIC X(19).
002000*                        DELIVERY TIME
002100         10  ATLDELV-DELIV-AMT   PIC 9(9)V99.
002200*                        AMOUNT DELIVERED, PARTIAL ONLY
002300         10  ATLDELV-EXPECT-AMT  PIC 9(9)V99.
002400*                        AMOUNT EXPECTED, PARTIAL ONLY
002500         10  ATLDELV-FILLER      PIC X(2).
