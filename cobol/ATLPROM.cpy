000100* ATLPROM.cpybk
000200* I-O FORMAT: ATLPROM  FROM FILE PROMISES  OF LIBRARY ATLLIB
000300*----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*----------------------------------------------------------------*
000600* MOD.#  INIT   DATE        DESCRIPTION
000700* ------ ------ ----------  -----------------------------------
000800* ATL001 VENL29 08/03/2026 - NEW TRUST LEDGER BATCH - PROMISE     ATL001  
000900*                            RECORD, INITIAL VERSION              ATL001  
001000*----------------------------------------------------------------*ATL001  
001100     05  ATLPROM-RECORD          PIC X(120).
001200     05  ATLPROM-R REDEFINES ATLPROM-RECORD.
001300         10  ATLPROM-ID          PIC X(24).
001400*                        PROMISE UNIQUE KEY
001500         10  ATLPROM-AGENT-ID    PIC X(30).
001600*                        AGENT DID MAKING THE PROMISE
001700         10  ATLPROM-IMPACT-TIER PIC X(8).
001800*                        CRITICAL / HIGH / MEDIUM / LOW
001900         10  ATLPROM-TIMESTAMP   PIC X(19).
002000*                        PROMISE TIME
002100         10  ATLPROM-TEXT        PIC X(39).
002200*                        FREE TEXT DESCRIPTION OF THE PROMISE
