000100* ATLCHNP.cpybk
000200* LINKAGE PARAMETER RECORD FOR CALL 'ATLCHNSC' - THE EMAIL
000300* CHAIN SCORE CALCULATOR (MET-5).  ONE CALL PER RECONSTRUCTED
000400* THREAD.
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------*
000800* MOD.#  INIT   DATE        DESCRIPTION
000900* ------ ------ ----------  -----------------------------------
001000* ATL001 VENL29 08/03/2026 - NEW TRUST LEDGER BATCH - INITIAL     ATL001  
001100*                            VERSION OF CHAIN SCORE PARM          ATL001  
001200*----------------------------------------------------------------*ATL001  
001300 01  WK-C-CHNP-RECORD.
001400     05  WK-C-CHNP-INPUT.
001500         10  WK-C-CHNP-MSG-COUNT  PIC 9(5) COMP.
001600*                        N - MESSAGES IN THE THREAD
001700         10  WK-C-CHNP-GOOD-LINKS PIC 9(5) COMP.
001800*                        ADJACENT PAIRS WITH A GOOD LINK
001900         10  WK-C-CHNP-CONSISTNT  PIC 9(5) COMP.
002000*                        MESSAGES WITH CONSISTENT SIGNER
002100         10  FILLER               PIC X(4).
002200     05  WK-C-CHNP-OUTPUT.
002300         10  WK-C-CHNP-LINK-INTEG PIC 9V9(4).
002400         10  WK-C-CHNP-SIGNR-CONS PIC 9V9(4).
002500         10  WK-C-CHNP-CHAIN-SCOR PIC 9V9(4).
002600         10  FILLER               PIC X(5).
