000100*----------------------------------------------------------------*
000200* ATLFSTC.cpybk
000300* FILE STATUS CONDITION NAMES COMMON TO EVERY FILE OPENED BY
000400* THE ATL NIGHTLY SUITE.  COPY UNDER THE WK-C-FILE-STATUS ITEM
000500* DECLARED IN EACH PROGRAM'S OWN WORKING-STORAGE.
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* MOD.#  INIT   DATE        DESCRIPTION
001000* ------ ------ ----------  -----------------------------------
001100* ATL001 VENL29 08/03/2026 - NEW TRUST LEDGER BATCH - INITIAL     ATL001  
001200*                            VERSION                              ATL001  
001300*----------------------------------------------------------------*ATL001  
001400     88  WK-C-SUCCESSFUL              VALUE "00".
001500     88  WK-C-AT-END                  VALUE "10".
001600     88  WK-C-RECORD-NOT-FOUND        VALUE "23".
001700     88  WK-C-DUPLICATE-KEY           VALUE "22".
001800     88  WK-C-FILE-NOT-FOUND          VALUE "35".
