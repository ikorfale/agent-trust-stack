000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.      ATLPDR00.
000500 AUTHOR.          K BOATSWAIN.
000600 INSTALLATION.    ATLLIB - AGENT TRUST LEDGER BATCH.
000700 DATE-WRITTEN.    04 AUG 1996.
000800 DATE-COMPILED.
000900 SECURITY.        COMPANY CONFIDENTIAL.
001000*DESCRIPTION : POLICY-DRIVEN RECOURSE ENGINE.  CALLED ONCE PER
001100*              INCIDENT RECORD BY ATLNITE0.  CLASSIFIES THE
001200*              INCIDENT SEVERITY, COMPUTES ITS DISPATCH
001300*              PRIORITY AND REMEDIATION COST ESTIMATE, AND
001400*              RETURNS THE RECOURSE PROCEDURE STEPS FOR THAT
001500*              SEVERITY IN EMIT ORDER.
001600*
001700*              THIS ROUTINE SELECTS AND RECORDS ACTIONS ONLY -
001800*              IT DOES NOT THROTTLE, SUSPEND OR SHUT DOWN
001900*              ANYTHING.  EXECUTION OF THE ACTIONS IS A
002000*              DOWNSTREAM OPERATIONS CONCERN, OUT OF SCOPE.
002100*-----------------------------------------------------------------*
002200* HISTORY OF MODIFICATION:
002300*-----------------------------------------------------------------*
002400* MOD.#  INIT   DATE        DESCRIPTION
002500* ------ ------ ----------  -----------------------------------
002600* ATL001 KBOATS  04/08/1996 - INITIAL VERSION - SEVERITY AND      ATL001  
002700*                             PRIORITY ONLY                       ATL001  
002800* ATL002 KBOATS  02/12/1998 - Y2K REMEDIATION - NO DATE FIELDS    ATL002  
002900*                             IN THIS ROUTINE, LOGGED AS          ATL002  
003000*                             REVIEWED/NO CHANGE REQUIRED         ATL002  
003100* ATL003 TNARAIN 27/01/2003 - ADDED REMEDIATION COST ESTIMATE     ATL003  
003200*                             (PDR-3)                             ATL003  
003300* ATL004 SVENKAT 15/07/2010 - ADDED RECOURSE PROCEDURE TABLE      ATL004  
003400*                             (PDR-4) - PROGRAM NOW RETURNS UP    ATL004  
003500*                             TO THREE ACTIONS PER CALL           ATL004  
003600* ATL005 MPIDCK  22/02/2019 - PRIORITY FORMULA CORRECTED TO       ATL005  
003700*                             ADD THE 1000 DATA-BREACH BONUS      ATL005  
003800*                             AFTER THE SEVERITY-RANK TERM,       ATL005  
003900*                             NOT BEFORE - REQUEST #2241          ATL005  
004000* ATL006 VENL29  08/03/2026 - NEW TRUST LEDGER BATCH - RETROFIT   ATL006  
004100*                             OF THIS ENGINE FOR THE AGENT        ATL006  
004200*                             TRUST LEDGER PROJECT                ATL006  
004300*-----------------------------------------------------------------*
004400 EJECT
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700*****************************************************************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-AS400.
005000 OBJECT-COMPUTER. IBM-AS400.
005100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*NO FILES - PURE CALCULATION ROUTINE.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 WORKING-STORAGE SECTION.
006000 01  FILLER                  PIC X(24) VALUE
006100     "** PROGRAM ATLPDR00  **".
006200*
006300 01  WK-N-SEVERITY-RANK       PIC 9(1)   COMP.
006400 01  WK-N-BREACH-BONUS        PIC 9(4)   COMP.
006500 01  WK-N-ACTION-SUB          PIC 9(2)   COMP.
006600*
006700 01  WK-C-PROCEDURE-TABLE.
006800     05  WK-C-PROC-LOW.
006900         10  FILLER          PIC X(24) VALUE "MONITOR".
007000     05  WK-C-PROC-MEDIUM.
007100         10  FILLER          PIC X(24) VALUE "THROTTLE".
007200         10  FILLER          PIC X(24) VALUE
007300             "REQUIRE-MANUAL-APPROVAL".
007400     05  WK-C-PROC-HIGH.
007500         10  FILLER          PIC X(24) VALUE "SUSPEND".
007600         10  FILLER          PIC X(24) VALUE
007700             "NOTIFY-STAKEHOLDERS".
007800         10  FILLER          PIC X(24) VALUE "ROLLBACK".
007900     05  WK-C-PROC-CRITICAL.
008000         10  FILLER          PIC X(24) VALUE
008100             "EMERGENCY-SHUTDOWN".
008200         10  FILLER          PIC X(24) VALUE
008300             "NOTIFY-STAKEHOLDERS".
008400         10  FILLER          PIC X(24) VALUE "ROLLBACK".
008500 01  WK-C-PROC-LOW-R      REDEFINES WK-C-PROC-LOW
008600                             PIC X(24) OCCURS 1 TIMES.
008700 01  WK-C-PROC-MEDIUM-R   REDEFINES WK-C-PROC-MEDIUM
008800                             PIC X(24) OCCURS 2 TIMES.
008900 01  WK-C-PROC-HIGH-R     REDEFINES WK-C-PROC-HIGH
009000                             PIC X(24) OCCURS 3 TIMES.
009100 01  WK-C-PROC-CRITICAL-R REDEFINES WK-C-PROC-CRITICAL
009200                             PIC X(24) OCCURS 3 TIMES.
009300*
009400 LINKAGE SECTION.
009500 COPY ATLPDRP.
009600 EJECT
009700*****************************************************************
009800 PROCEDURE DIVISION USING WK-C-PDRP-RECORD.
009900*****************************************************************
010000 MAIN-MODULE.
010100     PERFORM A000-PROCESS-INCIDENT
010200        THRU A099-PROCESS-INCIDENT-EX.
010300     GOBACK.
010400*
010500*-----------------------------------------------------------------*
010600 A000-PROCESS-INCIDENT.
010700*-----------------------------------------------------------------*
010800     PERFORM B100-CLASSIFY-SEVERITY.
010900     PERFORM B200-COMPUTE-PRIORITY.
011000     PERFORM B300-COMPUTE-REMED-COST.
011100     PERFORM B400-SELECT-PROCEDURE.
011200 A099-PROCESS-INCIDENT-EX.
011300     EXIT.
011400*
011500*-----------------------------------------------------------------*
011600 B100-CLASSIFY-SEVERITY.
011700*    PDR-1 SEVERITY CLASSIFICATION.
011800*-----------------------------------------------------------------*
011900     IF WK-C-PDRP-BREACH-SW = "Y"
012000         MOVE "CRITICAL" TO WK-C-PDRP-SEVERITY
012100         MOVE 4          TO WK-N-SEVERITY-RANK
012200     ELSE
012300         IF WK-C-PDRP-AFFECTED > 1000
012400        OR  WK-C-PDRP-FIN-IMPACT > 100000.00
012500             MOVE "HIGH"   TO WK-C-PDRP-SEVERITY
012600             MOVE 3        TO WK-N-SEVERITY-RANK
012700         ELSE
012800             IF WK-C-PDRP-AFFECTED > 100
012900            OR  WK-C-PDRP-FIN-IMPACT > 10000.00
013000                 MOVE "MEDIUM" TO WK-C-PDRP-SEVERITY
013100                 MOVE 2        TO WK-N-SEVERITY-RANK
013200             ELSE
013300                 MOVE "LOW" TO WK-C-PDRP-SEVERITY
013400                 MOVE 1     TO WK-N-SEVERITY-RANK
013500             END-IF
013600         END-IF
013700     END-IF.
013800*
013900*-----------------------------------------------------------------*
014000 B200-COMPUTE-PRIORITY.
014100*    PDR-2 PRIORITY = RANK*100 + AFFECTED-USERS + BREACH BONUS.
014200*-----------------------------------------------------------------*
014300     MOVE ZERO TO WK-N-BREACH-BONUS.
014400     IF WK-C-PDRP-BREACH-SW = "Y"
014500         MOVE 1000 TO WK-N-BREACH-BONUS
014600     END-IF.
014700     COMPUTE WK-C-PDRP-PRIORITY =
014800             (WK-N-SEVERITY-RANK * 100)
014900           + WK-C-PDRP-AFFECTED
015000           + WK-N-BREACH-BONUS.
015100*
015200*-----------------------------------------------------------------*
015300 B300-COMPUTE-REMED-COST.
015400*    PDR-3 COST = FINANCIAL-IMPACT*0.10 + AFFECTED-USERS*10.00.
015500*-----------------------------------------------------------------*
015600     COMPUTE WK-C-PDRP-REMED-COST ROUNDED =
015700             (WK-C-PDRP-FIN-IMPACT * 0.10)
015800           + (WK-C-PDRP-AFFECTED * 10.00).
015900*
016000*-----------------------------------------------------------------*
016100 B400-SELECT-PROCEDURE.
016200*    PDR-4 RECOURSE PROCEDURE TABLE, EMITTED IN DEFINED ORDER.
016300*-----------------------------------------------------------------*
016400     MOVE SPACES TO WK-C-PDRP-ACTIONS (1)
016500                     WK-C-PDRP-ACTIONS (2)
016600                     WK-C-PDRP-ACTIONS (3).
016700     EVALUATE WK-C-PDRP-SEVERITY
016800         WHEN "LOW"
016900             MOVE 1 TO WK-C-PDRP-ACTION-CT
017000             MOVE WK-C-PROC-LOW-R (1) TO WK-C-PDRP-ACTIONS (1)
017100         WHEN "MEDIUM"
017200             MOVE 2 TO WK-C-PDRP-ACTION-CT
017300             PERFORM B410-COPY-MEDIUM-ACTION
017400                VARYING WK-N-ACTION-SUB FROM 1 BY 1
017500                   UNTIL WK-N-ACTION-SUB > 2
017600         WHEN "HIGH"
017700             MOVE 3 TO WK-C-PDRP-ACTION-CT
017800             PERFORM B420-COPY-HIGH-ACTION
017900                VARYING WK-N-ACTION-SUB FROM 1 BY 1
018000                   UNTIL WK-N-ACTION-SUB > 3
018100         WHEN "CRITICAL"
018200             MOVE 3 TO WK-C-PDRP-ACTION-CT
018300             PERFORM B430-COPY-CRITICAL-ACTION
018400                VARYING WK-N-ACTION-SUB FROM 1 BY 1
018500                   UNTIL WK-N-ACTION-SUB > 3
018600     END-EVALUATE.
018700*
018800*-----------------------------------------------------------------*
018900 B410-COPY-MEDIUM-ACTION.
019000*-----------------------------------------------------------------*
019100     MOVE WK-C-PROC-MEDIUM-R (WK-N-ACTION-SUB)
019200       TO WK-C-PDRP-ACTIONS (WK-N-ACTION-SUB).
019300*
019400*-----------------------------------------------------------------*
019500 B420-COPY-HIGH-ACTION.
019600*-----------------------------------------------------------------*
019700     MOVE WK-C-PROC-HIGH-R (WK-N-ACTION-SUB)
019800       TO WK-C-PDRP-ACTIONS (WK-N-ACTION-SUB).
019900*
020000*-----------------------------------------------------------------*
020100 B430-COPY-CRITICAL-ACTION.
020200*-----------------------------------------------------------------*
020300     MOVE WK-C-PROC-CRITICAL-R (WK-N-ACTION-SUB)
020400       TO WK-C-PDRP-ACTIONS (WK-N-ACTION-SUB).
