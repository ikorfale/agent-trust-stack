000100* ATLRPTL.cpybk
000200* PRINT LINE LAYOUTS FOR THE TRUST-REPORT (132 COLUMN IMAGE).
000300* EACH 01 BELOW IS MOVED TO THE OUTPUT RECORD AND WRITTEN BY
000400* ATLNITE0'S K700-WRITE-REPORT-LINE.
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------*
000800* MOD.#  INIT   DATE        DESCRIPTION
000900* ------ ------ ----------  -----------------------------------
001000* ATL001 VENL29 08/03/2026 - NEW TRUST LEDGER BATCH - INITIAL     ATL001  
001100*                            SET OF REPORT LINES                  ATL001  
001200*----------------------------------------------------------------*ATL001  
001300 01  RL-PAGE-HEADER-1.
001400     05  FILLER              PIC X(1)  VALUE SPACE.
001500     05  RL-H1-TITLE         PIC X(42) VALUE
001600         "AGENT TRUST LEDGER - NIGHTLY TRUST REPORT".
001700     05  FILLER              PIC X(29) VALUE SPACE.
001800     05  RL-H1-RUNDT-LIT     PIC X(9)  VALUE "RUN DATE ".
001900     05  RL-H1-RUNDATE       PIC X(10).
002000     05  FILLER              PIC X(9)  VALUE SPACE.
002100     05  RL-H1-PAGE-LIT      PIC X(5)  VALUE "PAGE ".
002200     05  RL-H1-PAGE-NO       PIC ZZZ9.
002300     05  FILLER              PIC X(22) VALUE SPACE.
002400*
002500 01  RL-AGENT-BREAK.
002600     05  FILLER              PIC X(1)  VALUE SPACE.
002700     05  RL-AB-LIT           PIC X(10) VALUE "AGENT-ID: ".
002800     05  RL-AB-AGENT-ID      PIC X(30).
002900     05  FILLER              PIC X(91) VALUE SPACE.
003000*
003100 01  RL-METRICS-LINE.
003200     05  FILLER              PIC X(3)  VALUE SPACE.
003300     05  RL-MT-PDR-LIT       PIC X(5)  VALUE "PDR=".
003400     05  RL-MT-PDR           PIC 9.9999.
003500     05  FILLER              PIC X(2)  VALUE SPACE.
003600     05  RL-MT-DI-LIT        PIC X(4)  VALUE "DI=".
003700     05  RL-MT-DI            PIC 9.9999.
003800     05  FILLER              PIC X(2)  VALUE SPACE.
003900     05  RL-MT-MDR-LIT       PIC X(5)  VALUE "MDR=".
004000     05  RL-MT-MDR           PIC 9.9999.
004100     05  FILLER              PIC X(2)  VALUE SPACE.
004200     05  RL-MT-RCV-LIT       PIC X(10) VALUE "RECOVERY=".
004300     05  RL-MT-RECOVERY      PIC 9.9999.
004400     05  FILLER              PIC X(81) VALUE SPACE.
004500*
004600 01  RL-STATS-LINE.
004700     05  FILLER              PIC X(3)  VALUE SPACE.
004800     05  RL-ST-TOT-LIT       PIC X(7)  VALUE "PROM=".
004900     05  RL-ST-TOTAL-PROM    PIC ZZZ,ZZ9.
005000     05  FILLER              PIC X(1)  VALUE SPACE.
005100     05  RL-ST-DLV-LIT       PIC X(6)  VALUE "DLV=".
005200     05  RL-ST-DELIVERED     PIC ZZZ,ZZ9.
005300     05  FILLER              PIC X(1)  VALUE SPACE.
005400     05  RL-ST-FLD-LIT       PIC X(6)  VALUE "FLD=".
005500     05  RL-ST-FAILED        PIC ZZZ,ZZ9.
005600     05  FILLER              PIC X(1)  VALUE SPACE.
005700     05  RL-ST-PRT-LIT       PIC X(6)  VALUE "PRT=".
005800     05  RL-ST-PARTIAL       PIC ZZZ,ZZ9.
005900     05  FILLER              PIC X(1)  VALUE SPACE.
006000     05  RL-ST-RCR-LIT       PIC X(6)  VALUE "RCR=".
006100     05  RL-ST-RECOURSES     PIC ZZZ,ZZ9.
006200     05  FILLER              PIC X(2)  VALUE SPACE.
006300     05  RL-ST-RATE-LIT      PIC X(6)  VALUE "RATE=".
006400     05  RL-ST-DLV-RATE      PIC 9.9999.
006500     05  FILLER              PIC X(63) VALUE SPACE.
006600*
006700 01  RL-SECTION-HEADER.
006800     05  FILLER              PIC X(1)  VALUE SPACE.
006900     05  RL-SH-TEXT          PIC X(50).
007000     05  FILLER              PIC X(81) VALUE SPACE.
007100*
007200 01  RL-CHAIN-LINE.
007300     05  FILLER              PIC X(3)  VALUE SPACE.
007400     05  RL-CH-LEAF          PIC X(40).
007500     05  FILLER              PIC X(1)  VALUE SPACE.
007600     05  RL-CH-LEN-LIT       PIC X(4)  VALUE "LEN=".
007700     05  RL-CH-LENGTH        PIC ZZ9.
007800     05  FILLER              PIC X(1)  VALUE SPACE.
007900     05  RL-CH-LNK-LIT       PIC X(3)  VALUE "L=".
008000     05  RL-CH-LINK-INTEG    PIC 9.9999.
008100     05  FILLER              PIC X(1)  VALUE SPACE.
008200     05  RL-CH-SIG-LIT       PIC X(3)  VALUE "S=".
008300     05  RL-CH-SIGNER-CONS   PIC 9.9999.
008400     05  FILLER              PIC X(1)  VALUE SPACE.
008500     05  RL-CH-SCO-LIT       PIC X(10) VALUE "CHNSCORE=".
008600     05  RL-CH-CHAIN-SCORE   PIC 9.9999.
008700     05  FILLER              PIC X(54) VALUE SPACE.
008800*
008900 01  RL-ATTEST-LINE.
009000     05  FILLER              PIC X(3)  VALUE SPACE.
009100     05  RL-AT-SUBJECT       PIC X(30).
009200     05  FILLER              PIC X(1)  VALUE SPACE.
009300     05  RL-AT-CNT-LIT       PIC X(7)  VALUE "COUNT=".
009400     05  RL-AT-COUNT         PIC ZZ9.
009500     05  FILLER              PIC X(3)  VALUE SPACE.
009600     05  RL-AT-STATUS        PIC X(7).
009700     05  FILLER              PIC X(80) VALUE SPACE.
009800*
009900 01  RL-INCIDENT-LINE.
010000     05  FILLER              PIC X(3)  VALUE SPACE.
010100     05  RL-IN-SEV           PIC X(8).
010200     05  FILLER              PIC X(1)  VALUE SPACE.
010300     05  RL-IN-CNT-LIT       PIC X(13) VALUE "INCIDENTS=".
010400     05  RL-IN-COUNT         PIC ZZZ,ZZ9.
010500     05  FILLER              PIC X(2)  VALUE SPACE.
010600     05  RL-IN-ACT-LIT       PIC X(10) VALUE "ACTIONS=".
010700     05  RL-IN-ACTIONS       PIC ZZZ,ZZ9.
010800     05  FILLER              PIC X(78) VALUE SPACE.
010900*
011000 01  RL-TOTAL-LINE.
011100     05  FILLER              PIC X(3)  VALUE SPACE.
011200     05  RL-TL-LABEL         PIC X(36).
011300     05  RL-TL-VALUE         PIC ZZZ,ZZZ,ZZ9.
011400     05  FILLER              PIC X(84) VALUE SPACE.
011500*
011600 01  RL-BLANK-LINE           PIC X(132) VALUE SPACE.
