000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.      ATLHYG01.
000500 AUTHOR.          V LAFONTAINE.
000600 INSTALLATION.    ATLLIB - AGENT TRUST LEDGER BATCH.
000700 DATE-WRITTEN.    14 JUN 1991.
000800 DATE-COMPILED.
000900 SECURITY.        COMPANY CONFIDENTIAL.
001000*DESCRIPTION : FIELD AND EVENT LEVEL HYGIENE GATES FOR THE
001100*              AGENT TRUST LEDGER NIGHTLY BATCH.  CALLED ONCE
001200*              PER FIELD/EVENT CHECK BY ATLNITE0 (AND BY THE
001300*              OTHER ATL CALLED ROUTINES WHEN THEY NEED A
001400*              HYGIENE OPINION).  RETURNS AT MOST ONE ISSUE
001500*              CODE AND SEVERITY PER CALL - THE CALLER DECIDES
001600*              WHETHER TO WRITE AN EXCEPTIONS RECORD.
001700*
001800*              RULES IMPLEMENTED: HYG-1 THRU HYG-9.  HYG-10
001900*              (CHAIN INTEGRITY) IS SPLIT ACROSS FUNCTIONS
002000*              CHRF/CHTS/CHEM SO EACH OF ITS THREE SUB-CHECKS
002100*              PRODUCES ITS OWN EXCEPTION.  HYG-11 (SEVERITY
002200*              SEMANTICS) HAS NO CODE OF ITS OWN - IT IS HOW
002300*              THE CALLER USES THE SEVERITY RETURNED HERE.
002400*-----------------------------------------------------------------*
002500* HISTORY OF MODIFICATION:
002600*-----------------------------------------------------------------*
002700* MOD.#  INIT   DATE        DESCRIPTION
002800* ------ ------ ----------  -----------------------------------
002900* ATL001 VLAF29 14/06/1991 - INITIAL VERSION - EMAIL, DKIM AND    ATL001  
003000*                            HASH FORMAT CHECKS ONLY              ATL001  
003100* ATL002 RPEREZ 02/11/1992 - ADDED TIMESTAMP RANGE CHECK          ATL002  
003200*                            (FUNCTION TMSP) PER REQUEST #118     ATL002  
003300* ATL003 VLAF29 19/02/1994 - ADDED METRIC RANGE CHECK (METR)      ATL003  
003400*                            FOR THE DEPENDENCY LEDGER            ATL003  
003500* ATL004 KBOATS 30/07/1996 - GENERIC NON-BLANK CHECK (BLNK)       ATL004  
003600*                            REPLACES THREE ALMOST-IDENTICAL      ATL004  
003700*                            SPECIAL CASE PARAGRAPHS              ATL004  
003800* ATL005 KBOATS 08/12/1998 - Y2K REMEDIATION - WK-C-HYGP-RUN-     ATL005  
003900*                            DATE AND ALL DATE WORK FIELDS        ATL005  
004000*                            CONFIRMED FOUR-DIGIT CENTURY-AWARE;  ATL005  
004100*                            JULIAN CONVERSION RE-TESTED FOR      ATL005  
004200*                            CENTURY ROLLOVER                     ATL005  
004300* ATL006 TNARAIN 11/05/2001 - ADDED IMPACT-TIER (TIER) AND        ATL006  
004400*                            DELIVERY OUTCOME (OUTC) VALUE-SET    ATL006  
004500*                            CHECKS                               ATL006  
004600* ATL007 TNARAIN 23/09/2004 - ADDED PARTIAL AMOUNT CHECKS (PAMT,  ATL007  
004700*                            DEXC) FOR THE DELIVERY LEDGER        ATL007  
004800* ATL008 SVENKAT 17/03/2009 - ADDED DELIVERY-BEFORE-PROMISE       ATL008  
004900*                            (DBPR) CONSISTENCY CHECK - HYG-9     ATL008  
005000* ATL009 SVENKAT 05/08/2013 - ADDED CHAIN REFERENCE/TIMESTAMP     ATL009  
005100*                            CHECKS (CHRF, CHTS) FOR THE EMAIL    ATL009  
005200*                            PROVENANCE LEDGER - HYG-10           ATL009  
005300* ATL010 MPIDCK  19/01/2018 - JULIAN DAY ROUTINE REWRITTEN TO     ATL010  
005400*                            AVOID INTRINSIC FUNCTIONS PER        ATL010  
005500*                            SHOP STANDARD SA-118                 ATL010  
005600* ATL011 VENL29  08/03/2026 - NEW TRUST LEDGER BATCH - RETROFIT   ATL011  
005700*                            OF THIS VALIDATOR FOR THE AGENT      ATL011  
005800*                            TRUST LEDGER PROJECT (FORMERLY A     ATL011  
005900*                            TRANSFER-VALIDATION UTILITY)         ATL011  
006000* ATL012 TMPJZM  09/08/2026 - HYG-10 WAS ONLY TWO-THIRDS BUILT -  ATL012  
006100*                            ADDED FUNCTION CHEM SO A ZERO-LEN   ATL012  
006200*                            EMAIL CHAIN RAISES ITS OWN EXCEPTION ATL012  
006300*                            (CHAIN-EMPTY) INSTEAD OF BEING PAST ATL012  
006400*                            OVER WITH NO RECORD WRITTEN AT ALL  ATL012  
006500*                            REQUEST #2231                        ATL012  
006600* ATL013 TMPJZM  09/08/2026 - HYG-1 NEVER ENFORCED THE TWO-CHAR   ATL013  
006700                            ALPHA TLD RULE OR THE CHARACTER       ATL013  
006800                            CLASSES - A SINGLE-LETTER OR NUMERIC  ATL013  
006900                            TLD AND JUNK CHARS IN EITHER HALF      ATL013
007000                            OF THE ADDRESS USED TO SLIP PAST THE  ATL013  
007100                            CHECK - BOTH NOW ENFORCED - REQUEST   ATL013  
007200                            #2231                                 ATL013  
007300*-----------------------------------------------------------------*
007400 EJECT
007500*****************************************************************
007600 ENVIRONMENT DIVISION.
007700*****************************************************************
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER. IBM-AS400.
008000 OBJECT-COMPUTER. IBM-AS400.
008100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
008200                UPSI-0 IS UPSI-SWITCH-0
008300                  ON  STATUS IS U0-ON
008400                  OFF STATUS IS U0-OFF.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700*NO FILES - PURE CALCULATION ROUTINE.
008800*
008900 DATA DIVISION.
009000 FILE SECTION.
009100*
009200 WORKING-STORAGE SECTION.
009300 01  FILLER                  PIC X(24) VALUE
009400     "** PROGRAM ATLHYG01  **".
009500*
009600 01  WK-C-WORK-AREA.
009700     05  WK-N-CC              PIC 9(2)  COMP.
009800     05  WK-N-YY              PIC 9(2)  COMP.
009900     05  WK-N-MM              PIC 9(2)  COMP.
010000     05  WK-N-DD              PIC 9(2)  COMP.
010100     05  WK-N-CCYY            PIC 9(4)  COMP.
010200     05  WK-N-DAYS-BETWEEN    PIC S9(9) COMP.
010300     05  WK-N-AT-POS          PIC 9(3)  COMP.
010400     05  WK-N-DOT-POS         PIC 9(3)  COMP.
010500     05  WK-N-LOCAL-LEN       PIC 9(3)  COMP.
010600     05  WK-N-SUB             PIC 9(3)  COMP.
010700     05  WK-C-LOCAL-PART      PIC X(64).
010800     05  WK-C-DOMAIN-PART     PIC X(64).
010900     05  WK-C-TLD-PART        PIC X(64).
011000     05  WK-C-CHAR            PIC X(1).
011100     05  WK-N-DOMAIN-LEN      PIC 9(3)  COMP.
011200     05  WK-N-TLD-LEN         PIC 9(3)  COMP.
011300     05  WK-C-EML-OK-SW       PIC X(1).
011400         88  WK-C-EML-CHARS-OK     VALUE "Y".
011500         88  WK-C-EML-BAD-CHAR     VALUE "N".
011600     05  FILLER               PIC X(4).
011700*
011800 01  WK-C-JULIAN-AREA.
011900     05  WK-N-JUL-A           PIC S9(9) COMP.
012000     05  WK-N-JUL-Y           PIC S9(9) COMP.
012100     05  WK-N-JUL-M           PIC S9(9) COMP.
012200     05  WK-N-JUL-WORK        PIC S9(9) COMP.
012300     05  WK-N-JUL-DAY-NUM     PIC S9(9) COMP.
012400     05  WK-N-JUL-RUN-NUM REDEFINES WK-N-JUL-DAY-NUM
012500                             PIC S9(9) COMP.
012600     05  WK-N-JUL-REC-NUM     PIC S9(9) COMP.
012700     05  FILLER               PIC X(4).
012800*
012900 01  WK-C-VALID-TIERS.
013000     05  FILLER              PIC X(8) VALUE "CRITICAL".
013100     05  FILLER              PIC X(8) VALUE "HIGH    ".
013200     05  FILLER              PIC X(8) VALUE "MEDIUM  ".
013300     05  FILLER              PIC X(8) VALUE "LOW     ".
013400 01  WK-C-TIERS-R REDEFINES WK-C-VALID-TIERS.
013500     05  WK-C-TIER-ENTRY OCCURS 4 TIMES PIC X(8).
013600*
013700 01  WK-C-VALID-OUTCOMES.
013800     05  FILLER              PIC X(9) VALUE "DELIVERED".
013900     05  FILLER              PIC X(9) VALUE "FAILED   ".
014000     05  FILLER              PIC X(9) VALUE "PARTIAL  ".
014100 01  WK-C-OUTCOMES-R REDEFINES WK-C-VALID-OUTCOMES.
014200     05  WK-C-OUTC-ENTRY OCCURS 3 TIMES PIC X(9).
014300*
014400 LINKAGE SECTION.
014500 COPY ATLHYGP.
014600 EJECT
014700*****************************************************************
014800 PROCEDURE DIVISION USING WK-C-HYGP-RECORD.
014900*****************************************************************
015000 MAIN-MODULE.
015100     PERFORM A000-DISPATCH-FUNCTION
015200        THRU A099-DISPATCH-FUNCTION-EX.
015300     GOBACK.
015400*
015500*-----------------------------------------------------------------*
015600 A000-DISPATCH-FUNCTION.
015700*-----------------------------------------------------------------*
015800     MOVE SPACES TO WK-C-HYGP-ISSUE-CD.
015900     MOVE SPACES TO WK-C-HYGP-SEVERITY.
016000     MOVE "Y"     TO WK-C-HYGP-VALID-SW.
016100*
016200     EVALUATE WK-C-HYGP-FUNCTION
016300         WHEN "EMAL" PERFORM B100-CHECK-EMAIL
016400         WHEN "DKIM" PERFORM B200-CHECK-DKIM
016500         WHEN "HASH" PERFORM B300-CHECK-HASH
016600         WHEN "TMSP" PERFORM B400-CHECK-TIMESTAMP
016700         WHEN "METR" PERFORM B500-CHECK-METRIC
016800         WHEN "BLNK" PERFORM B600-CHECK-NON-BLANK
016900         WHEN "TIER" PERFORM B700-CHECK-IMPACT-TIER
017000         WHEN "OUTC" PERFORM B800-CHECK-OUTCOME
017100         WHEN "PAMT" PERFORM C100-CHECK-PARTIAL-AMOUNTS
017200         WHEN "DEXC" PERFORM C200-CHECK-DELIV-EXCEEDS
017300         WHEN "DBPR" PERFORM C300-CHECK-DELIV-BEFORE-PROM
017400         WHEN "CHRF" PERFORM C400-CHECK-CHAIN-REFERENCE
017500         WHEN "CHTS" PERFORM C500-CHECK-CHAIN-TIMESTAMP
017600         WHEN "CHEM" PERFORM C600-CHECK-CHAIN-EMPTY
017700         WHEN OTHER
017800             MOVE "N" TO WK-C-HYGP-VALID-SW
017900     END-EVALUATE.
018000 A099-DISPATCH-FUNCTION-EX.
018100     EXIT.
018200*
018300*-----------------------------------------------------------------*
018400 B100-CHECK-EMAIL.
018500*    HYG-1 EMAIL ADDRESS FORMAT - LOCAL@DOMAIN.TLD, TLD AT LEAST
018600*    TWO ALPHABETIC CHARACTERS, ONLY THE CHARACTER CLASSES THE
018700*    SPEC ALLOWS IN EACH HALF OF THE ADDRESS - REQUEST #2231.
018800*-----------------------------------------------------------------*
018900     IF WK-C-HYGP-FLD1 = SPACES
019000         MOVE "EMAIL-EMPTY"    TO WK-C-HYGP-ISSUE-CD
019100         MOVE "ERROR"          TO WK-C-HYGP-SEVERITY
019200         MOVE "N"              TO WK-C-HYGP-VALID-SW
019300     ELSE
019400         PERFORM B110-SPLIT-EMAIL-ADDRESS
019500         MOVE "Y" TO WK-C-EML-OK-SW
019600         IF WK-N-AT-POS > ZERO AND WK-N-LOCAL-LEN > ZERO
019700             PERFORM B120-CHECK-LOCAL-CHARS
019800                THRU B129-CHECK-LOCAL-CHARS-EX
019900         END-IF
020000         IF WK-N-DOMAIN-LEN > ZERO
020100             PERFORM B130-CHECK-DOMAIN-CHARS
020200                THRU B139-CHECK-DOMAIN-CHARS-EX
020300         END-IF
020400         IF WK-N-TLD-LEN > ZERO
020500             PERFORM B140-CHECK-TLD-ALPHA
020600                THRU B149-CHECK-TLD-ALPHA-EX
020700         END-IF
020800         IF WK-N-AT-POS = ZERO
020900        OR   WK-N-LOCAL-LEN = ZERO
021000        OR   WK-N-DOT-POS = ZERO
021100        OR   WK-C-TLD-PART = SPACES
021200        OR   WK-N-TLD-LEN < 2
021300        OR   WK-C-EML-BAD-CHAR
021400             MOVE "EMAIL-FORMAT" TO WK-C-HYGP-ISSUE-CD
021500             MOVE "ERROR"        TO WK-C-HYGP-SEVERITY
021600             MOVE "N"            TO WK-C-HYGP-VALID-SW
021700         END-IF
021800     END-IF.
021900*
022000*-----------------------------------------------------------------*
022100 B110-SPLIT-EMAIL-ADDRESS.
022200*    LOCATE THE @ AND THE LAST DOT TO CHECK LOCAL@DOMAIN.TLD.
022300*-----------------------------------------------------------------*
022400     MOVE ZERO   TO WK-N-AT-POS WK-N-DOT-POS WK-N-LOCAL-LEN
022500                    WK-N-DOMAIN-LEN WK-N-TLD-LEN.
022600     MOVE SPACES TO WK-C-LOCAL-PART WK-C-DOMAIN-PART
022700                    WK-C-TLD-PART.
022800     INSPECT WK-C-HYGP-FLD1 TALLYING WK-N-AT-POS
022900         FOR CHARACTERS BEFORE INITIAL "@".
023000     IF WK-C-HYGP-FLD1 (WK-N-AT-POS + 1: 1) NOT = "@"
023100         MOVE ZERO TO WK-N-AT-POS
023200     ELSE
023300         MOVE WK-N-AT-POS TO WK-N-LOCAL-LEN
023400         MOVE WK-C-HYGP-FLD1 (1: WK-N-LOCAL-LEN)
023500              TO WK-C-LOCAL-PART
023600         MOVE WK-C-HYGP-FLD1 (WK-N-AT-POS + 2: 62)
023700              TO WK-C-DOMAIN-PART
023800         MOVE ZERO TO WK-N-SUB
023900         PERFORM B115-SCAN-BACK-FOR-DOT
024000            VARYING WK-N-SUB FROM 63 BY -1
024100               UNTIL WK-N-SUB = ZERO
024200                  OR WK-C-DOMAIN-PART (WK-N-SUB: 1) = "."
024300         MOVE WK-N-SUB TO WK-N-DOT-POS
024400         PERFORM B116-SCAN-BACK-FOR-NONSPACE
024500            VARYING WK-N-SUB FROM 63 BY -1
024600               UNTIL WK-N-SUB = ZERO
024700                  OR WK-C-DOMAIN-PART (WK-N-SUB: 1) NOT = SPACE
024800         MOVE WK-N-SUB TO WK-N-DOMAIN-LEN
024900         IF WK-N-DOT-POS > ZERO
025000        AND WK-N-DOT-POS < WK-N-DOMAIN-LEN
025100             COMPUTE WK-N-TLD-LEN =
025200                     WK-N-DOMAIN-LEN - WK-N-DOT-POS
025300             MOVE WK-C-DOMAIN-PART (WK-N-DOT-POS + 1: WK-N-TLD-LEN)
025400                  TO WK-C-TLD-PART
025500         END-IF
025600     END-IF.
025700*
025800*-----------------------------------------------------------------*
025900 B115-SCAN-BACK-FOR-DOT.
026000*    NOOP LOOP BODY - THE PERFORM'S OWN UNTIL TEST DOES THE WORK.
026100*-----------------------------------------------------------------*
026200     CONTINUE.
026300*
026400*-----------------------------------------------------------------*
026500 B116-SCAN-BACK-FOR-NONSPACE.
026600*    NOOP LOOP BODY - SAME TECHNIQUE AS B115, FINDS THE LAST
026700*    NON-BLANK CHARACTER OF THE DOMAIN INSTEAD OF THE LAST DOT.
026800*-----------------------------------------------------------------*
026900     CONTINUE.
027000*
027100*-----------------------------------------------------------------*
027200 B120-CHECK-LOCAL-CHARS.
027300*    HYG-1 LOCAL-PART CHARACTER CLASS - LETTERS, DIGITS,
027400*    . _ % + - ONLY.
027500*-----------------------------------------------------------------*
027600     PERFORM B125-CHECK-ONE-LOCAL-CHAR
027700        VARYING WK-N-SUB FROM 1 BY 1
027800           UNTIL WK-N-SUB > WK-N-LOCAL-LEN.
027900 B129-CHECK-LOCAL-CHARS-EX.
028000     EXIT.
028100*
028200*-----------------------------------------------------------------*
028300 B125-CHECK-ONE-LOCAL-CHAR.
028400*-----------------------------------------------------------------*
028500     MOVE WK-C-LOCAL-PART (WK-N-SUB: 1) TO WK-C-CHAR.
028600     IF NOT (WK-C-CHAR >= "A" AND WK-C-CHAR <= "Z")
028700    AND NOT (WK-C-CHAR >= "a" AND WK-C-CHAR <= "z")
028800    AND NOT (WK-C-CHAR >= "0" AND WK-C-CHAR <= "9")
028900    AND     WK-C-CHAR NOT = "." AND WK-C-CHAR NOT = "_"
029000    AND     WK-C-CHAR NOT = "%" AND WK-C-CHAR NOT = "+"
029100    AND     WK-C-CHAR NOT = "-"
029200         MOVE "N" TO WK-C-EML-OK-SW
029300     END-IF.
029400*
029500*-----------------------------------------------------------------*
029600 B130-CHECK-DOMAIN-CHARS.
029700*    HYG-1 DOMAIN CHARACTER CLASS - LETTERS, DIGITS, . - ONLY.
029800*-----------------------------------------------------------------*
029900     PERFORM B135-CHECK-ONE-DOMAIN-CHAR
030000        VARYING WK-N-SUB FROM 1 BY 1
030100           UNTIL WK-N-SUB > WK-N-DOMAIN-LEN.
030200 B139-CHECK-DOMAIN-CHARS-EX.
030300     EXIT.
030400*
030500*-----------------------------------------------------------------*
030600 B135-CHECK-ONE-DOMAIN-CHAR.
030700*-----------------------------------------------------------------*
030800     MOVE WK-C-DOMAIN-PART (WK-N-SUB: 1) TO WK-C-CHAR.
030900     IF NOT (WK-C-CHAR >= "A" AND WK-C-CHAR <= "Z")
031000    AND NOT (WK-C-CHAR >= "a" AND WK-C-CHAR <= "z")
031100    AND NOT (WK-C-CHAR >= "0" AND WK-C-CHAR <= "9")
031200    AND     WK-C-CHAR NOT = "." AND WK-C-CHAR NOT = "-"
031300         MOVE "N" TO WK-C-EML-OK-SW
031400     END-IF.
031500*
031600*-----------------------------------------------------------------*
031700 B140-CHECK-TLD-ALPHA.
031800*    HYG-1 FINAL SEGMENT MUST BE ALL ALPHABETIC - NO DIGIT OR
031900*    MIXED TLDS PASS.
032000*-----------------------------------------------------------------*
032100     PERFORM B145-CHECK-ONE-TLD-CHAR
032200        VARYING WK-N-SUB FROM 1 BY 1
032300           UNTIL WK-N-SUB > WK-N-TLD-LEN.
032400 B149-CHECK-TLD-ALPHA-EX.
032500     EXIT.
032600*
032700*-----------------------------------------------------------------*
032800 B145-CHECK-ONE-TLD-CHAR.
032900*-----------------------------------------------------------------*
033000     MOVE WK-C-TLD-PART (WK-N-SUB: 1) TO WK-C-CHAR.
033100     IF NOT (WK-C-CHAR >= "A" AND WK-C-CHAR <= "Z")
033200    AND NOT (WK-C-CHAR >= "a" AND WK-C-CHAR <= "z")
033300         MOVE "N" TO WK-C-EML-OK-SW
033400     END-IF.
033500*
033600*-----------------------------------------------------------------*
033700 B200-CHECK-DKIM.
033800*    HYG-2 DKIM SIGNER - NON-BLANK AND CONTAINS A SELECTOR DOT.
033900*-----------------------------------------------------------------*
034000     IF WK-C-HYGP-FLD1 = SPACES
034100         MOVE "DKIM-EMPTY"  TO WK-C-HYGP-ISSUE-CD
034200         MOVE "ERROR"       TO WK-C-HYGP-SEVERITY
034300         MOVE "N"           TO WK-C-HYGP-VALID-SW
034400     ELSE
034500         MOVE ZERO TO WK-N-DOT-POS
034600         PERFORM B210-SCAN-FOR-SELECTOR-DOT
034700            VARYING WK-N-SUB FROM 1 BY 1 UNTIL WK-N-SUB > 30
034800         IF WK-N-DOT-POS = ZERO
034900             MOVE "DKIM-FORMAT" TO WK-C-HYGP-ISSUE-CD
035000             MOVE "ERROR"       TO WK-C-HYGP-SEVERITY
035100             MOVE "N"           TO WK-C-HYGP-VALID-SW
035200         END-IF
035300     END-IF.
035400*
035500*-----------------------------------------------------------------*
035600 B210-SCAN-FOR-SELECTOR-DOT.
035700*-----------------------------------------------------------------*
035800     IF WK-C-HYGP-FLD1 (WK-N-SUB: 1) = "."
035900         MOVE WK-N-SUB TO WK-N-DOT-POS
036000     END-IF.
036100*
036200*-----------------------------------------------------------------*
036300 B300-CHECK-HASH.
036400*    HYG-3 HASH - EXACTLY 64 HEX CHARACTERS.
036500*-----------------------------------------------------------------*
036600     IF WK-C-HYGP-FLD1 = SPACES
036700         MOVE "HASH-EMPTY"  TO WK-C-HYGP-ISSUE-CD
036800         MOVE "ERROR"       TO WK-C-HYGP-SEVERITY
036900         MOVE "N"           TO WK-C-HYGP-VALID-SW
037000     ELSE
037100         MOVE "Y" TO WK-C-HYGP-VALID-SW
037200         PERFORM B310-CHECK-ONE-HEX-CHAR
037300            VARYING WK-N-SUB FROM 1 BY 1 UNTIL WK-N-SUB > 64
037400         IF WK-C-HYGP-FLD1 (65: ) NOT = SPACES
037500             MOVE "N" TO WK-C-HYGP-VALID-SW
037600         END-IF
037700         IF WK-C-HYGP-VALID-SW = "N"
037800             MOVE "HASH-FORMAT" TO WK-C-HYGP-ISSUE-CD
037900             MOVE "ERROR"       TO WK-C-HYGP-SEVERITY
038000         END-IF
038100     END-IF.
038200*
038300*-----------------------------------------------------------------*
038400 B310-CHECK-ONE-HEX-CHAR.
038500*-----------------------------------------------------------------*
038600     MOVE WK-C-HYGP-FLD1 (WK-N-SUB: 1) TO WK-C-CHAR.
038700     IF NOT (WK-C-CHAR >= "0" AND WK-C-CHAR <= "9")
038800    AND   NOT (WK-C-CHAR >= "a" AND WK-C-CHAR <= "f")
038900    AND   NOT (WK-C-CHAR >= "A" AND WK-C-CHAR <= "F")
039000         MOVE "N" TO WK-C-HYGP-VALID-SW
039100     END-IF.
039200*
039300*-----------------------------------------------------------------*
039400 B400-CHECK-TIMESTAMP.
039500*    HYG-4 TIMESTAMP RANGE, RELATIVE TO THE RUN DATE.
039600*-----------------------------------------------------------------*
039700     IF WK-C-HYGP-TS1 (1:4)  NOT NUMERIC
039800    OR  WK-C-HYGP-TS1 (6:2)  NOT NUMERIC
039900    OR  WK-C-HYGP-TS1 (9:2)  NOT NUMERIC
040000         MOVE "TIMESTAMP-TYPE" TO WK-C-HYGP-ISSUE-CD
040100         MOVE "ERROR"          TO WK-C-HYGP-SEVERITY
040200         MOVE "N"              TO WK-C-HYGP-VALID-SW
040300     ELSE
040400         MOVE WK-C-HYGP-RUN-DATE (1:4) TO WK-N-CCYY
040500         MOVE WK-C-HYGP-RUN-DATE (5:2) TO WK-N-MM
040600         MOVE WK-C-HYGP-RUN-DATE (7:2) TO WK-N-DD
040700         PERFORM B450-CALC-JULIAN-RUN-DATE
040800         MOVE WK-C-HYGP-TS1 (1:4) TO WK-N-CCYY
040900         MOVE WK-C-HYGP-TS1 (6:2) TO WK-N-MM
041000         MOVE WK-C-HYGP-TS1 (9:2) TO WK-N-DD
041100         PERFORM B460-CALC-JULIAN-REC-DATE
041200         COMPUTE WK-N-DAYS-BETWEEN =
041300                 WK-N-JUL-RUN-NUM - WK-N-JUL-REC-NUM
041400         IF WK-N-DAYS-BETWEEN > 365
041500             MOVE "TIMESTAMP-TOO-OLD" TO WK-C-HYGP-ISSUE-CD
041600             MOVE "WARNING"           TO WK-C-HYGP-SEVERITY
041700             MOVE "N"                 TO WK-C-HYGP-VALID-SW
041800         END-IF
041900         IF WK-N-DAYS-BETWEEN < -365
042000             MOVE "TIMESTAMP-FUTURE" TO WK-C-HYGP-ISSUE-CD
042100             MOVE "ERROR"            TO WK-C-HYGP-SEVERITY
042200             MOVE "N"                TO WK-C-HYGP-VALID-SW
042300         END-IF
042400     END-IF.
042500*
042600*-----------------------------------------------------------------*
042700 B450-CALC-JULIAN-RUN-DATE.
042800*    FLIEGEL/VAN FLANDERN CIVIL-TO-JULIAN CONVERSION - NO
042900*    INTRINSIC FUNCTIONS, INTEGER COMP ARITHMETIC ONLY.
043000*-----------------------------------------------------------------*
043100     COMPUTE WK-N-JUL-A = (14 - WK-N-MM) / 12
043200     COMPUTE WK-N-JUL-Y = WK-N-CCYY + 4800 - WK-N-JUL-A
043300     COMPUTE WK-N-JUL-M = WK-N-MM + (12 * WK-N-JUL-A) - 3
043400     COMPUTE WK-N-JUL-RUN-NUM =
043500             WK-N-DD
043600           + ((153 * WK-N-JUL-M) + 2) / 5
043700           + (365 * WK-N-JUL-Y)
043800           + (WK-N-JUL-Y / 4)
043900           - (WK-N-JUL-Y / 100)
044000           + (WK-N-JUL-Y / 400)
044100           - 32045.
044200*
044300*-----------------------------------------------------------------*
044400 B460-CALC-JULIAN-REC-DATE.
044500*    SAME CONVERSION, APPLIED TO THE RECORD TIMESTAMP.
044600*-----------------------------------------------------------------*
044700     COMPUTE WK-N-JUL-A = (14 - WK-N-MM) / 12
044800     COMPUTE WK-N-JUL-Y = WK-N-CCYY + 4800 - WK-N-JUL-A
044900     COMPUTE WK-N-JUL-M = WK-N-MM + (12 * WK-N-JUL-A) - 3
045000     COMPUTE WK-N-JUL-REC-NUM =
045100             WK-N-DD
045200           + ((153 * WK-N-JUL-M) + 2) / 5
045300           + (365 * WK-N-JUL-Y)
045400           + (WK-N-JUL-Y / 4)
045500           - (WK-N-JUL-Y / 100)
045600           + (WK-N-JUL-Y / 400)
045700           - 32045.
045800*
045900*-----------------------------------------------------------------*
046000 B500-CHECK-METRIC.
046100*    HYG-5 METRIC RANGE - WK-C-HYGP-NUM3 MUST LIE IN 0..1.
046200*-----------------------------------------------------------------*
046300     IF WK-C-HYGP-NUM3 < 0
046400         MOVE "METRIC-TOO-LOW"  TO WK-C-HYGP-ISSUE-CD
046500         MOVE "ERROR"           TO WK-C-HYGP-SEVERITY
046600         MOVE "N"               TO WK-C-HYGP-VALID-SW
046700     ELSE
046800         IF WK-C-HYGP-NUM3 > 1
046900             MOVE "METRIC-TOO-HIGH" TO WK-C-HYGP-ISSUE-CD
047000             MOVE "ERROR"           TO WK-C-HYGP-SEVERITY
047100             MOVE "N"               TO WK-C-HYGP-VALID-SW
047200         END-IF
047300     END-IF.
047400*
047500*-----------------------------------------------------------------*
047600 B600-CHECK-NON-BLANK.
047700*    GENERIC NON-BLANK CHECK - FLD2 CARRIES THE ISSUE CODE TO
047800*    RAISE WHEN FLD1 IS BLANK (AGENT-ID-INVALID, PROMISE-TEXT-
047900*    INVALID, PROMISE-ID-INVALID, MESSAGE-ID-INVALID, ETC).
048000*-----------------------------------------------------------------*
048100     IF WK-C-HYGP-FLD1 = SPACES
048200         MOVE WK-C-HYGP-FLD2 (1:30) TO WK-C-HYGP-ISSUE-CD
048300         MOVE "ERROR"               TO WK-C-HYGP-SEVERITY
048400         MOVE "N"                   TO WK-C-HYGP-VALID-SW
048500     END-IF.
048600*
048700*-----------------------------------------------------------------*
048800 B700-CHECK-IMPACT-TIER.
048900*    HYG-6 IMPACT TIER MUST BE ONE OF THE FOUR ALLOWED VALUES.
049000*-----------------------------------------------------------------*
049100     MOVE "N" TO WK-C-HYGP-VALID-SW.
049200     PERFORM B710-CHECK-ONE-TIER
049300        VARYING WK-N-SUB FROM 1 BY 1 UNTIL WK-N-SUB > 4.
049400     IF WK-C-HYGP-VALID-SW = "N"
049500         MOVE "IMPACT-TIER-INVALID" TO WK-C-HYGP-ISSUE-CD
049600         MOVE "ERROR"               TO WK-C-HYGP-SEVERITY
049700     END-IF.
049800*
049900*-----------------------------------------------------------------*
050000 B710-CHECK-ONE-TIER.
050100*-----------------------------------------------------------------*
050200     IF WK-C-HYGP-FLD1 (1:8) = WK-C-TIER-ENTRY (WK-N-SUB)
050300         MOVE "Y" TO WK-C-HYGP-VALID-SW
050400     END-IF.
050500*
050600*-----------------------------------------------------------------*
050700 B800-CHECK-OUTCOME.
050800*    HYG-7 OUTCOME MUST BE ONE OF THE THREE ALLOWED VALUES.
050900*-----------------------------------------------------------------*
051000     MOVE "N" TO WK-C-HYGP-VALID-SW.
051100     PERFORM B810-CHECK-ONE-OUTCOME
051200        VARYING WK-N-SUB FROM 1 BY 1 UNTIL WK-N-SUB > 3.
051300     IF WK-C-HYGP-VALID-SW = "N"
051400         MOVE "DELIVERY-OUTCOME-INVALID" TO WK-C-HYGP-ISSUE-CD
051500         MOVE "ERROR"                    TO WK-C-HYGP-SEVERITY
051600     END-IF.
051700*
051800*-----------------------------------------------------------------*
051900 B810-CHECK-ONE-OUTCOME.
052000*-----------------------------------------------------------------*
052100     IF WK-C-HYGP-FLD1 (1:9) = WK-C-OUTC-ENTRY (WK-N-SUB)
052200         MOVE "Y" TO WK-C-HYGP-VALID-SW
052300     END-IF.
052400*
052500*-----------------------------------------------------------------*
052600 C100-CHECK-PARTIAL-AMOUNTS.
052700*    HYG-7 PARTIAL-AMOUNTS-MISSING - CALLER ONLY INVOKES THIS
052800*    FUNCTION WHEN OUTCOME = PARTIAL.  NUM1=DELIVERED-AMT,
052900*    NUM2=EXPECTED-AMT.
053000*-----------------------------------------------------------------*
053100     IF WK-C-HYGP-NUM1 = ZERO AND WK-C-HYGP-NUM2 = ZERO
053200         MOVE "PARTIAL-AMOUNTS-MISSING" TO WK-C-HYGP-ISSUE-CD
053300         MOVE "ERROR"                   TO WK-C-HYGP-SEVERITY
053400         MOVE "N"                       TO WK-C-HYGP-VALID-SW
053500     END-IF.
053600*
053700*-----------------------------------------------------------------*
053800 C200-CHECK-DELIV-EXCEEDS.
053900*    HYG-7 DELIVERED-EXCEEDS-EXPECTED - WARNING ONLY.
054000*-----------------------------------------------------------------*
054100     IF WK-C-HYGP-NUM1 > WK-C-HYGP-NUM2
054200         MOVE "DELIVERED-EXCEEDS-EXPECTED" TO WK-C-HYGP-ISSUE-CD
054300         MOVE "WARNING"                    TO WK-C-HYGP-SEVERITY
054400         MOVE "N"                          TO WK-C-HYGP-VALID-SW
054500     END-IF.
054600*
054700*-----------------------------------------------------------------*
054800 C300-CHECK-DELIV-BEFORE-PROM.
054900*    HYG-9 DELIVERY-BEFORE-PROMISE - TS1=DELIVERY, TS2=PROMISE.
055000*-----------------------------------------------------------------*
055100     IF WK-C-HYGP-TS1 < WK-C-HYGP-TS2
055200         MOVE "DELIVERY-BEFORE-PROMISE" TO WK-C-HYGP-ISSUE-CD
055300         MOVE "ERROR"                   TO WK-C-HYGP-SEVERITY
055400         MOVE "N"                       TO WK-C-HYGP-VALID-SW
055500     END-IF.
055600*
055700*-----------------------------------------------------------------*
055800 C400-CHECK-CHAIN-REFERENCE.
055900*    HYG-10 CHAIN-REFERENCE-BROKEN - FLD1=CHILD IN-REPLY-TO,
056000*    FLD2=PARENT MESSAGE-ID.
056100*-----------------------------------------------------------------*
056200     IF WK-C-HYGP-FLD1 (1:40) NOT = WK-C-HYGP-FLD2 (1:40)
056300         MOVE "CHAIN-REFERENCE-BROKEN" TO WK-C-HYGP-ISSUE-CD
056400         MOVE "WARNING"                TO WK-C-HYGP-SEVERITY
056500         MOVE "N"                      TO WK-C-HYGP-VALID-SW
056600     END-IF.
056700*
056800*-----------------------------------------------------------------*
056900 C500-CHECK-CHAIN-TIMESTAMP.
057000*    HYG-10 CHAIN-TIMESTAMP-ORDER - TS1=CHILD, TS2=PARENT.
057100*-----------------------------------------------------------------*
057200     IF WK-C-HYGP-TS1 NOT > WK-C-HYGP-TS2
057300         MOVE "CHAIN-TIMESTAMP-ORDER" TO WK-C-HYGP-ISSUE-CD
057400         MOVE "ERROR"                 TO WK-C-HYGP-SEVERITY
057500         MOVE "N"                     TO WK-C-HYGP-VALID-SW
057600     END-IF.
057700*
057800*-----------------------------------------------------------------*
057900 C600-CHECK-CHAIN-EMPTY.
058000*    HYG-10 CHAIN-EMPTY - CALLER ONLY INVOKES THIS FUNCTION WHEN
058100*    THE RESIDENT EMAIL TABLE HELD NOT ONE MESSAGE FOR THE LEAF
058200*    ABOUT TO BE WALKED, SO THIS NEVER NEEDS TO TEST A FIELD - IT
058300*    ALWAYS RAISES.
058400*-----------------------------------------------------------------*
058500     MOVE "CHAIN-EMPTY" TO WK-C-HYGP-ISSUE-CD.
058600     MOVE "ERROR"       TO WK-C-HYGP-SEVERITY.
058700     MOVE "N"           TO WK-C-HYGP-VALID-SW.
