000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.      ATLMETRC.
000500 AUTHOR.          S VENKATARAMAN.
000600 INSTALLATION.    ATLLIB - AGENT TRUST LEDGER BATCH.
000700 DATE-WRITTEN.    21 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY.        COMPANY CONFIDENTIAL.
001000*DESCRIPTION : TRUST METRICS CALCULATOR.  CALLED ONCE PER
001100*              AGENT CONTROL-BREAK GROUP BY ATLNITE0 AFTER THE
001200*              LEDGER STORE HAS ACCUMULATED THE WEIGHTED
001300*              PROMISE SUMS, THE DISTORTION COUNTS AND THE
001400*              DEPENDENCY SUMS FOR THE RUN.  RETURNS PDR, DI,
001500*              MDR, RECOVERY AND THE PROVENANCE DELIVERY RATE.
001600*-----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*-----------------------------------------------------------------*
001900* MOD.#  INIT   DATE        DESCRIPTION
002000* ------ ------ ----------  -----------------------------------
002100* ATL001 SVENKAT 21/03/1992 - INITIAL VERSION - PDR ONLY          ATL001  
002200* ATL002 RPEREZ  14/09/1993 - ADDED DI (DEPENDENCY IMPACT)        ATL002  
002300* ATL003 KBOATS  02/12/1998 - Y2K REMEDIATION - NO DATE           ATL003  
002400*                             ARITHMETIC IN THIS ROUTINE, LOGGED  ATL003  
002500*                             AS REVIEWED/NO CHANGE REQUIRED      ATL003  
002600* ATL004 KBOATS  19/06/2000 - ADDED MDR AND RECOVERY SCORE        ATL004  
002700* ATL005 TNARAIN 11/02/2005 - ADDED PROVENANCE DELIVERY RATE      ATL005  
002800*                             (PRV-2) SO ONE CALL COVERS BOTH     ATL005  
002900*                             THE METRICS AND PROVENANCE UNITS    ATL005  
003000* ATL006 MPIDCK  04/10/2015 - ROUNDING STANDARDISED TO HALF-UP    ATL006  
003100*                             AT 4 DECIMALS ACROSS ALL RATIOS     ATL006  
003200*                             PER SHOP STANDARD SA-118            ATL006  
003300* ATL007 VENL29  08/03/2026 - NEW TRUST LEDGER BATCH - RETROFIT   ATL007  
003400*                             OF THIS CALCULATOR FOR THE AGENT    ATL007  
003500*                             TRUST LEDGER PROJECT                ATL007  
003600*-----------------------------------------------------------------*
003700 EJECT
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000*****************************************************************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004500                UPSI-0 IS UPSI-SWITCH-0
004600                  ON  STATUS IS U0-ON
004700                  OFF STATUS IS U0-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*NO FILES - PURE CALCULATION ROUTINE.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500 WORKING-STORAGE SECTION.
005600 01  FILLER                  PIC X(24) VALUE
005700     "** PROGRAM ATLMETRC  **".
005800*
005900 01  WK-C-WORK-AREA.
006000     05  WK-S-RATIO-TEMP      PIC S9(3)V9(8)  COMP-3.
006100     05  WK-S-NUMER-TEMP      PIC S9(9)V9(8)  COMP-3.
006200     05  WK-S-DENOM-TEMP      PIC S9(9)V9(8)  COMP-3.
006300     05  WK-S-DENOM-TEMP-R REDEFINES WK-S-DENOM-TEMP
006400                             PIC S9(9)V9(8).
006500     05  FILLER               PIC X(2).
006600*
006700 01  WK-S-ROUND-AREA.
006800     05  WK-S-ROUND-SIGNED    PIC S9(1)V9(4)  COMP-3.
006900     05  WK-S-ROUND-UNSIGNED REDEFINES WK-S-ROUND-SIGNED
007000                             PIC S9(1)V9(4).
007100     05  FILLER               PIC X(2).
007200*
007300 01  WK-N-SAVE-AREA.
007400     05  WK-N-SAVE-CCYY       PIC 9(4)   COMP.
007500     05  WK-N-SAVE-CCYY-R REDEFINES WK-N-SAVE-CCYY.
007600         10  WK-N-SAVE-CC     PIC 9(2).
007700         10  WK-N-SAVE-YY     PIC 9(2).
007800     05  FILLER               PIC X(2).
007900*
008000 LINKAGE SECTION.
008100 COPY ATLMETP.
008200 EJECT
008300*****************************************************************
008400 PROCEDURE DIVISION USING WK-C-METP-RECORD.
008500*****************************************************************
008600 MAIN-MODULE.
008700     PERFORM A000-CALCULATE-METRICS
008800        THRU A099-CALCULATE-METRICS-EX.
008900     GOBACK.
009000*
009100*-----------------------------------------------------------------*
009200 A000-CALCULATE-METRICS.
009300*-----------------------------------------------------------------*
009400     MOVE ZERO TO WK-C-METP-PDR
009500                  WK-C-METP-DI
009600                  WK-C-METP-MDR
009700                  WK-C-METP-RECOVERY
009800                  WK-C-METP-DLV-RATE.
009900     PERFORM B100-CALC-PDR.
010000     PERFORM B200-CALC-DI.
010100     PERFORM B300-CALC-MDR-RECOVERY.
010200     PERFORM B400-CALC-DELIVERY-RATE.
010300 A099-CALCULATE-METRICS-EX.
010400     EXIT.
010500*
010600*-----------------------------------------------------------------*
010700 B100-CALC-PDR.
010800*    MET-2 PDR = SIGMA-C / SIGMA-W, ZERO WHEN SIGMA-W IS ZERO.
010900*-----------------------------------------------------------------*
011000     IF WK-C-METP-SUM-WEIGHT = ZERO
011100         MOVE ZERO TO WK-C-METP-PDR
011200     ELSE
011300         COMPUTE WK-S-ROUND-SIGNED ROUNDED =
011400                 WK-C-METP-SUM-CREDIT / WK-C-METP-SUM-WEIGHT
011500         MOVE WK-S-ROUND-SIGNED TO WK-C-METP-PDR
011600     END-IF.
011700*
011800*-----------------------------------------------------------------*
011900 B200-CALC-DI.
012000*    MET-3 DI = SIGMA(W*F*(1-B)) / SIGMA-W, ZERO WHEN SIGMA-W
012100*    IS ZERO.  THE CALLER HAS ALREADY ACCUMULATED BOTH SUMS
012200*    OVER ALL IN-WINDOW DEPENDENCY EVENTS.
012300*-----------------------------------------------------------------*
012400     IF WK-C-METP-DEP-SUM-WT = ZERO
012500         MOVE ZERO TO WK-C-METP-DI
012600     ELSE
012700         COMPUTE WK-S-ROUND-SIGNED ROUNDED =
012800                 WK-C-METP-DEP-SUM-NM / WK-C-METP-DEP-SUM-WT
012900         MOVE WK-S-ROUND-SIGNED TO WK-C-METP-DI
013000     END-IF.
013100*
013200*-----------------------------------------------------------------*
013300 B300-CALC-MDR-RECOVERY.
013400*    MET-4 MDR = DISTORTIONS / INTERACTIONS, CAPPED AT 1.0000.
013500*    RECOVERY = (CORRECTED + 0.5*PARTIAL) / DISTORTIONS.
013600*-----------------------------------------------------------------*
013700     IF WK-C-METP-INTERACTNS = ZERO
013800         MOVE ZERO TO WK-C-METP-MDR
013900     ELSE
014000         COMPUTE WK-S-ROUND-SIGNED ROUNDED =
014100                 WK-C-METP-DISTORTNS / WK-C-METP-INTERACTNS
014200         IF WK-S-ROUND-SIGNED > 1.0000
014300             MOVE 1.0000 TO WK-C-METP-MDR
014400         ELSE
014500             MOVE WK-S-ROUND-SIGNED TO WK-C-METP-MDR
014600         END-IF
014700     END-IF.
014800*
014900     IF WK-C-METP-DISTORTNS = ZERO
015000         MOVE ZERO TO WK-C-METP-RECOVERY
015100     ELSE
015200         COMPUTE WK-S-NUMER-TEMP =
015300                 WK-C-METP-CORRECTED +
015400                 (0.5 * WK-C-METP-PART-CORR)
015500         COMPUTE WK-S-ROUND-SIGNED ROUNDED =
015600                 WK-S-NUMER-TEMP / WK-C-METP-DISTORTNS
015700         MOVE WK-S-ROUND-SIGNED TO WK-C-METP-RECOVERY
015800     END-IF.
015900*
016000*-----------------------------------------------------------------*
016100 B400-CALC-DELIVERY-RATE.
016200*    PRV-2 DELIVERY RATE = DELIVERED-COUNT / TOTAL-PROMISES.
016300*-----------------------------------------------------------------*
016400     IF WK-C-METP-TOT-PROM = ZERO
016500         MOVE ZERO TO WK-C-METP-DLV-RATE
016600     ELSE
016700         COMPUTE WK-S-ROUND-SIGNED ROUNDED =
016800                 WK-C-METP-DLV-CT / WK-C-METP-TOT-PROM
016900         MOVE WK-S-ROUND-SIGNED TO WK-C-METP-DLV-RATE
017000     END-IF.
