000100* ATLINCD.cpybk
000200* I-O FORMAT: ATLINCD  FROM FILE INCIDENTS  OF LIBRARY ATLLIB
000300*----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*----------------------------------------------------------------*
000600* MOD.#  INIT   DATE        DESCRIPTION
000700* ------ ------ ----------  -----------------------------------
000800* ATL001 VENL29 08/03/2026 - NEW TRUST LEDGER BATCH - INCIDENT    ATL001  
000900*                            RECORD, INITIAL VERSION              ATL001  
001000*----------------------------------------------------------------*ATL001  
001100     05  ATLINCD-RECORD          PIC X(130).
001200     05  ATLINCD-R REDEFINES ATLINCD-RECORD.
001300         10  ATLINCD-ID          PIC X(24).
001400*                        INCIDENT UNIQUE KEY
001500         10  ATLINCD-AGENT-ID    PIC X(30).
001600*                        RESPONSIBLE AGENT
001700         10  ATLINCD-ACTION-ID   PIC X(24).
001800*                        OFFENDING ACTION
001900         10  ATLINCD-AFFECTED    PIC 9(7).
002000*                        COUNT OF AFFECTED USERS
002100         10  ATLINCD-BREACH-SW   PIC X(1).
002200*                        Y / N - DATA BREACH FLAG
002300         10  ATLINCD-FIN-IMPACT  PIC 9(9)V99.
002400*                        ESTIMATED MONEY IMPACT
002500         10  ATLINCD-TIMESTAMP   PIC X(19).
002600*                        DETECTION TIME
002700         10  ATLINCD-FILLER      PIC X(14).
