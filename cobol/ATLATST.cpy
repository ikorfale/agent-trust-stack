000100* ATLATST.cpybk
000200* I-O FORMAT: ATLATST  FROM FILE ATTESTATIONS  OF LIBRARY ATLLIB
000300*----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*----------------------------------------------------------------*
000600* MOD.#  INIT   DATE        DESCRIPTION
000700* ------ ------ ----------  -----------------------------------
000800* ATL001 VENL29 08/03/2026 - NEW TRUST LEDGER BATCH - ATTESTATION ATL001  
000900*                            RECORD, INITIAL VERSION              ATL001  
001000*----------------------------------------------------------------*ATL001  
001100     05  ATLATST-RECORD          PIC X(180).
001200     05  ATLATST-R REDEFINES ATLATST-RECORD.
001300         10  ATLATST-ID          PIC X(40).
001400*                        UNIQUE KEY, URN:UUID:...
001500         10  ATLATST-ISSUER      PIC X(30).
001600*                        ISSUING AUTHORITY DID
001700         10  ATLATST-SUBJECT     PIC X(30).
001800*                        ATTESTED SUBJECT DID
001900         10  ATLATST-PARENT-ID   PIC X(40).
002000*                        PARENT ATTESTATION, SPACES IF ROOT
002100         10  ATLATST-NOT-BEFORE  PIC X(19).
002200*                        VALIDITY WINDOW START
002300         10  ATLATST-NOT-AFTER   PIC X(19).
002400*                        VALIDITY WINDOW END
002500         10  ATLATST-REVOKED-SW  PIC X(1).
002600*                        Y / N
002700         10  ATLATST-FILLER      PIC X(1).
