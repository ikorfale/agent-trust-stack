000100* ATLEXCP.cpybk
000200* O FORMAT: ATLEXCP  TO FILE EXCEPTIONS  OF LIBRARY ATLLIB
000300*----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*----------------------------------------------------------------*
000600* MOD.#  INIT   DATE        DESCRIPTION
000700* ------ ------ ----------  -----------------------------------
000800* ATL001 VENL29 08/03/2026 - NEW TRUST LEDGER BATCH - VALIDATION  ATL001  
000900*                            EXCEPTION RECORD, INITIAL VERSION    ATL001  
001000*----------------------------------------------------------------*ATL001  
001100     05  ATLEXCP-RECORD          PIC X(132).
001200     05  ATLEXCP-R REDEFINES ATLEXCP-RECORD.
001300         10  ATLEXCP-ISSUE-CODE  PIC X(30).
001400*                        E.G. TIMESTAMP-TOO-OLD
001500         10  ATLEXCP-SEVERITY    PIC X(8).
001600*                        WARNING / ERROR / CRITICAL
001700         10  ATLEXCP-LOCATION    PIC X(20).
001800*                        FILE/UNIT WHERE ISSUE WAS FOUND
001900         10  ATLEXCP-RECORD-KEY  PIC X(24).
002000*                        KEY OF THE OFFENDING RECORD
002100         10  ATLEXCP-DETAIL      PIC X(50).
002200*                        FREE TEXT EXPLANATION
