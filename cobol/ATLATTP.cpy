000100* ATLATTP.cpybk
000200* LINKAGE PARAMETER RECORD FOR CALL 'ATLATTN0' - THE
000300* ATTESTATION CHAIN MANAGER.  ONE CALL PER DISTINCT SUBJECT;
000400* THE FULL TABLE (ATLATTT.cpy) IS PASSED AS THE SECOND USING
000500* PARAMETER SO THE CHAIN WALK CAN REACH ANY PARENT.
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* MOD.#  INIT   DATE        DESCRIPTION
001000* ------ ------ ----------  -----------------------------------
001100* ATL001 VENL29 08/03/2026 - NEW TRUST LEDGER BATCH - INITIAL     ATL001  
001200*                            VERSION OF ATTESTATION PARM          ATL001  
001300*----------------------------------------------------------------*ATL001  
001400 01  WK-C-ATTP-RECORD.
001500     05  WK-C-ATTP-INPUT.
001600         10  WK-C-ATTP-SUBJECT    PIC X(30).
001700*                        SUBJECT DID REQUESTED
001800         10  WK-C-ATTP-RUN-TS     PIC X(19).
001900*                        RUN TIMESTAMP FOR ATT-1 WINDOW CHECK
002000         10  FILLER               PIC X(4).
002100     05  WK-C-ATTP-OUTPUT.
002200         10  WK-C-ATTP-ATTEST-CT  PIC 9(5) COMP.
002300*                        ATTESTATIONS FOUND FOR THE SUBJECT
002400         10  WK-C-ATTP-RESULT     PIC X(7).
002500*                        VALID / INVALID
002600         10  FILLER               PIC X(4).
