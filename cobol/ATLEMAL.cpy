000100* ATLEMAL.cpybk
000200* I-O FORMAT: ATLEMAL  FROM FILE EMAILS  OF LIBRARY ATLLIB
000300*----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*----------------------------------------------------------------*
000600* MOD.#  INIT   DATE        DESCRIPTION
000700* ------ ------ ----------  -----------------------------------
000800* ATL001 VENL29 08/03/2026 - NEW TRUST LEDGER BATCH - EMAIL       ATL001  
000900*                            PROVENANCE RECORD, INITIAL VERSION   ATL001  
001000*----------------------------------------------------------------*ATL001  
001100     05  ATLEMAL-RECORD          PIC X(340).
001200     05  ATLEMAL-R REDEFINES ATLEMAL-RECORD.
001300         10  ATLEMAL-MSG-ID      PIC X(40).
001400*                        UNIQUE MESSAGE ID
001500         10  ATLEMAL-IN-REPLY-TO PIC X(40).
001600*                        PARENT MESSAGE ID, SPACES IF ROOT
001700         10  ATLEMAL-FROM-ADDR   PIC X(40).
001800*                        SENDER ADDRESS
001900         10  ATLEMAL-TO-ADDR     PIC X(40).
002000*                        RECIPIENT ADDRESS
002100         10  ATLEMAL-TIMESTAMP   PIC X(19).
002200*                        MESSAGE TIME
002300         10  ATLEMAL-SIGNER      PIC X(30).
002400*                        DKIM SIGNER SELECTOR.DOMAIN
002500         10  ATLEMAL-BODY-HASH   PIC X(64).
002600*                        SHA-256 HEX OF CANONICAL BODY
002700         10  ATLEMAL-HDR-HASH    PIC X(64).
002800*                        SHA-256 HEX OF CANONICAL HEADERS
002900         10  ATLEMAL-FILLER      PIC X(3).
