000100* ATLATTT.cpybk
000200* RESIDENT ATTESTATION TABLE.  LOADED ONCE BY ATLNITE0 FROM
000300* THE ATTESTATIONS FILE AND PASSED BY REFERENCE TO ATLATTN0 SO
000400* THE CHAIN WALK CAN FOLLOW A PARENT-ID ACROSS SUBJECTS.
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------*
000800* MOD.#  INIT   DATE        DESCRIPTION
000900* ------ ------ ----------  -----------------------------------
001000* ATL001 VENL29 08/03/2026 - NEW TRUST LEDGER BATCH - INITIAL     ATL001  
001100*                            VERSION OF ATTESTATION TABLE         ATL001  
001200*----------------------------------------------------------------*ATL001  
001300 01  ATLATTN-TABLE-AREA.
001400     05  ATLATTN-TABLE-COUNT      PIC 9(5) COMP.
001500     05  ATLATTN-TABLE-ENTRY      OCCURS 2000 TIMES
001600                                  INDEXED BY ATLATTN-IDX
001700                                             ATLATTN-SDX.
001800*                        SDX IS THE SEARCH INDEX USED BY THE
001900*                        PARENT CHAIN WALK SO IT NEVER DISTURBS
002000*                        THE OUTER SUBJECT-SCAN INDEX (IDX)
002100         10  ATLATTN-T-ID         PIC X(40).
002200         10  ATLATTN-T-ISSUER     PIC X(30).
002300         10  ATLATTN-T-SUBJECT    PIC X(30).
002400         10  ATLATTN-T-PARENT-ID  PIC X(40).
002500         10  ATLATTN-T-NOT-BEFORE PIC X(19).
002600         10  ATLATTN-T-NOT-AFTER  PIC X(19).
002700         10  ATLATTN-T-REVOKED-SW PIC X(1).
002800         10  ATLATTN-T-EFF-REVOKE PIC X(1).
002900*                        EFFECTIVE REVOKE AFTER ATT-3 WALK
003000         10  FILLER               PIC X(10).
