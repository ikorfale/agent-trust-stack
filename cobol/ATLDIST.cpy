000100* ATLDIST.cpybk
000200* I-O FORMAT: ATLDIST  FROM FILE DISTORTIONS  OF LIBRARY ATLLIB
000300*----------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*----------------------------------------------------------------*
000600* MOD.#  INIT   DATE        DESCRIPTION
000700* ------ ------ ----------  -----------------------------------
000800* ATL001 VENL29 08/03/2026 - NEW TRUST LEDGER BATCH - DISTORTION  ATL001  
000900*                            RECORD, INITIAL VERSION              ATL001  
001000*----------------------------------------------------------------*ATL001  
001100     05  ATLDIST-RECORD          PIC X(90).
001200     05  ATLDIST-R REDEFINES ATLDIST-RECORD.
001300         10  ATLDIST-ID          PIC X(24).
001400*                        DISTORTION UNIQUE KEY
001500         10  ATLDIST-SESSION-ID  PIC X(24).
001600*                        SESSION WHERE DISTORTION OCCURRED
001700         10  ATLDIST-TYPE        PIC X(14).
001800*                        HALLUCINATION/CONFABULATION/ETC
001900         10  ATLDIST-CORR-STAT   PIC X(9).
002000*                        CORRECTED / PARTIAL / UNCORRECT
002100         10  ATLDIST-TIMESTAMP   PIC X(19).
002200*                        DETECTION TIME
